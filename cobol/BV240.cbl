000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     BV240.
000300 AUTHOR.         KIM ANH.
000400 INSTALLATION.   CSC CORPORATION LIMITED.
000500 DATE-WRITTEN.   14/03/92.
000600 DATE-COMPILED.
000700 SECURITY.       CSC CONFIDENTIAL - DBC PRODUCTION LIBRARY.
000800*(C) Copyright CSC Corporation Limited 1986 - 2000.
000900*    All rights reserved. CSC Confidential.
001000*
001100*REMARKS.
001200*   This is the Key/Relationship Extraction and Catalogue
001300*   Extraction Code report program.
001400*
001500*   The program reads each field-line record off COMMON-RECS in
001600*   full, decides its under-production and published status from
001700*   field 032, works out its parent record id and parent agency
001800*   id from fields 014/016/018, and writes one REPORT-OUT line
001900*   per record carrying the record's key, ownership/deletion
002000*   flags, parent relationship and the two 032 decisions.
002100*
002200*   No MERGED-OUT is produced by this program - it is a report
002300*   pass only, run after BV210/BV220/BV230 have written the
002400*   day's merged/expanded records back to COMMON-RECS for the
002500*   next cycle.
002600*
002700***********************************************************************
002800*           AMENDMENT  HISTORY                                        *
002900***********************************************************************
003000* DATE.... VSN/MOD  WORK UNIT    BY....                               *
003100*                                                                     *
003200* 14/03/92  01/01   RE0161       Kim Anh                              *
003300*           Original key/relationship report - record id, agency    *
003400*           id, DBC-owned flag, deletion flag.                       *
003500*                                                                     *
003600* 07/07/94  01/02   RE0203       Hong Van                             *
003700*           Added parent record id / parent agency id derivation    *
003800*           for agencies 870974 and 870975 (fields 014/016/018).     *
003900*                                                                     *
004000* 04/12/98  01/03   Y2K004       Thanh Do                             *
004100*           Year 2000 readiness review - the week-number date        *
004200*           arithmetic below anchors on a 4-digit YYYY from field    *
004300*           032 and was already Y2K compliant.  No code change.      *
004400*                                                                     *
004500* 19/09/01  01/04   RE0348       Kim Anh                              *
004600*           Added the 032 catalogue extraction code scan - under-    *
004700*           production and published flags now reported per the     *
004800*           new cataloguing committee rules (DBF/DLF/DBI/DMF/DMO/    *
004900*           DPF/BKM/GBF/GMO/GPF/FPF/DBR/UTI).                        *
005000*                                                                     *
005100* 14/01/04  01/05   RE0410       Hong Van                             *
005200*           Friday-of-week anchor corrected to use 4 January as      *
005300*           the ISO week-1 anchor instead of 1 January - week        *
005400*           boundaries were landing a day out for some years.        *
005500*                                                                     *
005600* 22/03/06  01/06   RE0433       Minh Chau                            *
005700*           Added the central/decentral alias id counts (field      *
005800*           002) to the end-of-run totals, at the cataloguing        *
005900*           committee's request - a quick sanity check on how many   *
006000*           alias ids a batch carries without having to grep the     *
006100*           field-line output by hand.                               *
006200*                                                                     *
006300**DD/MM/YY*************************************************************
006400*
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.                                IBM-AS400.
006800 OBJECT-COMPUTER.                                IBM-AS400.
006900 SPECIAL-NAMES.
007000     C01                      IS TOP-OF-FORM
007100     CLASS NUMERIC-TAG        IS '0' THRU '9'.
007200*
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT COMMON-IN          ASSIGN TO COMMON-RECS
007600                                ORGANIZATION IS LINE SEQUENTIAL.
007700     SELECT REPORT-OUT         ASSIGN TO REPORT-OUT
007800                                ORGANIZATION IS LINE SEQUENTIAL.
007900/
008000 DATA DIVISION.
008100 FILE SECTION.
008200*
008300 FD  COMMON-IN                LABEL RECORDS STANDARD.
008400     COPY MRFLDREC REPLACING ==:PFX:== BY ==CIN==.
008500*
008600 FD  REPORT-OUT               LABEL RECORDS STANDARD.
008700     COPY MRRPTLIN.
008800/
008900 WORKING-STORAGE SECTION.
009000*
009100 01  WSAA-PROG                   PIC X(05) VALUE 'BV240'.
009200 01  WSAA-VERSION                PIC X(02) VALUE '01'.
009300*
009400 01  WSAA-EOF                    PIC X(01) VALUE 'N'.
009500     88  WSAA-END-OF-RUN          VALUE 'Y'.
009600 01  WSAA-COMMON-EOF              PIC X(01) VALUE 'N'.
009700     88  WSAA-NO-MORE-COMMON     VALUE 'Y'.
009800 01  WSAA-CIN-HELD-SW             PIC X(01) VALUE 'N'.
009900     88  WSAA-CIN-HELD           VALUE 'Y'.
010000*
010100 01  WSAA-SUBSCRIPTS.
010200     03  WSAA-IX                  PIC 9(03) COMP.
010300     03  WSAA-SX                  PIC 9(02) COMP.
010400     03  WSAA-CODE-IX              PIC 9(02) COMP.
010500     03  FILLER                    PIC X(02).
010600*
010700* 19/09/01 RE0348 - the thirteen catalogue extraction codes a
010800*  subfield value's first three characters are tested against,
010900*  packed as a REDEFINES literal the way BV230's
011000*  WSAA-CAPABLE-LITERAL packs the authority-capable tag list.
011100*
011200 01  WSAA-CATCODE-LITERAL
011300             VALUE 'DBFDLFDBIDMFDMODPFBKMGBFGMOGPFFPFDBRUTI'.
011400     03  FILLER                      PIC X(06).
011500 01  WSAA-CATCODE-TABLE REDEFINES WSAA-CATCODE-LITERAL.
011600     03  WSAA-CATCODE OCCURS 13 TIMES
011700                       PIC X(03).
011800*
011900 01  WSAA-FOUND-SW                PIC X(01).
012000     88  WSAA-CODE-FOUND          VALUE 'Y'.
012100 01  WSAA-FUTURE-SEEN-SW          PIC X(01).
012200     88  WSAA-FUTURE-DATE-SEEN    VALUE 'Y'.
012300 01  WSAA-PAST-SEEN-SW            PIC X(01).
012400     88  WSAA-PAST-DATE-SEEN      VALUE 'Y'.
012500 01  WSAA-PUBLISHED-SW            PIC X(01).
012600     88  WSAA-IS-PUBLISHED        VALUE 'Y'.
012700 01  WSAA-HAS-032-SW              PIC X(01).
012800     88  WSAA-RECORD-HAS-032      VALUE 'Y'.
012900*
013000* One 032 subfield value, broken out into the pieces the
013100*  publishing-date test below needs.
013200*
013300 01  WSAA-SUB-VALUE               PIC X(11).
013400 01  WSAA-SUB-VALUE-9 REDEFINES WSAA-SUB-VALUE
013500                                   PIC X(09).
013600 01  WSAA-DATE-CODE               PIC X(03).
013700 01  WSAA-DATE-TAIL                PIC X(06).
013800 01  WSAA-DATE-YEAR               PIC 9(04).
013900 01  WSAA-DATE-WEEK               PIC 9(02) COMP.
014000*
014100 01  WSAA-HAS-DATE-SW             PIC X(01).
014200     88  WSAA-VALUE-HAS-DATE      VALUE 'Y'.
014300 01  WSAA-IS-FUTURE-SW            PIC X(01).
014400     88  WSAA-DATE-IS-FUTURE      VALUE 'Y'.
014500*
014600* Friday-of-week date arithmetic (RE0348/RE0410).  4 January of
014700*  WSAA-DATE-YEAR anchors ISO week 1; the week number carried on
014800*  the 032 subfield is decremented by one first (the original
014900*  calendar arithmetic counts week 1 as week zero here), then
015000*  the Friday of that week is Monday-of-week-1 plus (N-1)*7+4
015100*  days.  WSAA-TODAY-CCYYMMDD is the run's "today" parameter -
015200*  fixed here at 1000-INITIALISE since no online parameter
015300*  screen feeds this batch-only program.
015400*
015500*  No intrinsic date functions are used; every step below is
015600*  plain COMPUTE/DIVIDE arithmetic on the Julian day number,
015700*  the same hand-rolled technique BV210's group-number table
015800*  and BV230's numerator use elsewhere in this system.
015900*
016000 01  WSAA-TODAY-CCYYMMDD          PIC 9(08).
016100 01  WSAA-TODAY-GROUP REDEFINES WSAA-TODAY-CCYYMMDD.
016200     03  WSAA-TODAY-CCYY          PIC 9(04).
016300     03  WSAA-TODAY-MM             PIC 9(02).
016400     03  WSAA-TODAY-DD             PIC 9(02).
016500*
016600 01  WSAA-YEAR-WORK                PIC 9(04) COMP.
016700 01  WSAA-ANCHOR-JULIAN           PIC 9(07) COMP.
016800 01  WSAA-MONDAY1-JULIAN          PIC 9(07) COMP.
016900 01  WSAA-FRIDAY-JULIAN           PIC 9(07) COMP.
017000 01  WSAA-TODAY-JULIAN            PIC 9(07) COMP.
017100 01  WSAA-ANCHOR-DOW               PIC 9(01) COMP.
017200 01  WSAA-DOW-DIVIDEND             PIC 9(07) COMP.
017300*
017400* Scratch quotient/remainder pair, reused across every DIVIDE
017500*  below the way WSAA-MFX is reused across BV230's subscript
017600*  work - no FUNCTION MOD, just plain DIVIDE ... REMAINDER.
017700*
017800 01  WSAA-DIV-QUOT                 PIC 9(07) COMP.
017900 01  WSAA-DIV-REM                  PIC 9(03) COMP.
018000*
018100* Cumulative days-before-month table used by the Julian-day
018200*  conversion paragraph below, a non-leap table with February
018300*  corrected in-line when the year is a leap year - the same
018400*  "correct afterwards" idiom BV210 uses for its mime-type
018500*  family table.
018600*
018700 01  WSAA-DAYS-BEFORE-LITERAL
018800             VALUE '000031059090120151181212243273304334'.
018900 01  WSAA-DAYS-BEFORE-TABLE REDEFINES WSAA-DAYS-BEFORE-LITERAL.
019000     03  WSAA-DAYS-BEFORE OCCURS 12 TIMES
019100                           PIC 9(03).
019200*
019300 01  WSAA-LEAP-SW                 PIC X(01).
019400     88  WSAA-YEAR-IS-LEAP        VALUE 'Y'.
019500*
019600* Key/relationship work fields for 2700-EXTRACT-KEY-RELATIONSHIP.
019700*  The agency id, like every other subfield value, is carried as
019800*  text until a numeric result is actually needed; the REDEFINES
019900*  below reads it as a number the same way MRRECTBL's own
020000*  SUB-VALUE-NUM reads the authority numerator - no FUNCTION
020100*  NUMVAL anywhere in this program.
020200*
020300 01  WSAA-AGENCY-TEXT              PIC X(11) VALUE SPACES.
020400 01  WSAA-AGENCY-NUM-VIEW REDEFINES WSAA-AGENCY-TEXT
020500                                   PIC 9(11).
020600 01  WSAA-AGENCY-NUM               PIC 9(11) COMP.
020700 01  WSAA-AGENCY-EDIT              PIC 9(06).
020800*
020900 01  WSAA-PARENT-AGENCY-TEXT       PIC X(11) VALUE SPACES.
021000 01  WSAA-PARENT-AGENCY-VIEW REDEFINES WSAA-PARENT-AGENCY-TEXT
021100                                   PIC 9(11).
021200 01  WSAA-PARENT-AGENCY-NUM        PIC 9(11) COMP.
021300*
021400 01  WSAA-DBC-SW                  PIC X(01).
021500     88  WSAA-IS-DBC-RECORD        VALUE 'Y'.
021600 01  WSAA-DELETE-SW               PIC X(01).
021700     88  WSAA-IS-MARKED-DELETED    VALUE 'Y'.
021800 01  WSAA-OTHER-REL-SW            PIC X(01).
021900     88  WSAA-HAS-OTHER-RELATIONS VALUE 'Y'.
022000*
022100 01  WSAA-014-FOUND-SW            PIC X(01).
022200     88  WSAA-HAS-014             VALUE 'Y'.
022300 01  WSAA-016-FOUND-SW            PIC X(01).
022400     88  WSAA-HAS-016             VALUE 'Y'.
022500 01  WSAA-018-FOUND-SW            PIC X(01).
022600     88  WSAA-HAS-018             VALUE 'Y'.
022700*
022800 01  WSAA-014-A-VALUE             PIC X(11).
022900 01  WSAA-014-X-VALUE             PIC X(11).
023000 01  WSAA-016-A-VALUE             PIC X(11).
023100 01  WSAA-016-5-VALUE             PIC X(11).
023200 01  WSAA-018-A-VALUE             PIC X(11).
023300 01  WSAA-018-5-VALUE             PIC X(11).
023400*
023500 01  WSAA-PARENT-REC-ID           PIC X(15).
023600*
023700* 22/03/06 RE0433 - central alias ids are every 002a value seen
023800*  in the record; a decentral alias id is the (b,c) pair of one
023900*  002 field once both subfields have turned up in that same
024000*  field occurrence, so the two seen-switches below are reset
024100*  per field, not per record.                                     <RE0433>
024200*
024300 01  WSAA-002-B-SEEN-SW           PIC X(01).                      <RE0433>
024400     88  WSAA-002-B-SEEN          VALUE 'Y'.                      <RE0433>
024500 01  WSAA-002-C-SEEN-SW           PIC X(01).                      <RE0433>
024600     88  WSAA-002-C-SEEN          VALUE 'Y'.                      <RE0433>
024700 01  WSAA-CENTRAL-ALIAS-COUNT     PIC 9(05) COMP VALUE 0.         <RE0433>
024800 01  WSAA-DECENTRAL-ALIAS-COUNT   PIC 9(05) COMP VALUE 0.         <RE0433>
024900*
025000* Comparison literals - declared at full subfield width so a
025100*  VALUE clause pads them with trailing spaces automatically and
025200*  compares cleanly against a whole MRC-SUB-VALUE occurrence
025300*  without any reference modification.
025400*
025500 01  WSAA-DBC-OWNER-A             PIC X(11) VALUE 'DBC'.
025600 01  WSAA-DBC-OWNER-B             PIC X(11) VALUE 'RET'.
025700 01  WSAA-DELETE-CODE             PIC X(11) VALUE 'd'.
025800 01  WSAA-REL-CODE-ANM            PIC X(11) VALUE 'ANM'.
025900 01  WSAA-REL-CODE-DEB            PIC X(11) VALUE 'DEB'.
026000 01  WSAA-AGENCY-874              PIC X(11) VALUE '00000870974'.
026100 01  WSAA-AGENCY-875              PIC X(11) VALUE '00000870975'.
026200 01  WSAA-PARENT-AGENCY-ANM       PIC X(11) VALUE '00000870970'.
026300*
026400     COPY MRCNTOT.
026500*
026600     COPY MRRECTBL REPLACING ==:PFX:== BY ==MRC==.
026700/
026800 PROCEDURE DIVISION.
026900*
027000 0000-MAINLINE SECTION.
027100***************************
027200*
027300 0000-START.
027400*
027500     PERFORM 1000-INITIALISE.
027600     PERFORM 2000-PROCESS-RECORDS
027700         UNTIL WSAA-END-OF-RUN.
027800     PERFORM 4000-CLOSE.
027900*
028000     STOP RUN.
028100/
028200 1000-INITIALISE SECTION.
028300*************************
028400*
028500 1010-START.
028600*
028700     MOVE ZEROS                  TO MRT-CONTROL-TOTALS.
028800*
028900* 14/01/04 RE0410 - "today" is taken as the run date passed by
029000*  the job scheduler; fixed here to the date this amendment was
029100*  compiled against pending the parameter-screen work requested
029200*  under RE0431 (not yet scheduled).
029300*
029400     MOVE 20040114               TO WSAA-TODAY-CCYYMMDD.
029500*
029600     OPEN INPUT  COMMON-IN.
029700     OPEN OUTPUT REPORT-OUT.
029800*
029900     PERFORM 2100-LOAD-COMMON-GROUP.
030000*
030100     IF WSAA-NO-MORE-COMMON
030200         MOVE 'Y'                TO WSAA-EOF
030300     END-IF.
030400*
030500 1090-EXIT.
030600     EXIT.
030700/
030800 2000-PROCESS-RECORDS SECTION.
030900**********************************
031000*
031100 2010-START.
031200*
031300     ADD 1                       TO MRT-RECS-READ.
031400*
031500     PERFORM 2500-CHECK-CATALOGUE-CODES.
031600     PERFORM 2700-EXTRACT-KEY-RELATIONSHIP.
031700     PERFORM 3000-WRITE-REPORT-LINE.
031800*
031900     ADD 1                       TO MRT-RECS-REPORTED.
032000*
032100     PERFORM 2100-LOAD-COMMON-GROUP.
032200*
032300     IF WSAA-NO-MORE-COMMON
032400         MOVE 'Y'                TO WSAA-EOF
032500     END-IF.
032600*
032700 2090-EXIT.
032800     EXIT.
032900/
033000 2100-LOAD-COMMON-GROUP SECTION.
033100*********************************
033200*
033300* Same lookahead-buffer technique used by BV210/BV220/BV230's
033400*  2100 sections, against COMMON-IN.
033500*
033600 2110-START.
033700*
033800     MOVE ZEROS                  TO MRC-FIELD-COUNT.
033900*
034000     IF NOT WSAA-CIN-HELD
034100         PERFORM 2120-READ-CIN-LINE
034200     END-IF.
034300*
034400     IF WSAA-NO-MORE-COMMON
034500         GO TO 2190-EXIT
034600     END-IF.
034700*
034800     MOVE CIN-REC-ID              TO MRC-REC-ID.
034900*
035000 2130-COPY-CIN-LOOP.
035100*
035200     IF WSAA-NO-MORE-COMMON OR CIN-REC-ID NOT = MRC-REC-ID
035300         MOVE 'Y'                TO WSAA-CIN-HELD-SW
035400         GO TO 2190-EXIT
035500     END-IF.
035600*
035700     ADD 1                       TO MRC-FIELD-COUNT.
035800     MOVE CIN-FIELD-TAG  TO MRC-FIELD-TAG  (MRC-FIELD-COUNT).
035900     MOVE CIN-FIELD-IND  TO MRC-FIELD-IND  (MRC-FIELD-COUNT).
036000     MOVE CIN-SUBFLD-COUNT
036100                          TO MRC-SUBFLD-COUNT (MRC-FIELD-COUNT).
036200     PERFORM 2140-COPY-CIN-SUBFIELD
036300         VARYING WSAA-SX FROM 1 BY 1
036400         UNTIL WSAA-SX > 8.
036500*
036600     MOVE 'N'                    TO WSAA-CIN-HELD-SW.
036700     PERFORM 2120-READ-CIN-LINE.
036800     GO TO 2130-COPY-CIN-LOOP.
036900*
037000 2190-EXIT.
037100     EXIT.
037200*
037300 2120-READ-CIN-LINE.
037400*
037500     READ COMMON-IN
037600         AT END
037700             MOVE 'Y'             TO WSAA-COMMON-EOF
037800     END-READ.
037900*
038000 2140-COPY-CIN-SUBFIELD.
038100*
038200     MOVE CIN-SUB-CODE (WSAA-SX)
038300                 TO MRC-SUB-CODE  (MRC-FIELD-COUNT WSAA-SX).
038400     MOVE CIN-SUB-VALUE (WSAA-SX)
038500                 TO MRC-SUB-VALUE (MRC-FIELD-COUNT WSAA-SX).
038600/
038700 2500-CHECK-CATALOGUE-CODES SECTION.
038800***************************************
038900*
039000* 19/09/01 RE0348 - scans every subfield of
039100*  the FIRST field 032 only (codes 'a' and 'x' treated alike);
039200*  UNDER-PRODUCTION is N the instant a past publishing date is
039300*  met, else Y if any future date was met, else N; PUBLISHED is
039400*  Y the instant a non-future publishing date is met, else N.
039500*
039600 2510-START.
039700*
039800     MOVE 'N'                    TO WSAA-HAS-032-SW.
039900     MOVE 'N'                    TO WSAA-FUTURE-SEEN-SW.
040000     MOVE 'N'                    TO WSAA-PAST-SEEN-SW.
040100     MOVE 'N'                    TO WSAA-PUBLISHED-SW.
040200*
040300     PERFORM 2520-FIND-032
040400         VARYING WSAA-IX FROM 1 BY 1
040500         UNTIL WSAA-IX > MRC-FIELD-COUNT
040600            OR WSAA-RECORD-HAS-032.
040700*
040800 2590-EXIT.
040900     EXIT.
041000*
041100 2520-FIND-032.
041200*
041300     IF MRC-FIELD-TAG (WSAA-IX) = '032'
041400         MOVE 'Y'                TO WSAA-HAS-032-SW
041500         PERFORM 2530-SCAN-032-SUBFIELD
041600             VARYING WSAA-SX FROM 1 BY 1
041700             UNTIL WSAA-SX > MRC-SUBFLD-COUNT (WSAA-IX)
041800                OR WSAA-PAST-DATE-SEEN
041900     END-IF.
042000*
042100 2530-SCAN-032-SUBFIELD.
042200*
042300     IF MRC-SUB-CODE (WSAA-IX WSAA-SX) = 'a'
042400         OR MRC-SUB-CODE (WSAA-IX WSAA-SX) = 'x'
042500         MOVE MRC-SUB-VALUE (WSAA-IX WSAA-SX) TO WSAA-SUB-VALUE
042600         PERFORM 2540-TEST-PUBLISHING-DATE
042700     END-IF.
042800*
042900* "Has a publishing date": the value is exactly 9 characters,
043000*  its first 3 are a catalogue code, and its last 6 are either
043100*  '999999' or 6 digits.
043200*
043300 2540-TEST-PUBLISHING-DATE.
043400*
043500     MOVE 'N'                    TO WSAA-HAS-DATE-SW.
043600*
043700     IF WSAA-SUB-VALUE (10:2) = SPACES
043800         MOVE WSAA-SUB-VALUE-9 (1:3) TO WSAA-DATE-CODE
043900         MOVE WSAA-SUB-VALUE-9 (4:6) TO WSAA-DATE-TAIL
044000*
044100         MOVE 'N'                TO WSAA-FOUND-SW
044200         PERFORM 2550-SCAN-CATCODE
044300             VARYING WSAA-CODE-IX FROM 1 BY 1
044400             UNTIL WSAA-CODE-IX > 13
044500                OR WSAA-CODE-FOUND
044600*
044700         IF WSAA-CODE-FOUND
044800             AND (WSAA-DATE-TAIL = '999999'
044900                  OR WSAA-DATE-TAIL NUMERIC)
045000             MOVE 'Y'            TO WSAA-HAS-DATE-SW
045100         END-IF
045200     END-IF.
045300*
045400     IF WSAA-VALUE-HAS-DATE
045500         PERFORM 2560-CLASSIFY-DATE
045600     END-IF.
045700*
045800 2550-SCAN-CATCODE.
045900*
046000     IF WSAA-DATE-CODE = WSAA-CATCODE (WSAA-CODE-IX)
046100         MOVE 'Y'                TO WSAA-FOUND-SW
046200     END-IF.
046300*
046400* "In the future": the tail is '999999', or the Friday of the
046500*  tail's week is on or after today.
046600*
046700 2560-CLASSIFY-DATE.
046800*
046900     MOVE 'N'                    TO WSAA-IS-FUTURE-SW.
047000*
047100     IF WSAA-DATE-TAIL = '999999'
047200         MOVE 'Y'                TO WSAA-IS-FUTURE-SW
047300     ELSE
047400         MOVE WSAA-DATE-TAIL (1:4) TO WSAA-DATE-YEAR
047500         MOVE WSAA-DATE-TAIL (5:2) TO WSAA-DATE-WEEK
047600         PERFORM 2570-RESOLVE-FRIDAY
047700         PERFORM 2580-RESOLVE-TODAY
047800         IF WSAA-FRIDAY-JULIAN >= WSAA-TODAY-JULIAN
047900             MOVE 'Y'            TO WSAA-IS-FUTURE-SW
048000         END-IF
048100     END-IF.
048200*
048300     IF WSAA-DATE-IS-FUTURE
048400         MOVE 'Y'                TO WSAA-FUTURE-SEEN-SW
048500     ELSE
048600         MOVE 'Y'                TO WSAA-PAST-SEEN-SW
048700         MOVE 'Y'                TO WSAA-PUBLISHED-SW
048800     END-IF.
048900*
049000* Friday of week N (N = tail week number, decremented by one
049100*  first) = Monday-of-ISO-week-1 of WSAA-DATE-YEAR plus
049200*  (N-1)*7+4 days, where Monday-of-ISO-week-1 is 4 January
049300*  moved back to the Monday on or before it.
049400*
049500 2570-RESOLVE-FRIDAY.
049600*
049700     SUBTRACT 1                  FROM WSAA-DATE-WEEK.
049800*
049900     COMPUTE WSAA-ANCHOR-JULIAN =
050000             (WSAA-DATE-YEAR - 1) * 365
050100             + ((WSAA-DATE-YEAR - 1) / 4)
050200             - ((WSAA-DATE-YEAR - 1) / 100)
050300             + ((WSAA-DATE-YEAR - 1) / 400)
050400             + 4.
050500*
050600     COMPUTE WSAA-DOW-DIVIDEND = WSAA-ANCHOR-JULIAN + 5.
050700     DIVIDE WSAA-DOW-DIVIDEND BY 7
050800         GIVING WSAA-DIV-QUOT REMAINDER WSAA-ANCHOR-DOW.
050900*
051000     COMPUTE WSAA-MONDAY1-JULIAN =
051100             WSAA-ANCHOR-JULIAN - WSAA-ANCHOR-DOW.
051200*
051300     COMPUTE WSAA-FRIDAY-JULIAN =
051400             WSAA-MONDAY1-JULIAN
051500             + (WSAA-DATE-WEEK * 7) + 4.
051600*
051700* Today's Julian day, by the same day-count formula as the
051800*  anchor above, plus the day-of-year offset for today's own
051900*  month/day.
052000*
052100 2580-RESOLVE-TODAY.
052200*
052300     MOVE WSAA-TODAY-CCYY         TO WSAA-YEAR-WORK.
052400     PERFORM 2590-CHECK-LEAP-YEAR.
052500*
052600     COMPUTE WSAA-TODAY-JULIAN =
052700             (WSAA-TODAY-CCYY - 1) * 365
052800             + ((WSAA-TODAY-CCYY - 1) / 4)
052900             - ((WSAA-TODAY-CCYY - 1) / 100)
053000             + ((WSAA-TODAY-CCYY - 1) / 400)
053100             + WSAA-DAYS-BEFORE (WSAA-TODAY-MM)
053200             + WSAA-TODAY-DD.
053300*
053400     IF WSAA-TODAY-MM > 2
053500         AND WSAA-YEAR-IS-LEAP
053600         ADD 1                    TO WSAA-TODAY-JULIAN
053700     END-IF.
053800*
053900* Leap-year test (Gregorian rule) for whichever year was last
054000*  moved into WSAA-YEAR-WORK above - divisible by 400, or
054100*  divisible by 4 and not by 100.  Plain DIVIDE ... REMAINDER,
054200*  no FUNCTION MOD.
054300*
054400 2590-CHECK-LEAP-YEAR.
054500*
054600     MOVE 'N'                    TO WSAA-LEAP-SW.
054700*
054800     DIVIDE WSAA-YEAR-WORK BY 400
054900         GIVING WSAA-DIV-QUOT REMAINDER WSAA-DIV-REM.
055000*
055100     IF WSAA-DIV-REM = 0
055200         MOVE 'Y'                TO WSAA-LEAP-SW
055300     ELSE
055400         DIVIDE WSAA-YEAR-WORK BY 4
055500             GIVING WSAA-DIV-QUOT REMAINDER WSAA-DIV-REM
055600         IF WSAA-DIV-REM = 0
055700             DIVIDE WSAA-YEAR-WORK BY 100
055800                 GIVING WSAA-DIV-QUOT REMAINDER WSAA-DIV-REM
055900             IF WSAA-DIV-REM NOT = 0
056000                 MOVE 'Y'        TO WSAA-LEAP-SW
056100             END-IF
056200         END-IF
056300     END-IF.
056400/
056500 2700-EXTRACT-KEY-RELATIONSHIP SECTION.
056600********************************************
056700*
056800* Record id comes off the file's
056900*  REC-ID key (already carrying the 001a value the common
057000*  record was split on); agency id off 001b; DBC-owned and
057100*  marked-for-deletion off 996/004; parent record id and parent
057200*  agency id off 014/016/018.
057300*
057400 2710-START.
057500*
057600     MOVE SPACES                 TO WSAA-AGENCY-TEXT.
057700     MOVE 'N'                    TO WSAA-DBC-SW.
057800     MOVE 'N'                    TO WSAA-DELETE-SW.
057900     MOVE 'N'                    TO WSAA-OTHER-REL-SW.
058000     MOVE 'N'                    TO WSAA-014-FOUND-SW.
058100     MOVE 'N'                    TO WSAA-016-FOUND-SW.
058200     MOVE 'N'                    TO WSAA-018-FOUND-SW.
058300     MOVE SPACES                 TO WSAA-014-A-VALUE
058400                                     WSAA-014-X-VALUE
058500                                     WSAA-016-A-VALUE
058600                                     WSAA-016-5-VALUE
058700                                     WSAA-018-A-VALUE
058800                                     WSAA-018-5-VALUE.
058900     MOVE SPACES                 TO WSAA-PARENT-REC-ID
059000                                     WSAA-PARENT-AGENCY-TEXT.
059100*
059200     PERFORM 2720-SCAN-ONE-FIELD
059300         VARYING WSAA-IX FROM 1 BY 1
059400         UNTIL WSAA-IX > MRC-FIELD-COUNT.
059500*
059600     IF WSAA-AGENCY-TEXT IS NUMERIC
059700         MOVE WSAA-AGENCY-NUM-VIEW TO WSAA-AGENCY-NUM
059800     ELSE
059900         MOVE ZEROS                TO WSAA-AGENCY-NUM
060000     END-IF.
060100*
060200     IF WSAA-AGENCY-TEXT = WSAA-AGENCY-874
060300         OR WSAA-AGENCY-TEXT = WSAA-AGENCY-875
060400         MOVE 'Y'                TO WSAA-OTHER-REL-SW
060500     END-IF.
060600*
060700     PERFORM 2760-DERIVE-PARENT-ID.
060800     PERFORM 2780-DERIVE-PARENT-AGENCY.
060900*
061000 2790-EXIT.
061100     EXIT.
061200*
061300 2720-SCAN-ONE-FIELD.
061400*
061500     EVALUATE MRC-FIELD-TAG (WSAA-IX)
061600         WHEN '001'
061700             PERFORM 2725-COPY-001-AGENCY
061800         WHEN '996'
061900             PERFORM 2730-CHECK-DBC
062000         WHEN '004'
062100             PERFORM 2740-CHECK-DELETE
062200         WHEN '014'
062300             PERFORM 2750-COPY-014
062400         WHEN '016'
062500             PERFORM 2752-COPY-016
062600         WHEN '018'
062700             PERFORM 2754-COPY-018
062800         WHEN '002'
062900             PERFORM 2795-SCAN-002-FIELD                          <RE0433>
063000         WHEN OTHER
063100             CONTINUE
063200     END-EVALUATE.
063300*
063400 2725-COPY-001-AGENCY.
063500*
063600     PERFORM 2726-SCAN-001-B
063700         VARYING WSAA-SX FROM 1 BY 1
063800         UNTIL WSAA-SX > MRC-SUBFLD-COUNT (WSAA-IX).
063900*
064000 2726-SCAN-001-B.
064100*
064200     IF MRC-SUB-CODE (WSAA-IX WSAA-SX) = 'b'
064300         MOVE MRC-SUB-VALUE (WSAA-IX WSAA-SX) TO WSAA-AGENCY-TEXT
064400     END-IF.
064500*
064600 2730-CHECK-DBC.
064700*
064800     PERFORM 2731-SCAN-996-A
064900         VARYING WSAA-SX FROM 1 BY 1
065000         UNTIL WSAA-SX > MRC-SUBFLD-COUNT (WSAA-IX).
065100*
065200 2731-SCAN-996-A.
065300*
065400     IF MRC-SUB-CODE (WSAA-IX WSAA-SX) = 'a'
065500         AND (MRC-SUB-VALUE (WSAA-IX WSAA-SX) = WSAA-DBC-OWNER-A
065600              OR MRC-SUB-VALUE (WSAA-IX WSAA-SX) = WSAA-DBC-OWNER-B)
065700         MOVE 'Y'                TO WSAA-DBC-SW
065800     END-IF.
065900*
066000 2740-CHECK-DELETE.
066100*
066200     PERFORM 2741-SCAN-004-R
066300         VARYING WSAA-SX FROM 1 BY 1
066400         UNTIL WSAA-SX > MRC-SUBFLD-COUNT (WSAA-IX).
066500*
066600 2741-SCAN-004-R.
066700*
066800     IF MRC-SUB-CODE (WSAA-IX WSAA-SX) = 'r'
066900         AND MRC-SUB-VALUE (WSAA-IX WSAA-SX) = WSAA-DELETE-CODE
067000         MOVE 'Y'                TO WSAA-DELETE-SW
067100     END-IF.
067200*
067300 2750-COPY-014.
067400*
067500     IF NOT WSAA-HAS-014
067600         MOVE 'Y'                TO WSAA-014-FOUND-SW
067700         PERFORM 2751-SCAN-014-SUBFIELD
067800             VARYING WSAA-SX FROM 1 BY 1
067900             UNTIL WSAA-SX > MRC-SUBFLD-COUNT (WSAA-IX)
068000     END-IF.
068100*
068200 2751-SCAN-014-SUBFIELD.
068300*
068400     IF MRC-SUB-CODE (WSAA-IX WSAA-SX) = 'a'
068500         MOVE MRC-SUB-VALUE (WSAA-IX WSAA-SX) TO WSAA-014-A-VALUE
068600     END-IF.
068700     IF MRC-SUB-CODE (WSAA-IX WSAA-SX) = 'x'
068800         MOVE MRC-SUB-VALUE (WSAA-IX WSAA-SX) TO WSAA-014-X-VALUE
068900     END-IF.
069000*
069100 2752-COPY-016.
069200*
069300     IF NOT WSAA-HAS-016
069400         MOVE 'Y'                TO WSAA-016-FOUND-SW
069500         PERFORM 2753-SCAN-016-SUBFIELD
069600             VARYING WSAA-SX FROM 1 BY 1
069700             UNTIL WSAA-SX > MRC-SUBFLD-COUNT (WSAA-IX)
069800     END-IF.
069900*
070000 2753-SCAN-016-SUBFIELD.
070100*
070200     IF MRC-SUB-CODE (WSAA-IX WSAA-SX) = 'a'
070300         MOVE MRC-SUB-VALUE (WSAA-IX WSAA-SX) TO WSAA-016-A-VALUE
070400     END-IF.
070500     IF MRC-SUB-CODE (WSAA-IX WSAA-SX) = '5'
070600         MOVE MRC-SUB-VALUE (WSAA-IX WSAA-SX) TO WSAA-016-5-VALUE
070700     END-IF.
070800*
070900 2754-COPY-018.
071000*
071100     IF NOT WSAA-HAS-018
071200         MOVE 'Y'                TO WSAA-018-FOUND-SW
071300         PERFORM 2755-SCAN-018-SUBFIELD
071400             VARYING WSAA-SX FROM 1 BY 1
071500             UNTIL WSAA-SX > MRC-SUBFLD-COUNT (WSAA-IX)
071600     END-IF.
071700*
071800 2755-SCAN-018-SUBFIELD.
071900*
072000     IF MRC-SUB-CODE (WSAA-IX WSAA-SX) = 'a'
072100         MOVE MRC-SUB-VALUE (WSAA-IX WSAA-SX) TO WSAA-018-A-VALUE
072200     END-IF.
072300     IF MRC-SUB-CODE (WSAA-IX WSAA-SX) = '5'
072400         MOVE MRC-SUB-VALUE (WSAA-IX WSAA-SX) TO WSAA-018-5-VALUE
072500     END-IF.
072600*
072700* 22/03/06 RE0433 - one 002a subfield is one central alias id;
072800*  a decentral alias id needs both b and c on the same field
072900*  occurrence, so the seen-switches are cleared on entry here,
073000*  not back in 2710-START with the record-level work fields.
073100*
073200 2795-SCAN-002-FIELD.                                             <RE0433>
073300*
073400     MOVE 'N'                    TO WSAA-002-B-SEEN-SW            <RE0433>
073500                                     WSAA-002-C-SEEN-SW.          <RE0433>
073600*
073700     PERFORM 2796-SCAN-002-SUBFIELD                               <RE0433>
073800         VARYING WSAA-SX FROM 1 BY 1                              <RE0433>
073900         UNTIL WSAA-SX > MRC-SUBFLD-COUNT (WSAA-IX).              <RE0433>
074000*
074100     IF WSAA-002-B-SEEN AND WSAA-002-C-SEEN                       <RE0433>
074200         ADD 1                TO WSAA-DECENTRAL-ALIAS-COUNT       <RE0433>
074300     END-IF.                                                      <RE0433>
074400*
074500 2796-SCAN-002-SUBFIELD.                                          <RE0433>
074600*
074700     IF MRC-SUB-CODE (WSAA-IX WSAA-SX) = 'a'                      <RE0433>
074800         ADD 1                TO WSAA-CENTRAL-ALIAS-COUNT         <RE0433>
074900     END-IF.                                                      <RE0433>
075000     IF MRC-SUB-CODE (WSAA-IX WSAA-SX) = 'b'                      <RE0433>
075100         MOVE 'Y'             TO WSAA-002-B-SEEN-SW               <RE0433>
075200     END-IF.                                                      <RE0433>
075300     IF MRC-SUB-CODE (WSAA-IX WSAA-SX) = 'c'                      <RE0433>
075400         MOVE 'Y'             TO WSAA-002-C-SEEN-SW               <RE0433>
075500     END-IF.                                                      <RE0433>
075600*
075700* 07/07/94 RE0203 - parent record id: if 014a exists, it wins
075800*  when 014x is absent, 'ANM' or 'DEB'; any other 014x means no
075900*  parent from 014 at all.  Else, for agencies 870974/870975,
076000*  016a if present, else 018a.
076100*
076200 2760-DERIVE-PARENT-ID.
076300*
076400     IF WSAA-HAS-014
076500         IF WSAA-014-X-VALUE = SPACES
076600             OR WSAA-014-X-VALUE = WSAA-REL-CODE-ANM
076700             OR WSAA-014-X-VALUE = WSAA-REL-CODE-DEB
076800             MOVE WSAA-014-A-VALUE TO WSAA-PARENT-REC-ID (1:11)
076900         END-IF
077000     ELSE
077100         IF WSAA-HAS-OTHER-RELATIONS
077200             IF WSAA-HAS-016
077300                 MOVE WSAA-016-A-VALUE TO
077400                                  WSAA-PARENT-REC-ID (1:11)
077500             ELSE
077600                 IF WSAA-HAS-018
077700                     MOVE WSAA-018-A-VALUE TO
077800                                  WSAA-PARENT-REC-ID (1:11)
077900                 END-IF
078000             END-IF
078100         END-IF
078200     END-IF.
078300*
078400* 07/07/94 RE0203 - parent agency id: 014x = 'ANM' forces
078500*  '870970'; else agencies 870974/870975 take 016*5 then 018*5;
078600*  else fall back to the record's own agency id.
078700*
078800 2780-DERIVE-PARENT-AGENCY.
078900*
079000     IF WSAA-HAS-014
079100         AND WSAA-014-X-VALUE = WSAA-REL-CODE-ANM
079200         MOVE WSAA-PARENT-AGENCY-ANM TO WSAA-PARENT-AGENCY-TEXT
079300     ELSE
079400         IF WSAA-HAS-OTHER-RELATIONS
079500             AND WSAA-HAS-016
079600             MOVE WSAA-016-5-VALUE TO WSAA-PARENT-AGENCY-TEXT
079700         ELSE
079800             IF WSAA-HAS-OTHER-RELATIONS
079900                 AND WSAA-HAS-018
080000                 MOVE WSAA-018-5-VALUE TO
080100                                  WSAA-PARENT-AGENCY-TEXT
080200             ELSE
080300                 MOVE WSAA-AGENCY-TEXT TO
080400                                  WSAA-PARENT-AGENCY-TEXT
080500             END-IF
080600         END-IF
080700     END-IF.
080800*
080900     IF WSAA-PARENT-AGENCY-TEXT IS NUMERIC
081000         MOVE WSAA-PARENT-AGENCY-VIEW TO WSAA-PARENT-AGENCY-NUM
081100     ELSE
081200         MOVE ZEROS                    TO WSAA-PARENT-AGENCY-NUM
081300     END-IF.
081400/
081500 3000-WRITE-REPORT-LINE SECTION.
081600***********************************
081700*
081800 3010-START.
081900*
082000     MOVE SPACES                 TO MRR-REPORT-LINE.
082100*
082200     MOVE MRC-REC-ID              TO MRR-RECORD-ID.
082300*
082400     MOVE WSAA-AGENCY-NUM         TO WSAA-AGENCY-EDIT.
082500     MOVE WSAA-AGENCY-EDIT        TO MRR-AGENCY-ID.
082600*
082700     IF WSAA-IS-DBC-RECORD
082800         MOVE 'Y'                TO MRR-DBC-FLAG
082900     ELSE
083000         MOVE 'N'                TO MRR-DBC-FLAG
083100     END-IF.
083200*
083300     IF WSAA-IS-MARKED-DELETED
083400         MOVE 'Y'                TO MRR-DELETE-FLAG
083500     ELSE
083600         MOVE 'N'                TO MRR-DELETE-FLAG
083700     END-IF.
083800*
083900     MOVE WSAA-PARENT-REC-ID      TO MRR-PARENT-REC-ID.
084000*
084100     MOVE WSAA-PARENT-AGENCY-NUM  TO WSAA-AGENCY-EDIT.
084200     MOVE WSAA-AGENCY-EDIT        TO MRR-PARENT-AGENCY.
084300*
084400     IF WSAA-FUTURE-DATE-SEEN
084500         MOVE 'Y'                TO MRR-UNDER-PROD-FLAG
084600     ELSE
084700         MOVE 'N'                TO MRR-UNDER-PROD-FLAG
084800     END-IF.
084900*
085000     IF WSAA-PAST-DATE-SEEN
085100         MOVE 'N'                TO MRR-UNDER-PROD-FLAG
085200     END-IF.
085300*
085400     IF WSAA-IS-PUBLISHED
085500         MOVE 'Y'                TO MRR-PUBLISHED-FLAG
085600     ELSE
085700         MOVE 'N'                TO MRR-PUBLISHED-FLAG
085800     END-IF.
085900*
086000     WRITE MRR-REPORT-LINE.
086100*
086200 3090-EXIT.
086300     EXIT.
086400/
086500 4000-CLOSE SECTION.
086600*********************
086700*
086800 4010-START.
086900*
087000     CLOSE COMMON-IN
087100           REPORT-OUT.
087200*
087300     DISPLAY 'BV240 RECORDS READ      = ' MRT-RECS-READ.
087400     DISPLAY 'BV240 RECORDS REPORTED  = ' MRT-RECS-REPORTED.
087500     DISPLAY 'BV240 CENTRAL ALIAS IDS = '                         <RE0433>
087600                          WSAA-CENTRAL-ALIAS-COUNT.               <RE0433>
087700     DISPLAY 'BV240 DECENTRAL ALIAS IDS = '                       <RE0433>
087800                          WSAA-DECENTRAL-ALIAS-COUNT.             <RE0433>
087900*
088000 4090-EXIT.
088100     EXIT.
