000100****************************************************************
000200*                                                               *
000300*    MRRECTBL  --  IN-MEMORY MARC RECORD TABLE                  *
000400*                                                               *
000500*    Working-storage image of one bibliographic record once    *
000600*    it has been loaded off a field-line file (MRFLDREC) into   *
000700*    memory.  A record is an ordered table of fields; a field  *
000800*    is a 3-digit tag plus a 2-character indicator plus an     *
000900*    ordered table of up to 8 subfields (1-character code,     *
001000*    11-character value).  Up to 200 field occurrences are     *
001100*    held per record -- this is a working limit, not a rule    *
001200*    of the business (see SSFNEW-7 notes of 2021 below).       *
001300*                                                               *
001400*    This copybook is instanced more than once per program by  *
001500*    COPY ... REPLACING, e.g. for the common record, the local *
001600*    (enrichment) record, the currently-stored record and the  *
001700*    merged/expanded result, each under its own prefix:        *
001800*                                                               *
001900*        COPY MRRECTBL REPLACING ==:PFX:== BY ==MRC==.          *
002000*        COPY MRRECTBL REPLACING ==:PFX:== BY ==MRL==.          *
002100*        COPY MRRECTBL REPLACING ==:PFX:== BY ==MRM==.          *
002200*                                                               *
002300*    AMENDMENTS                                                 *
002400*    2021-06-14  HNT  SSFNEW-7  Raised field table from 120 to *
002500*                               200 occurrences -- DBF/DBI      *
002600*                               records with heavy 996 history  *
002700*                               were truncating on load.        *
002800*                                                               *
002900****************************************************************
003000*
003100 01  :PFX:-RECORD-AREA.
003200*
003300*    Record key -- groups field lines together on the input
003400*    files; copied verbatim from MRF-REC-ID when the record is
003500*    loaded, and back out again when it is written.
003600*
003700     03  :PFX:-REC-ID                PIC X(15).
003800*
003900*    Number of field occurrences actually in use in the table
004000*    below.  Always maintained by the load/add/remove routines;
004100*    never inferred by scanning for blank tags.
004200*
004300     03  :PFX:-FIELD-COUNT           PIC 9(03) COMP.
004400     03  FILLER                      PIC X(01).
004500*
004600     03  :PFX:-FIELD-TABLE OCCURS 200 TIMES
004700                            INDEXED BY :PFX:-FLD-IX.
004800*
004900*        Field tag, normally 3 digits ("001", "245", "996" ...).
005000*        The numeric redefinition is used by the authority
005100*        expansion and report programs to range-test a tag
005200*        against a table of 3-digit literals without having to
005300*        NUMVAL it every time.
005400*
005500         05  :PFX:-FIELD-TAG         PIC X(03).
005600         05  :PFX:-FIELD-TAG-NUM REDEFINES :PFX:-FIELD-TAG
005700                                     PIC 9(03).
005800*
005900         05  :PFX:-FIELD-IND         PIC X(02).
006000*
006100*        Number of subfields actually in use in the table below
006200*        (0 through 8).
006300*
006400         05  :PFX:-SUBFLD-COUNT      PIC 9(02).
006500*
006600         05  :PFX:-SUBFIELD-TABLE OCCURS 8 TIMES
006700                                INDEXED BY :PFX:-SUB-IX.
006800*
006900*            Subfield code ('a', 'b', '5', '6', 'w', 'x', 'z',
007000*            'å' ...) and its text value.  The numeric
007100*            redefinition is used wherever a value is read as
007200*            the authority numerator ('å') or as an agency or
007300*            record-id number; a non-numeric value in that
007400*            context is treated as zero by the caller, never by
007500*            this table.
007600*
007700             07  :PFX:-SUB-CODE      PIC X(01).
007800             07  :PFX:-SUB-VALUE     PIC X(11).
007900             07  :PFX:-SUB-VALUE-NUM REDEFINES :PFX:-SUB-VALUE
008000                                     PIC 9(11).
008100*
008200         05  FILLER                  PIC X(02).
008300*
008400     03  FILLER                      PIC X(04).
