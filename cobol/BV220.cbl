000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     BV220.
000300 AUTHOR.         THANH DO.
000400 INSTALLATION.   CSC CORPORATION LIMITED.
000500 DATE-WRITTEN.   22/06/89.
000600 DATE-COMPILED.
000700 SECURITY.       CSC CONFIDENTIAL - DBC PRODUCTION LIBRARY.
000800*(C) Copyright CSC Corporation Limited 1986 - 2000.
000900*    All rights reserved. CSC Confidential.
001000*
001100*REMARKS.
001200*   This is the Record Ownership Merge program (field 996).
001300*
001400*   The program reads a "new" field-line record from
001500*   COMMON-RECS and the matching currently-stored record from
001600*   CURRENT-RECS, rebuilds the new record's 996 ownership
001700*   field from the ownership-change rules below, sorts the
001800*   result by tag and writes it to MERGED-OUT.
001900*
002000*   Notation used throughout this program: current owner is
002100*   996a of the CURRENT-RECS record; new owner is 996a of the
002200*   COMMON-RECS record; original owner is 996o; previous
002300*   owners are the repeatable 996m subfields.
002400*
002500***********************************************************************
002600*           AMENDMENT  HISTORY                                        *
002700***********************************************************************
002800* DATE.... VSN/MOD  WORK UNIT    BY....                               *
002900*                                                                     *
003000* 22/06/89  01/01   RE0011       Thanh Do                             *
003100*           Original ownership-merge batch.                          *
003200*                                                                     *
003300* 09/05/92  01/02   RE0133       Hong Van                             *
003400*           Previous-owner list now carries the current owner        *
003500*           forward when it is not already in the 996m history.      *
003600*                                                                     *
003700* 30/08/95  01/03   RE0217       Thanh Do                             *
003800*           Records with no matching CURRENT-RECS entry are now      *
003900*           passed through unchanged instead of being rejected.      *
004000*                                                                     *
004100* 04/12/98  01/04   Y2K004       Thanh Do                             *
004200*           Year 2000 readiness review - no date fields processed     *
004300*           by this program.  No code change required.               *
004400*                                                                     *
004500* 02/02/02  01/05   RE0355       Kim Anh                              *
004600*           Added the 3800 stable sort-by-tag section so a           *
004700*           rebuilt 996 no longer leaves the record out of order.    *
004800*                                                                     *
004900* 19/09/03  01/06   RE0388       Hong Van                             *
005000*           3000-MERGE-OWNERSHIP now tests for a blank current       *
005100*           owner rather than just a missing 996 field, so a         *
005200*           current 996 with no 'a' subfield is treated the same     *
005300*           as "no 996a" instead of running the full merge ladder.   *
005400*                                                                     *
005500**DD/MM/YY*************************************************************
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.                                IBM-AS400.
006000 OBJECT-COMPUTER.                                IBM-AS400.
006100 SPECIAL-NAMES.
006200     C01                      IS TOP-OF-FORM.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT NEW-IN             ASSIGN TO COMMON-RECS
006700                                ORGANIZATION IS LINE SEQUENTIAL.
006800     SELECT CURRENT-IN         ASSIGN TO CURRENT-RECS
006900                                ORGANIZATION IS LINE SEQUENTIAL.
007000     SELECT MERGED-OUT         ASSIGN TO MERGED-OUT
007100                                ORGANIZATION IS LINE SEQUENTIAL.
007200/
007300 DATA DIVISION.
007400 FILE SECTION.
007500*
007600 FD  NEW-IN                   LABEL RECORDS STANDARD.
007700     COPY MRFLDREC REPLACING ==:PFX:== BY ==NIN==.
007800*
007900 FD  CURRENT-IN               LABEL RECORDS STANDARD.
008000     COPY MRFLDREC REPLACING ==:PFX:== BY ==CUR==.
008100*
008200 FD  MERGED-OUT               LABEL RECORDS STANDARD.
008300     COPY MRFLDREC REPLACING ==:PFX:== BY ==MOU==.
008400/
008500 WORKING-STORAGE SECTION.
008600*
008700 01  WSAA-PROG                   PIC X(05) VALUE 'BV220'.
008800 01  WSAA-VERSION                PIC X(02) VALUE '01'.
008900*
009000 01  WSAA-EOF                    PIC X(01) VALUE 'N'.
009100     88  WSAA-END-OF-RUN          VALUE 'Y'.
009200 01  WSAA-NEW-EOF                 PIC X(01) VALUE 'N'.
009300     88  WSAA-NO-MORE-NEW         VALUE 'Y'.
009400 01  WSAA-CURRENT-EOF              PIC X(01) VALUE 'N'.
009500     88  WSAA-NO-MORE-CURRENT     VALUE 'Y'.
009600 01  WSAA-NIN-HELD-SW              PIC X(01) VALUE 'N'.
009700     88  WSAA-NIN-HELD            VALUE 'Y'.
009800 01  WSAA-CUR-HELD-SW              PIC X(01) VALUE 'N'.
009900     88  WSAA-CUR-HELD            VALUE 'Y'.
010000*
010100 01  WSAA-SUBSCRIPTS.
010200     03  WSAA-IX                  PIC 9(03) COMP.
010300     03  WSAA-IX-NEXT             PIC 9(03) COMP.
010400     03  WSAA-SX                  PIC 9(02) COMP.
010500     03  WSAA-FX                  PIC 9(03) COMP.
010600     03  WSAA-SORT-LIMIT          PIC 9(03) COMP.
010700     03  FILLER                   PIC X(02).
010800*
010900 01  WSAA-SWAPPED-SW              PIC X(01).
011000     88  WSAA-MORE-TO-SWAP        VALUE 'Y'.
011100*
011200* 02/02/02 RE0355 - one-field work area used by the 3840 swap
011300*  paragraph of the stable sort; shaped identically to a single
011400*  occurrence of a MRRECTBL field table entry.
011500*
011600 01  WSAA-SWAP-FIELD.                                             <RE0355>
011700     03  WSAA-SWAP-TAG            PIC X(03).                      <RE0355>
011800     03  WSAA-SWAP-TAG-NUM REDEFINES WSAA-SWAP-TAG                <RE0355>
011900                              PIC 9(03).                          <RE0355>
012000     03  WSAA-SWAP-IND            PIC X(02).                      <RE0355>
012100     03  WSAA-SWAP-SUBFLD-COUNT   PIC 9(02).                      <RE0355>
012200     03  WSAA-SWAP-SUBFIELD OCCURS 8 TIMES.                       <RE0355>
012300         05  WSAA-SWAP-SUB-CODE    PIC X(01).                     <RE0355>
012400         05  WSAA-SWAP-SUB-VALUE   PIC X(11).                     <RE0355>
012500         05  WSAA-SWAP-SUB-VAL-NUM REDEFINES                      <RE0355>
012600                 WSAA-SWAP-SUB-VALUE PIC 9(11).                   <RE0355>
012700     03  FILLER                   PIC X(02).                      <RE0355>
012800*
012900* Ownership-rule working fields.  WSAA-CURRENT-996-FX is the
013000*  subscript of the CURRENT record's first 996 field, zero when
013100*  there is none.
013200*
013300 01  WSAA-CURRENT-996-FX          PIC 9(03) COMP.
013400 01  WSAA-CURRENT-OWNER           PIC X(11).
013500*
013600* 02/02/02 RE0355 - first-character view of the current owner,
013700*  used by the origin-history gate below instead of reference
013800*  modification.
013900*
014000 01  WSAA-CURRENT-OWNER-R REDEFINES WSAA-CURRENT-OWNER.           <RE0355>
014100     03  WSAA-CURRENT-OWNER-1ST  PIC X(01).                       <RE0355>
014200     03  FILLER                  PIC X(10).                       <RE0355>
014300 01  WSAA-NEW-OWNER                PIC X(11).
014400 01  WSAA-CURRENT-HAS-O-SW         PIC X(01).
014500     88  WSAA-CURRENT-HAS-O        VALUE 'Y'.
014600 01  WSAA-CURRENT-O-VALUE          PIC X(11).
014700 01  WSAA-PREV-OWNER-COUNT         PIC 9(02) COMP.
014800 01  WSAA-PREV-OWNER-TABLE OCCURS 8 TIMES
014900                                  PIC X(11).
015000 01  WSAA-ALREADY-LISTED-SW        PIC X(01).
015100     88  WSAA-ALREADY-LISTED       VALUE 'Y'.
015200*
015300     COPY MRCNTOT.
015400*
015500     COPY MRRECTBL REPLACING ==:PFX:== BY ==MRN==.
015600     COPY MRRECTBL REPLACING ==:PFX:== BY ==MRU==.
015700     COPY MRRECTBL REPLACING ==:PFX:== BY ==MRG==.
015800/
015900 PROCEDURE DIVISION.
016000*
016100 0000-MAINLINE SECTION.
016200***********************
016300*
016400 0010-START.
016500*
016600     PERFORM 1000-INITIALISE.
016700     PERFORM 2000-PROCESS-RECORDS
016800         UNTIL WSAA-END-OF-RUN.
016900     PERFORM 4000-CLOSE.
017000*
017100     STOP RUN.
017200/
017300 1000-INITIALISE SECTION.
017400*************************
017500*
017600 1010-START.
017700*
017800     MOVE ZEROS                  TO MRT-CONTROL-TOTALS.
017900*
018000     OPEN INPUT  NEW-IN
018100                 CURRENT-IN.
018200     OPEN OUTPUT MERGED-OUT.
018300*
018400     PERFORM 2100-LOAD-NEW-GROUP.
018500     PERFORM 2200-LOAD-CURRENT-GROUP.
018600*
018700 1090-EXIT.
018800     EXIT.
018900/
019000 2000-PROCESS-RECORDS SECTION.
019100******************************
019200*
019300 2010-START.
019400*
019500     IF WSAA-NO-MORE-NEW
019600         MOVE 'Y'                 TO WSAA-EOF
019700         GO TO 2090-EXIT
019800     END-IF.
019900*
020000     IF MRU-REC-ID NOT = MRN-REC-ID
020100         MOVE ZEROS               TO MRU-FIELD-COUNT
020200         MOVE ZEROS               TO WSAA-CURRENT-996-FX
020300     END-IF.
020400*
020500     PERFORM 3000-MERGE-OWNERSHIP.
020600     PERFORM 4100-WRITE-MERGED.
020700*
020800     ADD 1                        TO MRT-RECS-READ
020900                                      MRT-RECS-MERGED.
021000*
021100     PERFORM 2100-LOAD-NEW-GROUP.
021200     IF MRU-REC-ID NOT = MRN-REC-ID
021300         PERFORM 2200-LOAD-CURRENT-GROUP
021400     END-IF.
021500*
021600 2090-EXIT.
021700     EXIT.
021800/
021900 2100-LOAD-NEW-GROUP SECTION.
022000*****************************
022100*
022200 2110-START.
022300*
022400     MOVE ZEROS                  TO MRN-FIELD-COUNT.
022500*
022600     IF NOT WSAA-NIN-HELD
022700         PERFORM 2120-READ-NIN-LINE
022800     END-IF.
022900*
023000     IF WSAA-NO-MORE-NEW
023100         GO TO 2190-EXIT
023200     END-IF.
023300*
023400     MOVE NIN-REC-ID               TO MRN-REC-ID.
023500*
023600 2130-COPY-NIN-LOOP.
023700*
023800     IF WSAA-NO-MORE-NEW OR NIN-REC-ID NOT = MRN-REC-ID
023900         MOVE 'Y'                 TO WSAA-NIN-HELD-SW
024000         GO TO 2190-EXIT
024100     END-IF.
024200*
024300     ADD 1                        TO MRN-FIELD-COUNT.
024400     MOVE NIN-FIELD-TAG  TO MRN-FIELD-TAG  (MRN-FIELD-COUNT).
024500     MOVE NIN-FIELD-IND  TO MRN-FIELD-IND  (MRN-FIELD-COUNT).
024600     MOVE NIN-SUBFLD-COUNT
024700                           TO MRN-SUBFLD-COUNT (MRN-FIELD-COUNT).
024800     PERFORM 2140-COPY-NIN-SUBFIELD
024900         VARYING WSAA-SX FROM 1 BY 1
025000         UNTIL WSAA-SX > 8.
025100*
025200     MOVE 'N'                     TO WSAA-NIN-HELD-SW.
025300     PERFORM 2120-READ-NIN-LINE.
025400     GO TO 2130-COPY-NIN-LOOP.
025500*
025600 2190-EXIT.
025700     EXIT.
025800*
025900 2120-READ-NIN-LINE.
026000*
026100     READ NEW-IN
026200         AT END
026300             MOVE 'Y'              TO WSAA-NEW-EOF
026400     END-READ.
026500*
026600 2140-COPY-NIN-SUBFIELD.
026700*
026800     MOVE NIN-SUB-CODE (WSAA-SX)
026900                 TO MRN-SUB-CODE  (MRN-FIELD-COUNT WSAA-SX).
027000     MOVE NIN-SUB-VALUE (WSAA-SX)
027100                 TO MRN-SUB-VALUE (MRN-FIELD-COUNT WSAA-SX).
027200/
027300 2200-LOAD-CURRENT-GROUP SECTION.
027400*********************************
027500*
027600 2210-START.
027700*
027800     MOVE ZEROS                  TO MRU-FIELD-COUNT.
027900*
028000     IF NOT WSAA-CUR-HELD
028100         PERFORM 2220-READ-CUR-LINE
028200     END-IF.
028300*
028400     IF WSAA-NO-MORE-CURRENT
028500         GO TO 2290-EXIT
028600     END-IF.
028700*
028800     MOVE CUR-REC-ID               TO MRU-REC-ID.
028900*
029000 2230-COPY-CUR-LOOP.
029100*
029200     IF WSAA-NO-MORE-CURRENT OR CUR-REC-ID NOT = MRU-REC-ID
029300         MOVE 'Y'                 TO WSAA-CUR-HELD-SW
029400         GO TO 2290-EXIT
029500     END-IF.
029600*
029700     ADD 1                        TO MRU-FIELD-COUNT.
029800     MOVE CUR-FIELD-TAG  TO MRU-FIELD-TAG  (MRU-FIELD-COUNT).
029900     MOVE CUR-FIELD-IND  TO MRU-FIELD-IND  (MRU-FIELD-COUNT).
030000     MOVE CUR-SUBFLD-COUNT
030100                           TO MRU-SUBFLD-COUNT (MRU-FIELD-COUNT).
030200     PERFORM 2240-COPY-CUR-SUBFIELD
030300         VARYING WSAA-SX FROM 1 BY 1
030400         UNTIL WSAA-SX > 8.
030500*
030600     MOVE 'N'                     TO WSAA-CUR-HELD-SW.
030700     PERFORM 2220-READ-CUR-LINE.
030800     GO TO 2230-COPY-CUR-LOOP.
030900*
031000 2290-EXIT.
031100     EXIT.
031200*
031300 2220-READ-CUR-LINE.
031400*
031500     READ CURRENT-IN
031600         AT END
031700             MOVE 'Y'              TO WSAA-CURRENT-EOF
031800     END-READ.
031900*
032000 2240-COPY-CUR-SUBFIELD.
032100*
032200     MOVE CUR-SUB-CODE (WSAA-SX)
032300                 TO MRU-SUB-CODE  (MRU-FIELD-COUNT WSAA-SX).
032400     MOVE CUR-SUB-VALUE (WSAA-SX)
032500                 TO MRU-SUB-VALUE (MRU-FIELD-COUNT WSAA-SX).
032600/
032700 3000-MERGE-OWNERSHIP SECTION.
032800******************************
032900*
033000* Drives the whole ownership/996 rebuild.  MRG- receives either an
033100*  unchanged copy of MRN- or MRN- with its 996 field rebuilt
033200*  and the whole record sorted by tag.  "Current record has no
033300*  996a" covers both a missing current record and a current
033400*  996 field that carries no 'a' subfield -- WSAA-CURRENT-OWNER
033500*  is spaces in either case, so one test serves both.
033600*
033700 3010-START.
033800*
033900     PERFORM 2500-FIND-CURRENT-996.
034000*
034100     IF WSAA-CURRENT-OWNER = SPACES
034200         PERFORM 3900-COPY-NEW-UNCHANGED
034300         GO TO 3090-EXIT
034400     END-IF.
034500*
034600     PERFORM 2600-FIND-NEW-OWNER.
034700     PERFORM 3100-REMOVE-996-FROM-NEW.
034800     PERFORM 3200-BUILD-996-FIELD.
034900     PERFORM 3800-SORT-MRG-BY-TAG.
035000*
035100 3090-EXIT.
035200     EXIT.
035300/
035400 2500-FIND-CURRENT-996 SECTION.
035500********************************
035600*
035700* Locates the CURRENT record's first 996 field and extracts
035800*  the current owner (996a), whether it carries an original
035900*  owner (996o), and its previous-owner history (996m, in
036000*  field order).
036100*
036200 2510-START.
036300*
036400     MOVE ZEROS                  TO WSAA-CURRENT-996-FX.
036500     MOVE SPACES                 TO WSAA-CURRENT-OWNER.
036600     MOVE SPACES                 TO WSAA-CURRENT-O-VALUE.
036700     MOVE 'N'                    TO WSAA-CURRENT-HAS-O-SW.
036800     MOVE ZEROS                  TO WSAA-PREV-OWNER-COUNT.
036900*
037000     PERFORM 2520-SCAN-FOR-996
037100         VARYING WSAA-FX FROM 1 BY 1
037200         UNTIL WSAA-FX > MRU-FIELD-COUNT
037300            OR WSAA-CURRENT-996-FX NOT = 0.
037400*
037500     IF WSAA-CURRENT-996-FX NOT = 0
037600         PERFORM 2530-EXTRACT-996-SUBFIELDS
037700             VARYING WSAA-SX FROM 1 BY 1
037800             UNTIL WSAA-SX >
037900                   MRU-SUBFLD-COUNT (WSAA-CURRENT-996-FX)
038000     END-IF.
038100*
038200 2590-EXIT.
038300     EXIT.
038400*
038500 2520-SCAN-FOR-996.
038600*
038700     IF MRU-FIELD-TAG (WSAA-FX) = '996'
038800         MOVE WSAA-FX              TO WSAA-CURRENT-996-FX
038900     END-IF.
039000*
039100 2530-EXTRACT-996-SUBFIELDS.
039200*
039300     EVALUATE MRU-SUB-CODE (WSAA-CURRENT-996-FX WSAA-SX)
039400         WHEN 'a'
039500             MOVE MRU-SUB-VALUE (WSAA-CURRENT-996-FX WSAA-SX)
039600                                   TO WSAA-CURRENT-OWNER
039700         WHEN 'o'
039800             MOVE 'Y'              TO WSAA-CURRENT-HAS-O-SW
039900             MOVE MRU-SUB-VALUE (WSAA-CURRENT-996-FX WSAA-SX)
040000                                   TO WSAA-CURRENT-O-VALUE
040100         WHEN 'm'
040200             ADD 1                 TO WSAA-PREV-OWNER-COUNT
040300             MOVE MRU-SUB-VALUE (WSAA-CURRENT-996-FX WSAA-SX)
040400               TO WSAA-PREV-OWNER-TABLE (WSAA-PREV-OWNER-COUNT)
040500         WHEN OTHER
040600             CONTINUE
040700     END-EVALUATE.
040800/
040900 2600-FIND-NEW-OWNER SECTION.
041000******************************
041100*
041200* Locates the NEW record's first 996 field, if any, and
041300*  extracts its 'a' subfield as the new owner (spaces when
041400*  there is no 996a).
041500*
041600 2610-START.
041700*
041800     MOVE SPACES                 TO WSAA-NEW-OWNER.
041900     MOVE ZEROS                  TO WSAA-FX.
042000*
042100     PERFORM 2620-SCAN-NEW-FOR-996
042200         VARYING WSAA-IX FROM 1 BY 1
042300         UNTIL WSAA-IX > MRN-FIELD-COUNT
042400            OR WSAA-FX NOT = 0.
042500*
042600     IF WSAA-FX NOT = 0
042700         PERFORM 2630-EXTRACT-NEW-OWNER
042800             VARYING WSAA-SX FROM 1 BY 1
042900             UNTIL WSAA-SX > MRN-SUBFLD-COUNT (WSAA-FX)
043000                OR WSAA-NEW-OWNER NOT = SPACES
043100     END-IF.
043200*
043300 2690-EXIT.
043400     EXIT.
043500*
043600 2620-SCAN-NEW-FOR-996.
043700*
043800     IF MRN-FIELD-TAG (WSAA-IX) = '996'
043900         MOVE WSAA-IX               TO WSAA-FX
044000     END-IF.
044100*
044200 2630-EXTRACT-NEW-OWNER.
044300*
044400     IF MRN-SUB-CODE (WSAA-FX WSAA-SX) = 'a'
044500         MOVE MRN-SUB-VALUE (WSAA-FX WSAA-SX)
044600                                   TO WSAA-NEW-OWNER
044700     END-IF.
044800/
044900 3100-REMOVE-996-FROM-NEW SECTION.
045000***********************************
045100*
045200* Copies every MRN- field except tag 996 across to MRG-; the
045300*  rebuilt 996 (if any) is appended afterwards by 3200.
045400*
045500 3110-START.
045600*
045700     MOVE ZEROS                  TO MRG-FIELD-COUNT.
045800     MOVE MRN-REC-ID              TO MRG-REC-ID.
045900*
046000     PERFORM 3120-COPY-NON-996
046100         VARYING WSAA-IX FROM 1 BY 1
046200         UNTIL WSAA-IX > MRN-FIELD-COUNT.
046300*
046400 3190-EXIT.
046500     EXIT.
046600*
046700 3120-COPY-NON-996.
046800*
046900     IF MRN-FIELD-TAG (WSAA-IX) = '996'
047000         GO TO 3129-NEXT-FIELD
047100     END-IF.
047200*
047300     ADD 1                        TO MRG-FIELD-COUNT.
047400     MOVE MRN-FIELD-TAG  (WSAA-IX)
047500                           TO MRG-FIELD-TAG  (MRG-FIELD-COUNT).
047600     MOVE MRN-FIELD-IND  (WSAA-IX)
047700                           TO MRG-FIELD-IND  (MRG-FIELD-COUNT).
047800     MOVE MRN-SUBFLD-COUNT (WSAA-IX)
047900                           TO MRG-SUBFLD-COUNT (MRG-FIELD-COUNT).
048000     PERFORM 3125-COPY-NON-996-SUBFIELD
048100         VARYING WSAA-SX FROM 1 BY 1
048200         UNTIL WSAA-SX > 8.
048300*
048400 3129-NEXT-FIELD.
048500     CONTINUE.
048600*
048700 3125-COPY-NON-996-SUBFIELD.
048800*
048900     MOVE MRN-SUB-CODE  (WSAA-IX WSAA-SX)
049000                TO MRG-SUB-CODE  (MRG-FIELD-COUNT WSAA-SX).
049100     MOVE MRN-SUB-VALUE (WSAA-IX WSAA-SX)
049200                TO MRG-SUB-VALUE (MRG-FIELD-COUNT WSAA-SX).
049300/
049400 3200-BUILD-996-FIELD SECTION.
049500*******************************
049600*
049700* New owner absent, or equal to the current owner: copy the
049800*  current record's first 996 field verbatim.  Otherwise build
049900*  a fresh 996 carrying the new owner, plus the original/
050000*  previous-owner history when the ownership hand-over rule
050100*  applies.
050200*
050300 3210-START.
050400*
050500     IF WSAA-NEW-OWNER = SPACES
050600        OR WSAA-NEW-OWNER = WSAA-CURRENT-OWNER
050700         PERFORM 3220-COPY-CURRENT-996-VERBATIM
050800     ELSE
050900         PERFORM 3300-BUILD-FRESH-996
051000     END-IF.
051100*
051200 3290-EXIT.
051300     EXIT.
051400*
051500 3220-COPY-CURRENT-996-VERBATIM.
051600*
051700     ADD 1                        TO MRG-FIELD-COUNT.
051800     MOVE MRU-FIELD-TAG  (WSAA-CURRENT-996-FX)
051900                           TO MRG-FIELD-TAG  (MRG-FIELD-COUNT).
052000     MOVE MRU-FIELD-IND  (WSAA-CURRENT-996-FX)
052100                           TO MRG-FIELD-IND  (MRG-FIELD-COUNT).
052200     MOVE MRU-SUBFLD-COUNT (WSAA-CURRENT-996-FX)
052300                           TO MRG-SUBFLD-COUNT (MRG-FIELD-COUNT).
052400     PERFORM 3225-COPY-CURRENT-996-SUBFIELD
052500         VARYING WSAA-SX FROM 1 BY 1
052600         UNTIL WSAA-SX > 8.
052700*
052800 3225-COPY-CURRENT-996-SUBFIELD.
052900*
053000     MOVE MRU-SUB-CODE
053100             (WSAA-CURRENT-996-FX WSAA-SX)
053200                TO MRG-SUB-CODE  (MRG-FIELD-COUNT WSAA-SX).
053300     MOVE MRU-SUB-VALUE
053400             (WSAA-CURRENT-996-FX WSAA-SX)
053500                TO MRG-SUB-VALUE (MRG-FIELD-COUNT WSAA-SX).
053600/
053700 3300-BUILD-FRESH-996 SECTION.
053800******************************
053900*
054000 3310-START.
054100*
054200     ADD 1                        TO MRG-FIELD-COUNT.
054300     MOVE '996'             TO MRG-FIELD-TAG (MRG-FIELD-COUNT).
054400     MOVE '00'              TO MRG-FIELD-IND (MRG-FIELD-COUNT).
054500     MOVE 1                 TO MRG-SUBFLD-COUNT (MRG-FIELD-COUNT).
054600     MOVE 'a'               TO MRG-SUB-CODE  (MRG-FIELD-COUNT 1).
054700     MOVE WSAA-NEW-OWNER    TO MRG-SUB-VALUE (MRG-FIELD-COUNT 1).
054800*
054900     IF WSAA-CURRENT-OWNER-1ST = '7'                              <RE0355>
055000        AND WSAA-NEW-OWNER NOT = 'RET'
055100         PERFORM 3320-ADD-ORIGIN-HISTORY
055200     END-IF.
055300*
055400 3390-EXIT.
055500     EXIT.
055600*
055700 3320-ADD-ORIGIN-HISTORY.
055800*
055900     IF WSAA-CURRENT-HAS-O
056000         PERFORM 3330-ADD-O-AND-PREVIOUS-OWNERS
056100     ELSE
056200         ADD 1                TO MRG-SUBFLD-COUNT (MRG-FIELD-COUNT)
056300         MOVE 'o'
056400            TO MRG-SUB-CODE (MRG-FIELD-COUNT
056500                             MRG-SUBFLD-COUNT (MRG-FIELD-COUNT))
056600         MOVE WSAA-CURRENT-OWNER
056700            TO MRG-SUB-VALUE (MRG-FIELD-COUNT
056800                             MRG-SUBFLD-COUNT (MRG-FIELD-COUNT))
056900     END-IF.
057000*
057100 3330-ADD-O-AND-PREVIOUS-OWNERS.
057200*
057300     ADD 1                    TO MRG-SUBFLD-COUNT (MRG-FIELD-COUNT).
057400     MOVE 'o'
057500        TO MRG-SUB-CODE (MRG-FIELD-COUNT
057600                         MRG-SUBFLD-COUNT (MRG-FIELD-COUNT)).
057700     MOVE WSAA-CURRENT-O-VALUE
057800        TO MRG-SUB-VALUE (MRG-FIELD-COUNT
057900                         MRG-SUBFLD-COUNT (MRG-FIELD-COUNT)).
058000*
058100* The previous-owner list is the current record's 996m values
058200*  plus the current owner itself, appended if not already
058300*  present in that list.
058400*
058500     MOVE 'N'                     TO WSAA-ALREADY-LISTED-SW.
058600     PERFORM 3340-CHECK-CURRENT-IN-LIST
058700         VARYING WSAA-IX FROM 1 BY 1
058800         UNTIL WSAA-IX > WSAA-PREV-OWNER-COUNT
058900            OR WSAA-ALREADY-LISTED.
059000*
059100     IF NOT WSAA-ALREADY-LISTED
059200         ADD 1                    TO WSAA-PREV-OWNER-COUNT
059300         MOVE WSAA-CURRENT-OWNER
059400            TO WSAA-PREV-OWNER-TABLE (WSAA-PREV-OWNER-COUNT)
059500     END-IF.
059600*
059700     PERFORM 3350-ADD-ONE-PREVIOUS-OWNER
059800         VARYING WSAA-IX FROM 1 BY 1
059900         UNTIL WSAA-IX > WSAA-PREV-OWNER-COUNT.
060000*
060100 3340-CHECK-CURRENT-IN-LIST.
060200*
060300     IF WSAA-PREV-OWNER-TABLE (WSAA-IX) = WSAA-CURRENT-OWNER
060400         MOVE 'Y'                 TO WSAA-ALREADY-LISTED-SW
060500     END-IF.
060600*
060700 3350-ADD-ONE-PREVIOUS-OWNER.
060800*
060900     ADD 1                    TO MRG-SUBFLD-COUNT (MRG-FIELD-COUNT).
061000     MOVE 'm'
061100        TO MRG-SUB-CODE (MRG-FIELD-COUNT
061200                         MRG-SUBFLD-COUNT (MRG-FIELD-COUNT)).
061300     MOVE WSAA-PREV-OWNER-TABLE (WSAA-IX)
061400        TO MRG-SUB-VALUE (MRG-FIELD-COUNT
061500                         MRG-SUBFLD-COUNT (MRG-FIELD-COUNT)).
061600/
061700 3800-SORT-MRG-BY-TAG SECTION.
061800*******************************
061900*
062000* 02/02/02 RE0355 - stable exchange sort of MRG- ascending by
062100*  tag; equal tags keep their relative order because a swap
062200*  only happens on a strict "greater than" compare.
062300*
062400 3810-START.
062500*
062600     MOVE 'Y'                     TO WSAA-SWAPPED-SW.
062700     SUBTRACT 1 FROM MRG-FIELD-COUNT GIVING WSAA-SORT-LIMIT.
062800*
062900     PERFORM 3820-ONE-PASS
063000         UNTIL NOT WSAA-MORE-TO-SWAP.
063100*
063200 3890-EXIT.
063300     EXIT.
063400*
063500 3820-ONE-PASS.
063600*
063700     MOVE 'N'                     TO WSAA-SWAPPED-SW.
063800*
063900     PERFORM 3830-COMPARE-ADJACENT
064000         VARYING WSAA-IX FROM 1 BY 1
064100         UNTIL WSAA-IX > WSAA-SORT-LIMIT.
064200*
064300 3830-COMPARE-ADJACENT.
064400*
064500     ADD 1 WSAA-IX                GIVING WSAA-IX-NEXT.
064600*
064700     IF MRG-FIELD-TAG (WSAA-IX) > MRG-FIELD-TAG (WSAA-IX-NEXT)
064800         PERFORM 3840-SWAP-FIELDS
064900         MOVE 'Y'                 TO WSAA-SWAPPED-SW
065000     END-IF.
065100*
065200 3840-SWAP-FIELDS.
065300*
065400     MOVE MRG-FIELD-TAG  (WSAA-IX)   TO WSAA-SWAP-TAG.
065500     MOVE MRG-FIELD-IND  (WSAA-IX)   TO WSAA-SWAP-IND.
065600     MOVE MRG-SUBFLD-COUNT (WSAA-IX) TO WSAA-SWAP-SUBFLD-COUNT.
065700     PERFORM 3845-SAVE-SUBFIELD
065800         VARYING WSAA-SX FROM 1 BY 1
065900         UNTIL WSAA-SX > 8.
066000*
066100     MOVE MRG-FIELD-TAG  (WSAA-IX-NEXT) TO MRG-FIELD-TAG  (WSAA-IX).
066200     MOVE MRG-FIELD-IND  (WSAA-IX-NEXT) TO MRG-FIELD-IND  (WSAA-IX).
066300     MOVE MRG-SUBFLD-COUNT (WSAA-IX-NEXT)
066400                                     TO MRG-SUBFLD-COUNT (WSAA-IX).
066500     PERFORM 3846-MOVE-UP-SUBFIELD
066600         VARYING WSAA-SX FROM 1 BY 1
066700         UNTIL WSAA-SX > 8.
066800*
066900     MOVE WSAA-SWAP-TAG            TO MRG-FIELD-TAG  (WSAA-IX-NEXT).
067000     MOVE WSAA-SWAP-IND            TO MRG-FIELD-IND  (WSAA-IX-NEXT).
067100     MOVE WSAA-SWAP-SUBFLD-COUNT TO MRG-SUBFLD-COUNT (WSAA-IX-NEXT).
067200     PERFORM 3847-MOVE-DOWN-SUBFIELD
067300         VARYING WSAA-SX FROM 1 BY 1
067400         UNTIL WSAA-SX > 8.
067500*
067600 3845-SAVE-SUBFIELD.
067700*
067800     MOVE MRG-SUB-CODE  (WSAA-IX WSAA-SX)
067900                           TO WSAA-SWAP-SUB-CODE  (WSAA-SX).
068000     MOVE MRG-SUB-VALUE (WSAA-IX WSAA-SX)
068100                           TO WSAA-SWAP-SUB-VALUE (WSAA-SX).
068200*
068300 3846-MOVE-UP-SUBFIELD.
068400*
068500     MOVE MRG-SUB-CODE  (WSAA-IX-NEXT WSAA-SX)
068600                           TO MRG-SUB-CODE  (WSAA-IX WSAA-SX).
068700     MOVE MRG-SUB-VALUE (WSAA-IX-NEXT WSAA-SX)
068800                           TO MRG-SUB-VALUE (WSAA-IX WSAA-SX).
068900*
069000 3847-MOVE-DOWN-SUBFIELD.
069100*
069200     MOVE WSAA-SWAP-SUB-CODE  (WSAA-SX)
069300                           TO MRG-SUB-CODE  (WSAA-IX-NEXT WSAA-SX).
069400     MOVE WSAA-SWAP-SUB-VALUE (WSAA-SX)
069500                           TO MRG-SUB-VALUE (WSAA-IX-NEXT WSAA-SX).
069600/
069700 3900-COPY-NEW-UNCHANGED SECTION.
069800**********************************
069900*
070000* 30/08/95 RE0217 - either record is missing, or the current
070100*  record carries no 996a; the new record passes through
070200*  exactly as read, unsorted.
070300*
070400 3910-START.
070500*
070600     MOVE MRN-REC-ID               TO MRG-REC-ID.
070700     MOVE MRN-FIELD-COUNT          TO MRG-FIELD-COUNT.
070800*
070900     PERFORM 3920-COPY-ONE-FIELD
071000         VARYING WSAA-IX FROM 1 BY 1
071100         UNTIL WSAA-IX > MRN-FIELD-COUNT.
071200*
071300 3990-EXIT.
071400     EXIT.
071500*
071600 3920-COPY-ONE-FIELD.
071700*
071800     MOVE MRN-FIELD-TAG  (WSAA-IX) TO MRG-FIELD-TAG  (WSAA-IX).
071900     MOVE MRN-FIELD-IND  (WSAA-IX) TO MRG-FIELD-IND  (WSAA-IX).
072000     MOVE MRN-SUBFLD-COUNT (WSAA-IX)
072100                                   TO MRG-SUBFLD-COUNT (WSAA-IX).
072200     PERFORM 3925-COPY-ONE-SUBFIELD
072300         VARYING WSAA-SX FROM 1 BY 1
072400         UNTIL WSAA-SX > 8.
072500*
072600 3925-COPY-ONE-SUBFIELD.
072700*
072800     MOVE MRN-SUB-CODE  (WSAA-IX WSAA-SX)
072900                           TO MRG-SUB-CODE  (WSAA-IX WSAA-SX).
073000     MOVE MRN-SUB-VALUE (WSAA-IX WSAA-SX)
073100                           TO MRG-SUB-VALUE (WSAA-IX WSAA-SX).
073200/
073300 4000-CLOSE SECTION.
073400*********************
073500*
073600 4010-START.
073700*
073800     CLOSE NEW-IN
073900           CURRENT-IN
074000           MERGED-OUT.
074100*
074200     DISPLAY 'BV220 RECORDS READ     = ' MRT-RECS-READ.
074300     DISPLAY 'BV220 RECORDS MERGED   = ' MRT-RECS-MERGED.
074400*
074500 4090-EXIT.
074600     EXIT.
074700*
074800 4100-WRITE-MERGED SECTION.
074900***************************
075000*
075100 4110-START.
075200*
075300     MOVE SPACES                  TO MOU-FIELD-LINE.
075400*
075500     PERFORM 4120-WRITE-ONE-FIELD
075600         VARYING WSAA-IX FROM 1 BY 1
075700         UNTIL WSAA-IX > MRG-FIELD-COUNT.
075800*
075900 4190-EXIT.
076000     EXIT.
076100*
076200 4120-WRITE-ONE-FIELD.
076300*
076400     MOVE MRG-REC-ID                TO MOU-REC-ID.
076500     MOVE MRG-FIELD-TAG  (WSAA-IX)   TO MOU-FIELD-TAG.
076600     MOVE MRG-FIELD-IND  (WSAA-IX)   TO MOU-FIELD-IND.
076700     MOVE MRG-SUBFLD-COUNT (WSAA-IX) TO MOU-SUBFLD-COUNT.
076800*
076900     PERFORM 4130-WRITE-ONE-SUBFIELD
077000         VARYING WSAA-SX FROM 1 BY 1
077100         UNTIL WSAA-SX > 8.
077200*
077300     WRITE MOU-FIELD-LINE.
077400*
077500 4130-WRITE-ONE-SUBFIELD.
077600*
077700     MOVE MRG-SUB-CODE  (WSAA-IX WSAA-SX)
077800                                    TO MOU-SUB-CODE  (WSAA-SX).
077900     MOVE MRG-SUB-VALUE (WSAA-IX WSAA-SX)
078000                                    TO MOU-SUB-VALUE (WSAA-SX).
