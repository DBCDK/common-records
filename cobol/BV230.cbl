000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     BV230.
000300 AUTHOR.         HONG VAN.
000400 INSTALLATION.   CSC CORPORATION LIMITED.
000500 DATE-WRITTEN.   04/09/90.
000600 DATE-COMPILED.
000700 SECURITY.       CSC CONFIDENTIAL - DBC PRODUCTION LIBRARY.
000800*(C) Copyright CSC Corporation Limited 1986 - 2000.
000900*    All rights reserved. CSC Confidential.
001000*
001100*REMARKS.
001200*   This is the Authority Expansion program.
001300*
001400*   The program reads a common (bibliographic) field-line
001500*   record from COMMON-RECS and, when any of its fields carry
001600*   an authority reference (subfields '5' and '6' together),
001700*   splices in data from the matching authority record (agency
001800*   870979) held on AUTH-RECS, generates the 900/910/945
001900*   reference fields the splice calls for, re-sorts the result
002000*   by tag and writes it to MERGED-OUT.
002100*
002200*   AUTH-RECS is read once into the MRA-AUTHORITY-CACHE table
002300*   at start of run (1100 section) and searched in memory for
002400*   every common record thereafter - there is no indexed file
002500*   of authority records on this system.
002600*
002700***********************************************************************
002800*           AMENDMENT  HISTORY                                      *
002900***********************************************************************
003000* DATE.... VSN/MOD  WORK UNIT    BY....                               *
003100*                                                                     *
003200* 04/09/90  01/01   RE0128       Hong Van                             *
003300*           Original authority-expansion batch - fields 100,        *
003400*           110, 600, 610, 700, 710, 770, 780, 845, 846.             *
003500*                                                                     *
003600* 19/02/93  01/02   RE0149       Thanh Do                             *
003700*           Added fields 233/234 (field 133/134 splice, no          *
003800*           reference fields generated - main-field splice only).    *
003900*                                                                     *
004000* 11/08/96  01/03   RE0190       Hong Van                             *
004100*           Fields 664/665/666 added to the authority-capable       *
004200*           list for RAWREPO compatibility; no author-field          *
004300*           mapping exists for them, so a *5/*6 occurrence on        *
004400*           one of these tags now stops expansion of any further    *
004500*           occurrence of that same tag on the record (it is not    *
004600*           added to MERGED-OUT) rather than being spliced.         *
004700*                                                                     *
004800* 04/12/98  01/04   Y2K004       Thanh Do                             *
004900*           Year 2000 readiness review - no date fields processed     *
005000*           by this program.  No code change required.               *
005100*                                                                     *
005200* 23/04/01  01/05   RE0371       Kim Anh                              *
005300*           Authority numerator ('A5') now scanned across every     *
005400*           field of the common record, not just the authority-     *
005500*           capable ones, to match the AUT maintenance screens.      *
005600*                                                                     *
005700* 14/01/04  01/06   RE0410       Hong Van                             *
005800*           Final sort now orders by tag then by numeric 'A5',      *
005900*           instead of by tag alone - mode 2/3/4 reference fields    *
006000*           were interleaving with the wrong sibling otherwise.      *
006100*                                                                     *
006200* 03/08/04  01/07   RE0392       Thanh Do                             *
006300*           3000-EXPAND-RECORD now drives the capable-tag table      *
006400*           (100/110/233/... order) as the outer loop and scans      *
006500*           the common record for each tag in turn, instead of       *
006600*           walking the common fields once in input order - the     *
006700*           numerator and reference-field generation now follow      *
006800*           the tag-list precedence the AUT screens expect.          *
006900*                                                                     *
007000* 17/11/05  01/08   RE0420       Minh Chau                            *
007100*           A missing authority record (subfield 6 with no match     *
007200*           on AUT-RECS) no longer aborts the run - it now rolls      *
007300*           MRT-EXPANSION-ERRORS, passes the field through           *
007400*           unexpanded and carries on with the next field/record,    *
007500*           so one bad reference can no longer stop a whole batch.   *
007600*           9000-FATAL-ERROR is withdrawn - nothing in this          *
007700*           program calls it any more.  Also found and corrected     *
007800*           while in here: the numerator/sort-tie subfield code      *
007900*           was keyed on upper-case 'Å' instead of the lower-case    *
008000*           'å' the AUT screens actually write, in four places       *
008100*           (3067/3456/3457/3855) - the numerator was never reading  *
008200*           an existing occurrence so it kept restarting at 1001,    *
008300*           and the tie-break sort was silently degrading to         *
008400*           tag-only order.                                          *
008500*                                                                     *
008600**DD/MM/YY*************************************************************
008700*
008800 ENVIRONMENT DIVISION.
008900 CONFIGURATION SECTION.
009000 SOURCE-COMPUTER.                                IBM-AS400.
009100 OBJECT-COMPUTER.                                IBM-AS400.
009200 SPECIAL-NAMES.
009300     C01                      IS TOP-OF-FORM
009400     CLASS NUMERIC-TAG        IS '0' THRU '9'.
009500*
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800     SELECT COMMON-IN          ASSIGN TO COMMON-RECS
009900                                ORGANIZATION IS LINE SEQUENTIAL.
010000     SELECT AUTH-IN            ASSIGN TO AUTH-RECS
010100                                ORGANIZATION IS LINE SEQUENTIAL.
010200     SELECT MERGED-OUT         ASSIGN TO MERGED-OUT
010300                                ORGANIZATION IS LINE SEQUENTIAL.
010400/
010500 DATA DIVISION.
010600 FILE SECTION.
010700*
010800 FD  COMMON-IN                LABEL RECORDS STANDARD.
010900     COPY MRFLDREC REPLACING ==:PFX:== BY ==CIN==.
011000*
011100 FD  AUTH-IN                  LABEL RECORDS STANDARD.
011200     COPY MRFLDREC REPLACING ==:PFX:== BY ==AIN==.
011300*
011400 FD  MERGED-OUT               LABEL RECORDS STANDARD.
011500     COPY MRFLDREC REPLACING ==:PFX:== BY ==MOU==.
011600/
011700 WORKING-STORAGE SECTION.
011800*
011900 01  WSAA-PROG                   PIC X(05) VALUE 'BV230'.
012000 01  WSAA-VERSION                PIC X(02) VALUE '01'.
012100*
012200 01  WSAA-EOF                    PIC X(01) VALUE 'N'.
012300     88  WSAA-END-OF-RUN          VALUE 'Y'.
012400 01  WSAA-COMMON-EOF              PIC X(01) VALUE 'N'.
012500     88  WSAA-NO-MORE-COMMON     VALUE 'Y'.
012600 01  WSAA-CIN-HELD-SW             PIC X(01) VALUE 'N'.
012700     88  WSAA-CIN-HELD           VALUE 'Y'.
012800 01  WSAA-AUTH-EOF                PIC X(01) VALUE 'N'.
012900     88  WSAA-NO-MORE-AUTH       VALUE 'Y'.
013000 01  WSAA-AIN-HELD-SW             PIC X(01) VALUE 'N'.
013100     88  WSAA-AIN-HELD           VALUE 'Y'.
013200*
013300 01  WSAA-SUBSCRIPTS.
013400     03  WSAA-IX                  PIC 9(03) COMP.
013500     03  WSAA-SX                  PIC 9(02) COMP.
013600     03  WSAA-OUT-SX              PIC 9(02) COMP.
013700     03  WSAA-RX                  PIC 9(03) COMP.
013800     03  WSAA-AFX                 PIC 9(02) COMP.
013900     03  WSAA-ASX                 PIC 9(02) COMP.
014000     03  WSAA-EXP-FX              PIC 9(03) COMP.
014100     03  WSAA-REF-FX              PIC 9(03) COMP.
014200     03  WSAA-SPLICE-SX           PIC 9(02) COMP.
014300     03  WSAA-RANGE-FROM          PIC 9(02) COMP.
014400     03  WSAA-RANGE-TO            PIC 9(02) COMP.
014500     03  WSAA-TABLE-IX            PIC 9(02) COMP.
014600     03  WSAA-STOP-IX             PIC 9(02) COMP.
014700     03  WSAA-SHIFT-SX            PIC 9(02) COMP.
014800     03  WSAA-MFX                 PIC 9(02) COMP.
014900     03  WSAA-CAPGRP-IX           PIC 9(02) COMP.                 <RE0392>
015000     03  FILLER                   PIC X(02).
015100*
015200* 23/04/01 RE0371 - authority numerator, start 1001, raised by
015300*  scanning every field of the common record for a numeric
015400*  subfield 'A5' greater than the running value.
015500*
015600 01  WSAA-NUMERATOR               PIC 9(05) COMP VALUE 1001.
015700*
015800 01  WSAA-STOPPED-TAG-COUNT       PIC 9(02) COMP VALUE 0.         <RE0190>
015900 01  WSAA-STOPPED-TAG-TABLE OCCURS 15 TIMES                       <RE0190>
016000                                  PIC X(03).
016100*
016200* Switches set by the various table-search and content-test
016300*  paragraphs below.
016400*
016500 01  WSAA-FOUND-SW                PIC X(01).
016600     88  WSAA-TAG-FOUND           VALUE 'Y'.
016700 01  WSAA-CAPABLE-SW               PIC X(01).
016800     88  WSAA-TAG-IS-CAPABLE      VALUE 'Y'.
016900 01  WSAA-STOPPED-SW               PIC X(01).
017000     88  WSAA-TAG-IS-STOPPED      VALUE 'Y'.
017100 01  WSAA-HAS-5-SW                 PIC X(01).
017200     88  WSAA-FIELD-HAS-5         VALUE 'Y'.
017300 01  WSAA-HAS-6-SW                 PIC X(01).
017400     88  WSAA-FIELD-HAS-6         VALUE 'Y'.
017500 01  WSAA-HAS-AUT-SW                PIC X(01).
017600     88  WSAA-RECORD-HAS-AUT      VALUE 'Y'.
017700 01  WSAA-AUTH-FOUND-SW             PIC X(01).
017800     88  WSAA-AUTH-RECORD-FOUND  VALUE 'Y'.
017900 01  WSAA-AUTHOR-MATCHED-SW         PIC X(01).
018000     88  WSAA-AUTHOR-FIELD-FOUND VALUE 'Y'.
018100 01  WSAA-ADD-FIELDS-SW             PIC X(01).
018200     88  WSAA-HAS-ADDITIONAL-FLDS VALUE 'Y'.
018300 01  WSAA-HAS-AA-SW                 PIC X(01).
018400     88  WSAA-FIELD-HAS-AA        VALUE 'Y'.
018500 01  WSAA-PAREN-OPEN-SW             PIC X(01).
018600     88  WSAA-PAREN-IS-OPEN        VALUE 'Y'.
018700 01  WSAA-FIRST-SUB-SW              PIC X(01).
018800     88  WSAA-IS-FIRST-SUBFIELD    VALUE 'Y'.
018900 01  WSAA-JUST-CLOSED-SW            PIC X(01).
019000     88  WSAA-JUST-CLOSED-PAREN    VALUE 'Y'.
019100*
019200 01  WSAA-KEEP-AUT-SW             PIC X(01) VALUE 'N'.
019300     88  WSAA-KEEP-AUT-FIELDS     VALUE 'Y'.
019400*
019500 01  WSAA-TEST-TAG                PIC X(03).
019600 01  WSAA-TEST-ID                 PIC X(15).
019700 01  WSAA-AUTHOR-TAG-RESULT       PIC X(03).
019800 01  WSAA-AUTHOR-MODE-RESULT      PIC 9(01).
019900 01  WSAA-REF-OUT-TAG             PIC X(03).
020000 01  WSAA-REF-SRC-TAG-A           PIC X(03).
020100 01  WSAA-REF-SRC-TAG-B           PIC X(03).
020200 01  WSAA-FIELD-REF               PIC X(20).
020300 01  WSAA-FIELD-REF-NUM           PIC 9(05).
020400 01  WSAA-AA-VALUE                PIC X(11).
020500 01  WSAA-SUBW-VALUE              PIC X(11).
020600 01  WSAA-W-TEXT                  PIC X(80).
020700 01  WSAA-W-PTR                   PIC 9(03) COMP.
020800*
020900 01  WSAA-CUR-SUB-VALUE           PIC X(11).
021000 01  WSAA-AUT-A-VALUE             PIC X(11).
021100 01  WSAA-AUT-H-VALUE             PIC X(11).
021200 01  WSAA-AUT-C-VALUE             PIC X(11).
021300*
021400* 04/09/90 RE0128 - author-field / mode lookup table, packed as
021500*  a REDEFINES literal per the shop's table-loading convention
021600*  (see BV210's group-number table) instead of twelve PERFORM
021700*  ... IF TAG = ... paragraphs.  Each entry is common-tag(3) +
021800*  author-field-tag(3) + mode(1) = 7 characters; 664, 665 and
021900*  666 deliberately have NO entry here (RE0190 below).
022000*
022100 01  WSAA-AUTHOR-FIELD-LITERAL.
022200     03  FILLER PIC X(42)
022300             VALUE '100100111011012331330234134060010026101102'.
022400     03  FILLER PIC X(42)
022500             VALUE '700100271011027701002780110284513338461344'.
022600 01  WSAA-AUTHOR-FIELD-TABLE REDEFINES WSAA-AUTHOR-FIELD-LITERAL.
022700     03  WSAA-AUTHOR-ENTRY OCCURS 12 TIMES
022800                           INDEXED BY WSAA-AUT-IX.
022900         05  WSAA-AUTHOR-COMMON-TAG  PIC X(03).                   <RE0149>
023000         05  WSAA-AUTHOR-AUT-TAG     PIC X(03).                   <RE0149>
023100         05  WSAA-AUTHOR-MODE        PIC 9(01).                   <RE0149>
023200*
023300* 11/08/96 RE0190 - the full authority-capable tag list (15
023400*  tags); tested separately from the author-field table above
023500*  because 664/665/666 belong on this list without belonging
023600*  on that one.
023700*
023800 01  WSAA-CAPABLE-LITERAL                                         <RE0190>
023900             VALUE '100110233234600610664665666700710770780845846'.
024000     03  FILLER                      PIC X(45).
024100 01  WSAA-CAPABLE-TABLE REDEFINES WSAA-CAPABLE-LITERAL.           <RE0190>
024200     03  WSAA-CAPABLE-TAG OCCURS 15 TIMES                         <RE0190>
024300                          PIC X(03).
024400*
024500* Authority-record tags worth keeping in the cache -- see
024600*  MRAUTTBL and 1140-FILTER-AND-STORE-FIELD.
024700*
024800 01  WSAA-KEEP-TAG-LITERAL
024900             VALUE '100110133134400410500510433434'.
025000     03  FILLER                      PIC X(30).
025100 01  WSAA-KEEP-TAG-TABLE REDEFINES WSAA-KEEP-TAG-LITERAL.
025200     03  WSAA-KEEP-TAG OCCURS 10 TIMES
025300                       PIC X(03).
025400*
025500 01  WSAA-SWAPPED-SW               PIC X(01).
025600     88  WSAA-MORE-TO-SWAP        VALUE 'Y'.
025700 01  WSAA-SORT-LIMIT               PIC 9(03) COMP.
025800*
025900* 14/01/04 RE0410 - two-slot sort-key work area, one entry per
026000*  side of the 3830 adjacent-pair compare; built fresh from the
026100*  spliced/reference field's tag and numeric 'A5' each pass.
026200*
026300 01  WSAA-KEY-TABLE OCCURS 2 TIMES
026400                     INDEXED BY WSAA-KEY-IX.
026500     03  WSAA-KEY-TAG             PIC X(03).
026600     03  WSAA-KEY-NUM             PIC 9(11).
026700 01  WSAA-KEY-SUBJECT-FX          PIC 9(03) COMP.
026800 01  WSAA-KEY-SLOT                PIC 9(01) COMP.
026900*
027000* One-field work area for the 3840 swap paragraph; shaped
027100*  identically to a single occurrence of a MRRECTBL field
027200*  table entry, the same way BV220's WSAA-SWAP-FIELD is.
027300*
027400 01  WSAA-SWAP-FIELD.
027500     03  WSAA-SWAP-TAG            PIC X(03).
027600     03  WSAA-SWAP-IND            PIC X(02).
027700     03  WSAA-SWAP-SUBFLD-COUNT   PIC 9(02).
027800     03  WSAA-SWAP-SUBFIELD OCCURS 8 TIMES.
027900         05  WSAA-SWAP-SUB-CODE    PIC X(01).
028000         05  WSAA-SWAP-SUB-VALUE   PIC X(11).
028100     03  FILLER                   PIC X(02).
028200*
028300     COPY MRCNTOT.
028400*
028500     COPY MRAUTTBL.
028600*
028700     COPY MRRECTBL REPLACING ==:PFX:== BY ==MRC==.
028800     COPY MRRECTBL REPLACING ==:PFX:== BY ==MRM==.
028900/
029000 PROCEDURE DIVISION.
029100*
029200 0000-MAINLINE SECTION.
029300***************************
029400*
029500 0000-START.
029600*
029700     PERFORM 1000-INITIALISE.
029800*
029900     PERFORM 2000-PROCESS-RECORDS
030000         UNTIL WSAA-END-OF-RUN.
030100*
030200     PERFORM 4000-CLOSE.
030300*
030400     STOP RUN.
030500/
030600 1000-INITIALISE SECTION.
030700*************************
030800*
030900 1010-START.
031000*
031100     MOVE ZEROS                  TO MRT-CONTROL-TOTALS.
031200     MOVE ZEROS                  TO MRA-AUTH-COUNT.
031300     MOVE ZEROS                  TO WSAA-STOPPED-TAG-COUNT.
031400*
031500     OPEN INPUT  COMMON-IN
031600                 AUTH-IN.
031700     OPEN OUTPUT MERGED-OUT.
031800*
031900     PERFORM 1100-LOAD-AUTH-CACHE.
032000     PERFORM 2100-LOAD-COMMON-GROUP.
032100*
032200     IF WSAA-NO-MORE-COMMON
032300         MOVE 'Y'                TO WSAA-EOF
032400     END-IF.
032500*
032600 1090-EXIT.
032700     EXIT.
032800/
032900 1100-LOAD-AUTH-CACHE SECTION.
033000********************************
033100*
033200* Reads the whole of AUTH-RECS, grouping lines by REC-ID the
033300*  same lookahead-buffer way 2100 groups COMMON-IN, and loads
033400*  one MRA-AUTH-RECORD occurrence per authority record found.
033500*  Called once, from 1010, before the main record loop starts.
033600*
033700 1110-START.
033800*
033900     PERFORM 1120-READ-AIN-LINE.
034000*
034100 1130-LOAD-ONE-AUTH-RECORD.
034200*
034300     IF WSAA-NO-MORE-AUTH
034400         GO TO 1190-EXIT
034500     END-IF.
034600*
034700     ADD 1                       TO MRA-AUTH-COUNT.
034800     MOVE AIN-REC-ID             TO MRA-REC-ID (MRA-AUTH-COUNT).
034900     MOVE ZEROS                  TO
035000                      MRA-FIELD-COUNT (MRA-AUTH-COUNT).
035100*
035200 1140-COPY-AIN-LOOP.
035300*
035400     IF WSAA-NO-MORE-AUTH
035500         OR AIN-REC-ID NOT = MRA-REC-ID (MRA-AUTH-COUNT)
035600         GO TO 1130-LOAD-ONE-AUTH-RECORD
035700     END-IF.
035800*
035900     PERFORM 1150-FILTER-AND-STORE-FIELD.
036000     PERFORM 1120-READ-AIN-LINE.
036100     GO TO 1140-COPY-AIN-LOOP.
036200*
036300 1190-EXIT.
036400     EXIT.
036500*
036600 1120-READ-AIN-LINE.
036700*
036800     READ AUTH-IN
036900         AT END
037000             MOVE 'Y'             TO WSAA-AUTH-EOF
037100     END-READ.
037200*
037300* Only the ten authority-record tags the expansion logic
037400*  consults (WSAA-KEEP-TAG-TABLE) are kept; every other field
037500*  on an authority record is of no interest to this program
037600*  and is discarded here rather than carried in the cache.
037700*
037800 1150-FILTER-AND-STORE-FIELD.
037900*
038000     MOVE 'N'                    TO WSAA-FOUND-SW.
038100     MOVE AIN-FIELD-TAG          TO WSAA-TEST-TAG.
038200*
038300     PERFORM 1160-SCAN-KEEP-TABLE
038400         VARYING WSAA-TABLE-IX FROM 1 BY 1
038500         UNTIL WSAA-TABLE-IX > 10
038600            OR WSAA-TAG-FOUND.
038700*
038800     MOVE MRA-FIELD-COUNT (MRA-AUTH-COUNT) TO WSAA-MFX.
038900*
039000     IF WSAA-TAG-FOUND
039100          AND WSAA-MFX < 16
039200         ADD 1                   TO WSAA-MFX
039300         MOVE WSAA-MFX           TO MRA-FIELD-COUNT (MRA-AUTH-COUNT)
039400         MOVE AIN-FIELD-TAG
039500                    TO MRA-FIELD-TAG (MRA-AUTH-COUNT WSAA-MFX)
039600         MOVE AIN-SUBFLD-COUNT
039700                    TO MRA-SUBFLD-COUNT (MRA-AUTH-COUNT WSAA-MFX)
039800         PERFORM 1170-COPY-AIN-SUBFIELD
039900             VARYING WSAA-SX FROM 1 BY 1
040000             UNTIL WSAA-SX > 8
040100     END-IF.
040200*
040300 1160-SCAN-KEEP-TABLE.
040400*
040500     IF WSAA-TEST-TAG = WSAA-KEEP-TAG (WSAA-TABLE-IX)
040600         MOVE 'Y'                TO WSAA-FOUND-SW
040700     END-IF.
040800*
040900 1170-COPY-AIN-SUBFIELD.
041000*
041100     MOVE AIN-SUB-CODE (WSAA-SX)
041200          TO MRA-SUB-CODE  (MRA-AUTH-COUNT WSAA-MFX WSAA-SX).
041300     MOVE AIN-SUB-VALUE (WSAA-SX)
041400          TO MRA-SUB-VALUE (MRA-AUTH-COUNT WSAA-MFX WSAA-SX).
041500/
041600 2000-PROCESS-RECORDS SECTION.
041700**********************************
041800*
041900 2010-START.
042000*
042100     ADD 1                       TO MRT-RECS-READ.
042200*
042300     PERFORM 3000-EXPAND-RECORD.
042400     PERFORM 4100-WRITE-MERGED.
042500*
042600     PERFORM 2100-LOAD-COMMON-GROUP.
042700*
042800     IF WSAA-NO-MORE-COMMON
042900         MOVE 'Y'                TO WSAA-EOF
043000     END-IF.
043100*
043200 2090-EXIT.
043300     EXIT.
043400/
043500 2100-LOAD-COMMON-GROUP SECTION.
043600*********************************
043700*
043800* Same lookahead-buffer technique used by BV210/BV220's 2100
043900*  sections, against COMMON-IN.
044000*
044100 2110-START.
044200*
044300     MOVE ZEROS                  TO MRC-FIELD-COUNT.
044400*
044500     IF NOT WSAA-CIN-HELD
044600         PERFORM 2120-READ-CIN-LINE
044700     END-IF.
044800*
044900     IF WSAA-NO-MORE-COMMON
045000         GO TO 2190-EXIT
045100     END-IF.
045200*
045300     MOVE CIN-REC-ID              TO MRC-REC-ID.
045400*
045500 2130-COPY-CIN-LOOP.
045600*
045700     IF WSAA-NO-MORE-COMMON OR CIN-REC-ID NOT = MRC-REC-ID
045800         MOVE 'Y'                TO WSAA-CIN-HELD-SW
045900         GO TO 2190-EXIT
046000     END-IF.
046100*
046200     ADD 1                       TO MRC-FIELD-COUNT.
046300     MOVE CIN-FIELD-TAG  TO MRC-FIELD-TAG  (MRC-FIELD-COUNT).
046400     MOVE CIN-FIELD-IND  TO MRC-FIELD-IND  (MRC-FIELD-COUNT).
046500     MOVE CIN-SUBFLD-COUNT
046600                          TO MRC-SUBFLD-COUNT (MRC-FIELD-COUNT).
046700     PERFORM 2140-COPY-CIN-SUBFIELD
046800         VARYING WSAA-SX FROM 1 BY 1
046900         UNTIL WSAA-SX > 8.
047000*
047100     MOVE 'N'                    TO WSAA-CIN-HELD-SW.
047200     PERFORM 2120-READ-CIN-LINE.
047300     GO TO 2130-COPY-CIN-LOOP.
047400*
047500 2190-EXIT.
047600     EXIT.
047700*
047800 2120-READ-CIN-LINE.
047900*
048000     READ COMMON-IN
048100         AT END
048200             MOVE 'Y'             TO WSAA-COMMON-EOF
048300     END-READ.
048400*
048500 2140-COPY-CIN-SUBFIELD.
048600*
048700     MOVE CIN-SUB-CODE (WSAA-SX)
048800                 TO MRC-SUB-CODE  (MRC-FIELD-COUNT WSAA-SX).
048900     MOVE CIN-SUB-VALUE (WSAA-SX)
049000                 TO MRC-SUB-VALUE (MRC-FIELD-COUNT WSAA-SX).
049100/
049200 3000-EXPAND-RECORD SECTION.
049300*******************************
049400*
049500* Drives the authority expansion of one common record - every
049600*  capable field gets its '5'/'6' reference resolved against
049700*  the in-memory authority cache and spliced back in.
049800*
049900 3010-START.
050000*
050100     PERFORM 3050-TEST-RECORD-HAS-AUT.
050200*
050300     IF NOT WSAA-RECORD-HAS-AUT
050400         PERFORM 3900-COPY-COMMON-UNCHANGED
050500         GO TO 3090-EXIT
050600     END-IF.
050700*
050800     PERFORM 3060-COMPUTE-NUMERATOR.
050900*
051000     MOVE ZEROS                  TO MRM-FIELD-COUNT.
051100     MOVE ZEROS                  TO WSAA-STOPPED-TAG-COUNT.
051200*
051300* 03/08/04 RE0392 - non-capable fields copy across in their own
051400*  input order first; the capable tags then splice in tag-list
051500*  order (100/110/233/.../845/846), each tag's occurrences taken
051600*  in record order.  The final 3800 sort
051700*  re-orders everything by tag/numeric 'A5' regardless, so this
051800*  pass order only governs numerator allocation and which         <RE0392>
051900*  sibling a reference field is generated against.                <RE0392>
052000*
052100     PERFORM 3105-COPY-NONCAPABLE-FIELDS                          <RE0392>
052200         VARYING WSAA-IX FROM 1 BY 1
052300         UNTIL WSAA-IX > MRC-FIELD-COUNT.
052400*
052500     PERFORM 3100-PROCESS-ONE-TAG-GROUP                           <RE0392>
052600         VARYING WSAA-CAPGRP-IX FROM 1 BY 1                       <RE0392>
052700         UNTIL WSAA-CAPGRP-IX > 15.                               <RE0392>
052800*
052900     PERFORM 3800-SORT-MRG-BY-TAG.
053000*
053100     MOVE MRC-REC-ID              TO MRM-REC-ID.
053200     ADD 1                        TO MRT-RECS-EXPANDED.
053300*
053400 3090-EXIT.
053500     EXIT.
053600*
053700* A field "has AUT" when it carries subfield '5' or subfield
053800*  '6' (either one); the record as a whole is passed through
053900*  untouched when none of its fields do.
054000*
054100 3050-TEST-RECORD-HAS-AUT.
054200*
054300     MOVE 'N'                    TO WSAA-HAS-AUT-SW.
054400*
054500     PERFORM 3055-SCAN-ONE-FIELD-FOR-AUT
054600         VARYING WSAA-IX FROM 1 BY 1
054700         UNTIL WSAA-IX > MRC-FIELD-COUNT
054800            OR WSAA-RECORD-HAS-AUT.
054900*
055000 3055-SCAN-ONE-FIELD-FOR-AUT.
055100*
055200     PERFORM 3057-SCAN-ONE-SUBFIELD-FOR-AUT
055300         VARYING WSAA-SX FROM 1 BY 1
055400         UNTIL WSAA-SX > MRC-SUBFLD-COUNT (WSAA-IX)
055500            OR WSAA-RECORD-HAS-AUT.
055600*
055700 3057-SCAN-ONE-SUBFIELD-FOR-AUT.
055800*
055900     IF MRC-SUB-CODE (WSAA-IX WSAA-SX) = '5'
056000         OR MRC-SUB-CODE (WSAA-IX WSAA-SX) = '6'
056100         MOVE 'Y'                TO WSAA-HAS-AUT-SW
056200     END-IF.
056300*
056400* 23/04/01 RE0371 - scans every field of the common record
056500*  (not just the authority-capable ones) for a numeric
056600*  subfield 'A5' greater than the running numerator.
056700*
056800 3060-COMPUTE-NUMERATOR.
056900*
057000     PERFORM 3065-SCAN-ONE-FIELD-FOR-AA                           <RE0371>
057100         VARYING WSAA-IX FROM 1 BY 1
057200         UNTIL WSAA-IX > MRC-FIELD-COUNT.
057300*
057400 3065-SCAN-ONE-FIELD-FOR-AA.
057500*
057600     PERFORM 3067-SCAN-ONE-SUBFIELD-FOR-AA
057700         VARYING WSAA-SX FROM 1 BY 1
057800         UNTIL WSAA-SX > MRC-SUBFLD-COUNT (WSAA-IX).
057900*
058000 3067-SCAN-ONE-SUBFIELD-FOR-AA.
058100*
058200     IF MRC-SUB-CODE (WSAA-IX WSAA-SX) = 'å'
058300         AND MRC-SUB-VALUE (WSAA-IX WSAA-SX) IS NUMERIC
058400         IF MRC-SUB-VALUE-NUM (WSAA-IX WSAA-SX) >= WSAA-NUMERATOR
058500             COMPUTE WSAA-NUMERATOR =
058600                 MRC-SUB-VALUE-NUM (WSAA-IX WSAA-SX) + 1
058700         END-IF
058800     END-IF.
058900/
059000 3105-COPY-NONCAPABLE-FIELDS.                                     <RE0392>
059100*
059200     MOVE MRC-FIELD-TAG (WSAA-IX) TO WSAA-TEST-TAG.
059300     PERFORM 3120-TEST-TAG-CAPABLE.
059400*
059500     IF NOT WSAA-TAG-IS-CAPABLE
059600         PERFORM 3920-APPEND-COMMON-FIELD-UNCHANGED
059700     END-IF.
059800*
059900 3100-PROCESS-ONE-TAG-GROUP SECTION.                              <RE0392>
060000***********************************
060100*
060200* Scans the common record once for every occurrence of the one
060300*  capable tag WSAA-CAPGRP-IX currently names, in record order -
060400*  dispatches each occurrence: drop it (tag stopped by an
060500*  earlier failed splice on this same tag), copy it unchanged
060600*  (no '5'+'6' pair), or expand it.
060700*
060800 3110-START.
060900*
061000     PERFORM 3150-SCAN-FIELDS-FOR-TAG                             <RE0392>
061100         VARYING WSAA-IX FROM 1 BY 1
061200         UNTIL WSAA-IX > MRC-FIELD-COUNT.
061300*
061400 3190-EXIT.
061500     EXIT.
061600*
061700* WSAA-TEST-TAG is re-set from the current field on every match,
061800*  not carried across iterations - 3200-EXPAND-ONE-FIELD below
061900*  reuses WSAA-TEST-TAG as scratch for authority-field tags, so   <RE0392>
062000*  the group-identifying compare below reads WSAA-CAPABLE-TAG     <RE0392>
062100*  directly instead of trusting WSAA-TEST-TAG to survive.         <RE0392>
062200*
062300 3150-SCAN-FIELDS-FOR-TAG.                                        <RE0392>
062400*
062500     IF MRC-FIELD-TAG (WSAA-IX) NOT                               <RE0392>
062600                     = WSAA-CAPABLE-TAG (WSAA-CAPGRP-IX)          <RE0392>
062700         GO TO 3159-NEXT-FIELD                                    <RE0392>
062800     END-IF.
062900*
063000     MOVE MRC-FIELD-TAG (WSAA-IX)  TO WSAA-TEST-TAG.              <RE0392>
063100*
063200     PERFORM 3130-TEST-TAG-STOPPED.
063300*
063400     IF WSAA-TAG-IS-STOPPED
063500         GO TO 3159-NEXT-FIELD                                    <RE0392>
063600     END-IF.
063700*
063800     PERFORM 3140-TEST-FIELD-HAS-5-6.
063900*
064000     IF NOT (WSAA-FIELD-HAS-5 AND WSAA-FIELD-HAS-6)
064100         PERFORM 3920-APPEND-COMMON-FIELD-UNCHANGED
064200         GO TO 3159-NEXT-FIELD                                    <RE0392>
064300     END-IF.
064400*
064500     PERFORM 3200-EXPAND-ONE-FIELD.
064600*
064700 3159-NEXT-FIELD.                                                 <RE0392>
064800     CONTINUE.
064900*
065000 3120-TEST-TAG-CAPABLE.
065100*
065200     MOVE 'N'                    TO WSAA-CAPABLE-SW.
065300*
065400     PERFORM 3125-SCAN-CAPABLE-TABLE
065500         VARYING WSAA-TABLE-IX FROM 1 BY 1
065600         UNTIL WSAA-TABLE-IX > 15
065700            OR WSAA-TAG-IS-CAPABLE.
065800*
065900 3125-SCAN-CAPABLE-TABLE.
066000*
066100     IF WSAA-TEST-TAG = WSAA-CAPABLE-TAG (WSAA-TABLE-IX)
066200         MOVE 'Y'                TO WSAA-CAPABLE-SW
066300     END-IF.
066400*
066500 3130-TEST-TAG-STOPPED.
066600*
066700     MOVE 'N'                    TO WSAA-STOPPED-SW.
066800*
066900     PERFORM 3135-SCAN-STOPPED-TABLE
067000         VARYING WSAA-STOP-IX FROM 1 BY 1
067100         UNTIL WSAA-STOP-IX > WSAA-STOPPED-TAG-COUNT
067200            OR WSAA-TAG-IS-STOPPED.
067300*
067400 3135-SCAN-STOPPED-TABLE.
067500*
067600     IF WSAA-TEST-TAG = WSAA-STOPPED-TAG-TABLE (WSAA-STOP-IX)
067700         MOVE 'Y'                TO WSAA-STOPPED-SW
067800     END-IF.
067900*
068000 3140-TEST-FIELD-HAS-5-6.
068100*
068200     MOVE 'N'                    TO WSAA-HAS-5-SW.
068300     MOVE 'N'                    TO WSAA-HAS-6-SW.
068400*
068500     PERFORM 3145-SCAN-FIELD-SUBFIELDS
068600         VARYING WSAA-SX FROM 1 BY 1
068700         UNTIL WSAA-SX > MRC-SUBFLD-COUNT (WSAA-IX).
068800*
068900 3145-SCAN-FIELD-SUBFIELDS.
069000*
069100     IF MRC-SUB-CODE (WSAA-IX WSAA-SX) = '5'
069200         MOVE 'Y'                TO WSAA-HAS-5-SW
069300     END-IF.
069400     IF MRC-SUB-CODE (WSAA-IX WSAA-SX) = '6'
069500         MOVE 'Y'                TO WSAA-HAS-6-SW
069600     END-IF.
069700/
069800 3200-EXPAND-ONE-FIELD SECTION.
069900**********************************
070000*
070100* The current common field (WSAA-IX) carries '5' and '6' and
070200*  its tag is authority-capable and not stopped; resolve the
070300*  author field, splice it in and generate any reference
070400*  fields the mode calls for.
070500*
070600 3210-START.
070700*
070800     PERFORM 3220-LOOKUP-AUTHOR-FIELD.
070900*
071000     MOVE 'N'                    TO WSAA-AUTH-FOUND-SW.
071100     MOVE 0                      TO WSAA-RX.
071200*
071300     PERFORM 3250-FIND-SUB-6-VALUE.
071400     PERFORM 3260-FIND-AUTH-RECORD.
071500*
071600     IF NOT WSAA-AUTH-RECORD-FOUND
071700         ADD 1                   TO MRT-EXPANSION-ERRORS          <RE0420>
071800         DISPLAY 'BV230 AUTHORITY RECORD NOT FOUND - '            <RE0420>
071900                 WSAA-TEST-ID
072000         PERFORM 3920-APPEND-COMMON-FIELD-UNCHANGED               <RE0420>
072100         GO TO 3290-EXIT                                          <RE0420>
072200     END-IF.
072300*
072400     PERFORM 3270-FIND-AUTHOR-FIELD.
072500*
072600     IF NOT WSAA-AUTHOR-FIELD-FOUND
072700         IF WSAA-STOPPED-TAG-COUNT < 15
072800             ADD 1               TO WSAA-STOPPED-TAG-COUNT
072900             MOVE WSAA-TEST-TAG  TO
073000                 WSAA-STOPPED-TAG-TABLE (WSAA-STOPPED-TAG-COUNT)
073100         END-IF
073200         GO TO 3290-EXIT
073300     END-IF.
073400*
073500     PERFORM 3300-SPLICE-MAIN-FIELD.
073600*
073700     EVALUATE WSAA-AUTHOR-MODE-RESULT
073800         WHEN 1
073900         WHEN 2
074000             PERFORM 3400-HANDLE-MODE-1-2
074100         WHEN 3
074200         WHEN 4
074300             PERFORM 3500-HANDLE-MODE-3-4
074400         WHEN OTHER
074500             CONTINUE                                             <RE0149>
074600     END-EVALUATE.
074700*
074800 3290-EXIT.
074900     EXIT.
075000*
075100* 04/09/90 RE0128, extended 19/02/93 RE0149 and 11/08/96
075200*  RE0190 - resolves the authority "author" field tag and the
075300*  splice mode for the tag held in WSAA-TEST-TAG.  664, 665
075400*  and 666 fall through every WHEN below and keep the spaced
075500*  default, which 3270-FIND-AUTHOR-FIELD can never match.
075600*
075700 3220-LOOKUP-AUTHOR-FIELD.
075800*
075900     MOVE SPACES                 TO WSAA-AUTHOR-TAG-RESULT.
076000     MOVE 0                      TO WSAA-AUTHOR-MODE-RESULT.
076100     MOVE 'N'                    TO WSAA-FOUND-SW.
076200*
076300     PERFORM 3225-SCAN-AUTHOR-TABLE
076400         VARYING WSAA-AUT-IX FROM 1 BY 1
076500         UNTIL WSAA-AUT-IX > 12
076600            OR WSAA-TAG-FOUND.
076700*
076800 3225-SCAN-AUTHOR-TABLE.
076900*
077000     IF WSAA-TEST-TAG = WSAA-AUTHOR-COMMON-TAG (WSAA-AUT-IX)
077100         MOVE WSAA-AUTHOR-AUT-TAG (WSAA-AUT-IX)
077200                                 TO WSAA-AUTHOR-TAG-RESULT
077300         MOVE WSAA-AUTHOR-MODE (WSAA-AUT-IX)
077400                                 TO WSAA-AUTHOR-MODE-RESULT
077500         MOVE 'Y'                TO WSAA-FOUND-SW
077600     END-IF.
077700*
077800 3250-FIND-SUB-6-VALUE.
077900*
078000     MOVE SPACES                 TO WSAA-TEST-ID.
078100*
078200     PERFORM 3255-SCAN-FOR-SUB-6
078300         VARYING WSAA-SX FROM 1 BY 1
078400         UNTIL WSAA-SX > MRC-SUBFLD-COUNT (WSAA-IX).
078500*
078600 3255-SCAN-FOR-SUB-6.
078700*
078800     IF MRC-SUB-CODE (WSAA-IX WSAA-SX) = '6'
078900         MOVE MRC-SUB-VALUE (WSAA-IX WSAA-SX) TO WSAA-TEST-ID
079000     END-IF.
079100*
079200 3260-FIND-AUTH-RECORD.
079300*
079400     PERFORM 3265-SCAN-AUTH-RECORDS
079500         VARYING WSAA-RX FROM 1 BY 1
079600         UNTIL WSAA-RX > MRA-AUTH-COUNT
079700            OR WSAA-AUTH-RECORD-FOUND.
079800*
079900 3265-SCAN-AUTH-RECORDS.
080000*
080100     IF WSAA-TEST-ID (1:11) = MRA-REC-ID (WSAA-RX) (1:11)
080200         MOVE 'Y'                TO WSAA-AUTH-FOUND-SW
080300     END-IF.
080400*
080500* Locates, within the matched authority record, the first
080600*  field whose tag equals WSAA-AUTHOR-TAG-RESULT.  Never
080700*  matches when WSAA-AUTHOR-TAG-RESULT is still SPACES
080800*  (664/665/666), which is exactly the RE0190 behaviour.
080900*
081000 3270-FIND-AUTHOR-FIELD.
081100*
081200     MOVE 'N'                    TO WSAA-AUTHOR-MATCHED-SW.
081300     MOVE 0                      TO WSAA-AFX.
081400*
081500     PERFORM 3275-SCAN-AUTH-FIELDS
081600         VARYING WSAA-TABLE-IX FROM 1 BY 1
081700         UNTIL WSAA-TABLE-IX > MRA-FIELD-COUNT (WSAA-RX)
081800            OR WSAA-AUTHOR-FIELD-FOUND.
081900*
082000 3275-SCAN-AUTH-FIELDS.
082100*
082200     IF WSAA-AUTHOR-TAG-RESULT NOT = SPACES                       <RE0190>
082300         AND MRA-FIELD-TAG (WSAA-RX WSAA-TABLE-IX)
082400                                = WSAA-AUTHOR-TAG-RESULT
082500         MOVE WSAA-TABLE-IX      TO WSAA-AFX
082600         MOVE 'Y'                TO WSAA-AUTHOR-MATCHED-SW
082700     END-IF.
082800/
082900 3300-SPLICE-MAIN-FIELD SECTION.
083000**********************************
083100*
083200* Builds the expanded field into MRM at WSAA-EXP-FX: find the
083300*  position of subfield '5', delete or keep-and-shift '5'/'6',
083400*  set both indicators to '0', insert the authority author
083500*  field's subfields (only 'a' subfields for 845/846).
083600*
083700 3310-START.
083800*
083900     ADD 1                       TO MRM-FIELD-COUNT.
084000     MOVE MRM-FIELD-COUNT        TO WSAA-EXP-FX.
084100*
084200     MOVE MRC-FIELD-TAG (WSAA-IX) TO MRM-FIELD-TAG (WSAA-EXP-FX).
084300     MOVE '00'                    TO MRM-FIELD-IND (WSAA-EXP-FX).
084400*
084500     PERFORM 3320-FIND-SPLICE-POSITION.
084600*
084700     MOVE 1                      TO WSAA-OUT-SX.
084800*
084900     MOVE 1                      TO WSAA-RANGE-FROM.
085000     COMPUTE WSAA-RANGE-TO = WSAA-SPLICE-SX - 1.
085100     PERFORM 3330-COPY-SOURCE-RANGE.
085200*
085300     IF WSAA-KEEP-AUT-FIELDS
085400         MOVE WSAA-SPLICE-SX          TO WSAA-RANGE-FROM
085500         COMPUTE WSAA-RANGE-TO = WSAA-SPLICE-SX + 1
085600         PERFORM 3330-COPY-SOURCE-RANGE
085700     END-IF.
085800*
085900     PERFORM 3340-APPEND-AUTHOR-SUBFIELDS.
086000*
086100     COMPUTE WSAA-RANGE-FROM = WSAA-SPLICE-SX + 2.
086200     MOVE MRC-SUBFLD-COUNT (WSAA-IX) TO WSAA-RANGE-TO.
086300     PERFORM 3330-COPY-SOURCE-RANGE.
086400*
086500     COMPUTE MRM-SUBFLD-COUNT (WSAA-EXP-FX) = WSAA-OUT-SX - 1.
086600*
086700 3390-EXIT.
086800     EXIT.
086900*
087000 3320-FIND-SPLICE-POSITION.
087100*
087200     MOVE 1                      TO WSAA-SPLICE-SX.
087300*
087400     PERFORM 3325-SCAN-FOR-SUB-5
087500         VARYING WSAA-SX FROM 1 BY 1
087600         UNTIL WSAA-SX > MRC-SUBFLD-COUNT (WSAA-IX).
087700*
087800 3325-SCAN-FOR-SUB-5.
087900*
088000     IF MRC-SUB-CODE (WSAA-IX WSAA-SX) = '5'
088100         MOVE WSAA-SX             TO WSAA-SPLICE-SX
088200     END-IF.
088300*
088400* Copies source subfields WSAA-RANGE-FROM thru WSAA-RANGE-TO
088500*  into the expanded field starting at WSAA-OUT-SX, which is
088600*  left one past the last subfield copied.
088700*
088800 3330-COPY-SOURCE-RANGE.
088900*
089000     IF WSAA-RANGE-TO > 8
089100         MOVE 8                  TO WSAA-RANGE-TO
089200     END-IF.
089300*
089400     IF WSAA-RANGE-FROM <= WSAA-RANGE-TO
089500         AND WSAA-OUT-SX <= 8
089600         PERFORM 3335-COPY-ONE-SOURCE-SUBFIELD
089700             VARYING WSAA-SX FROM WSAA-RANGE-FROM BY 1
089800             UNTIL WSAA-SX > WSAA-RANGE-TO
089900                OR WSAA-OUT-SX > 8
090000     END-IF.
090100*
090200 3335-COPY-ONE-SOURCE-SUBFIELD.
090300*
090400     MOVE MRC-SUB-CODE  (WSAA-IX WSAA-SX)
090500                         TO MRM-SUB-CODE  (WSAA-EXP-FX WSAA-OUT-SX).
090600     MOVE MRC-SUB-VALUE (WSAA-IX WSAA-SX)
090700                         TO MRM-SUB-VALUE (WSAA-EXP-FX WSAA-OUT-SX).
090800     ADD 1                       TO WSAA-OUT-SX.
090900*
091000* 845/846 insert only the author field's 'a' subfields; every
091100*  other tag inserts all of the author field's subfields.
091200*
091300 3340-APPEND-AUTHOR-SUBFIELDS.
091400*
091500     PERFORM 3345-APPEND-ONE-AUTHOR-SUBFIELD
091600         VARYING WSAA-ASX FROM 1 BY 1
091700         UNTIL WSAA-ASX > MRA-SUBFLD-COUNT (WSAA-RX WSAA-AFX)
091800            OR WSAA-OUT-SX > 8.
091900*
092000 3345-APPEND-ONE-AUTHOR-SUBFIELD.
092100*
092200     IF (MRC-FIELD-TAG (WSAA-IX) = '845'
092300          OR MRC-FIELD-TAG (WSAA-IX) = '846')
092400         AND MRA-SUB-CODE (WSAA-RX WSAA-AFX WSAA-ASX) NOT = 'a'
092500         CONTINUE
092600     ELSE
092700         MOVE MRA-SUB-CODE  (WSAA-RX WSAA-AFX WSAA-ASX) TO
092800                             MRM-SUB-CODE  (WSAA-EXP-FX WSAA-OUT-SX)
092900         MOVE MRA-SUB-VALUE (WSAA-RX WSAA-AFX WSAA-ASX) TO
093000                             MRM-SUB-VALUE (WSAA-EXP-FX WSAA-OUT-SX)
093100         ADD 1                TO WSAA-OUT-SX
093200     END-IF.
093300/
093400 3400-HANDLE-MODE-1-2 SECTION.
093500*********************************
093600*
093700* Personal/corporate-name reference fields (900/910) - modes 1
093800*  (100/110) and 2 (600/610/700/710/770/780).
093900*
094000 3410-START.
094100*
094200     IF WSAA-AUTHOR-TAG-RESULT = '100'
094300         MOVE '400'               TO WSAA-REF-SRC-TAG-A
094400         MOVE '500'               TO WSAA-REF-SRC-TAG-B
094500         MOVE '900'               TO WSAA-REF-OUT-TAG
094600     ELSE
094700         MOVE '410'               TO WSAA-REF-SRC-TAG-A
094800         MOVE '510'               TO WSAA-REF-SRC-TAG-B
094900         MOVE '910'               TO WSAA-REF-OUT-TAG
095000     END-IF.
095100*
095200     PERFORM 3420-TEST-ADDITIONAL-FIELDS.
095300*
095400     IF NOT WSAA-HAS-ADDITIONAL-FLDS
095500         GO TO 3490-EXIT
095600     END-IF.
095700*
095800     MOVE MRC-FIELD-TAG (WSAA-IX) TO WSAA-FIELD-REF.
095900*
096000     IF WSAA-AUTHOR-MODE-RESULT = 2
096100         PERFORM 3450-ENSURE-AA-AND-BUILD-REF
096200     END-IF.
096300*
096400     PERFORM 3460-GENERATE-REF-FIELDS.
096500*
096600 3490-EXIT.
096700     EXIT.
096800*
096900 3420-TEST-ADDITIONAL-FIELDS.
097000*
097100     MOVE 'N'                    TO WSAA-ADD-FIELDS-SW.
097200*
097300     PERFORM 3425-SCAN-FOR-ADDITIONAL
097400         VARYING WSAA-TABLE-IX FROM 1 BY 1
097500         UNTIL WSAA-TABLE-IX > MRA-FIELD-COUNT (WSAA-RX)
097600            OR WSAA-HAS-ADDITIONAL-FLDS.
097700*
097800 3425-SCAN-FOR-ADDITIONAL.
097900*
098000     MOVE MRA-FIELD-TAG (WSAA-RX WSAA-TABLE-IX) TO WSAA-TEST-TAG.
098100*
098200     IF WSAA-TEST-TAG = WSAA-REF-SRC-TAG-A
098300         OR WSAA-TEST-TAG = WSAA-REF-SRC-TAG-B
098400         MOVE 'Y'                TO WSAA-ADD-FIELDS-SW
098500     END-IF.
098600*
098700* Mode 2 ensures the spliced field carries an 'A5' numerator
098800*  before the field reference is built from it; mode 1 (850
098900*  does not reach here) just uses the plain tag.
099000*
099100 3450-ENSURE-AA-AND-BUILD-REF.
099200*
099300     PERFORM 3455-TEST-SPLICED-HAS-AA.
099400*
099500     IF WSAA-FIELD-HAS-AA
099600         STRING MRC-FIELD-TAG (WSAA-IX) '/' WSAA-AA-VALUE
099700             DELIMITED BY SIZE INTO WSAA-FIELD-REF
099800     ELSE
099900         PERFORM 3457-INSERT-AA-FRONT
100000         STRING MRC-FIELD-TAG (WSAA-IX) '/' WSAA-NUMERATOR
100100             DELIMITED BY SIZE INTO WSAA-FIELD-REF
100200         ADD 1                   TO WSAA-NUMERATOR
100300     END-IF.
100400*
100500 3455-TEST-SPLICED-HAS-AA.
100600*
100700     MOVE 'N'                    TO WSAA-HAS-AA-SW.
100800     MOVE SPACES                 TO WSAA-AA-VALUE.
100900*
101000     PERFORM 3456-SCAN-SPLICED-FOR-AA
101100         VARYING WSAA-SX FROM 1 BY 1
101200         UNTIL WSAA-SX > MRM-SUBFLD-COUNT (WSAA-EXP-FX).
101300*
101400 3456-SCAN-SPLICED-FOR-AA.
101500*
101600     IF MRM-SUB-CODE (WSAA-EXP-FX WSAA-SX) = 'å'
101700         MOVE 'Y'                TO WSAA-HAS-AA-SW
101800         MOVE MRM-SUB-VALUE (WSAA-EXP-FX WSAA-SX) TO WSAA-AA-VALUE
101900     END-IF.
102000*
102100* Shifts every existing subfield of the spliced field one
102200*  position to the right and inserts 'A5' = WSAA-NUMERATOR at
102300*  the front.
102400*
102500 3457-INSERT-AA-FRONT.
102600*
102700     MOVE MRM-SUBFLD-COUNT (WSAA-EXP-FX) TO WSAA-SHIFT-SX.
102800*
102900     IF WSAA-SHIFT-SX < 8
103000         PERFORM 3458-SHIFT-ONE-SUBFIELD-RIGHT
103100             VARYING WSAA-SHIFT-SX FROM WSAA-SHIFT-SX BY -1
103200                 UNTIL WSAA-SHIFT-SX < 1
103300         MOVE 'å'                TO MRM-SUB-CODE  (WSAA-EXP-FX 1)
103400         MOVE WSAA-NUMERATOR
103500                             TO MRM-SUB-VALUE-NUM (WSAA-EXP-FX 1)
103600         ADD 1                TO MRM-SUBFLD-COUNT (WSAA-EXP-FX)
103700     END-IF.
103800*
103900 3458-SHIFT-ONE-SUBFIELD-RIGHT.
104000*
104100     COMPUTE WSAA-SX = WSAA-SHIFT-SX + 1.
104200     MOVE MRM-SUB-CODE  (WSAA-EXP-FX WSAA-SHIFT-SX)
104300                         TO MRM-SUB-CODE  (WSAA-EXP-FX WSAA-SX).
104400     MOVE MRM-SUB-VALUE (WSAA-EXP-FX WSAA-SHIFT-SX)
104500                         TO MRM-SUB-VALUE (WSAA-EXP-FX WSAA-SX).
104600*
104700* One output reference field per occurrence of the authority
104800*  record's 400/500 (or 410/510) field.
104900*
105000 3460-GENERATE-REF-FIELDS.
105100*
105200     PERFORM 3465-GENERATE-ONE-TAG-REF-FIELDS
105300         VARYING WSAA-TABLE-IX FROM 1 BY 1
105400         UNTIL WSAA-TABLE-IX > MRA-FIELD-COUNT (WSAA-RX).
105500*
105600 3465-GENERATE-ONE-TAG-REF-FIELDS.
105700*
105800     MOVE MRA-FIELD-TAG (WSAA-RX WSAA-TABLE-IX) TO WSAA-TEST-TAG.
105900*
106000     IF MRM-FIELD-COUNT < 200
106100         AND (WSAA-TEST-TAG = WSAA-REF-SRC-TAG-A
106200          OR WSAA-TEST-TAG = WSAA-REF-SRC-TAG-B)
106300         MOVE WSAA-TABLE-IX       TO WSAA-AFX
106400         PERFORM 3470-BUILD-ONE-NAME-REF-FIELD
106500     END-IF.
106600*
106700* Builds one 900/910 reference field from authority field
106800*  MRA-FIELD (WSAA-RX WSAA-AFX) - every subfield except 'w' is
106900*  copied, then 'x' and the rendered 'w'/'z' pair are added.
107000*
107100 3470-BUILD-ONE-NAME-REF-FIELD.
107200*
107300     ADD 1                       TO MRM-FIELD-COUNT.
107400     MOVE MRM-FIELD-COUNT        TO WSAA-REF-FX.
107500*
107600     MOVE WSAA-REF-OUT-TAG       TO MRM-FIELD-TAG (WSAA-REF-FX).
107700     MOVE '00'                    TO MRM-FIELD-IND (WSAA-REF-FX).
107800     MOVE 1                      TO WSAA-OUT-SX.
107900     MOVE SPACES                 TO WSAA-SUBW-VALUE.
108000*
108100     PERFORM 3475-COPY-ONE-NAME-SUBFIELD
108200         VARYING WSAA-ASX FROM 1 BY 1
108300         UNTIL WSAA-ASX > MRA-SUBFLD-COUNT (WSAA-RX WSAA-AFX)
108400            OR WSAA-OUT-SX > 8.
108500*
108600     PERFORM 3480-ADD-X-SUBFIELD.
108700     PERFORM 3485-ADD-W-SUBFIELD.
108800     PERFORM 3488-ADD-Z-SUBFIELD.
108900*
109000     COMPUTE MRM-SUBFLD-COUNT (WSAA-REF-FX) = WSAA-OUT-SX - 1.
109100*
109200 3475-COPY-ONE-NAME-SUBFIELD.
109300*
109400     IF MRA-SUB-CODE (WSAA-RX WSAA-AFX WSAA-ASX) = 'w'
109500         MOVE MRA-SUB-VALUE (WSAA-RX WSAA-AFX WSAA-ASX)
109600                                   TO WSAA-SUBW-VALUE
109700     ELSE
109800         MOVE MRA-SUB-CODE  (WSAA-RX WSAA-AFX WSAA-ASX)
109900                     TO MRM-SUB-CODE  (WSAA-REF-FX WSAA-OUT-SX)
110000         MOVE MRA-SUB-VALUE (WSAA-RX WSAA-AFX WSAA-ASX)
110100                     TO MRM-SUB-VALUE (WSAA-REF-FX WSAA-OUT-SX)
110200         ADD 1                   TO WSAA-OUT-SX
110300     END-IF.
110400*
110500* "se/se ogsaa" wording depends on the
110600*  source field's own 'w' value (captured above) or, absent
110700*  that, on whether the source tag was 500/410/510 or 400.
110800*
110900 3480-ADD-X-SUBFIELD.
111000*
111100     IF WSAA-OUT-SX > 8
111200         GO TO 3480-EXIT
111300     END-IF.
111400*
111500     MOVE 'x'  TO MRM-SUB-CODE (WSAA-REF-FX WSAA-OUT-SX).
111600     MOVE MRA-FIELD-TAG (WSAA-RX WSAA-AFX) TO WSAA-TEST-TAG.
111700*
111800     IF WSAA-SUBW-VALUE = 'tidligere navn'
111900         MOVE 'se ogsaa under det senere navn' TO
112000                    MRM-SUB-VALUE (WSAA-REF-FX WSAA-OUT-SX)
112100     ELSE
112200     IF WSAA-SUBW-VALUE = 'senere navn'
112300         MOVE 'se ogsaa under det tidligere navn' TO
112400                    MRM-SUB-VALUE (WSAA-REF-FX WSAA-OUT-SX)
112500     ELSE
112600     IF WSAA-SUBW-VALUE NOT = SPACES
112700         MOVE WSAA-SUBW-VALUE TO
112800                    MRM-SUB-VALUE (WSAA-REF-FX WSAA-OUT-SX)
112900     ELSE
113000     IF WSAA-TEST-TAG = '500' OR WSAA-TEST-TAG = '510'
113100         MOVE 'se ogsaa' TO
113200                    MRM-SUB-VALUE (WSAA-REF-FX WSAA-OUT-SX)
113300     ELSE
113400         MOVE 'se' TO
113500                    MRM-SUB-VALUE (WSAA-REF-FX WSAA-OUT-SX)
113600     END-IF
113700     END-IF
113800     END-IF
113900     END-IF.
114000*
114100     ADD 1                       TO WSAA-OUT-SX.
114200*
114300 3480-EXIT.
114400     EXIT.
114500*
114600* Renders the authority AUTHOR field (WSAA-RX WSAA-AFX of the
114700*  earlier 3270 match, NOT the 400/500/410/510 field) to text.
114800*
114900 3485-ADD-W-SUBFIELD.
115000*
115100     IF WSAA-OUT-SX > 8
115200         GO TO 3485-EXIT
115300     END-IF.
115400*
115500     IF WSAA-AUTHOR-TAG-RESULT = '110'
115600         PERFORM 3486-RENDER-110-TEXT
115700     ELSE
115800         PERFORM 3487-RENDER-PLAIN-TEXT
115900     END-IF.
116000*
116100     MOVE 'w'  TO MRM-SUB-CODE  (WSAA-REF-FX WSAA-OUT-SX).
116200     MOVE WSAA-W-TEXT (1:11) TO
116300                         MRM-SUB-VALUE (WSAA-REF-FX WSAA-OUT-SX).
116400     ADD 1                       TO WSAA-OUT-SX.
116500*
116600 3485-EXIT.
116700     EXIT.
116800*
116900* 110 rendering: ". " between values, runs of e/i/j/k wrapped
117000*  in " (" ... ")" and joined internally with " : ", a field
117100*  following such a run closes with "). ", a trailing open
117200*  run is closed with ")".
117300*
117400 3486-RENDER-110-TEXT.
117500*
117600     MOVE SPACES                 TO WSAA-W-TEXT.
117700     MOVE 1                      TO WSAA-W-PTR.
117800     MOVE 'Y'                    TO WSAA-FIRST-SUB-SW.
117900     MOVE 'N'                    TO WSAA-PAREN-OPEN-SW.
118000*
118100     PERFORM 3486-RENDER-ONE-110-SUBFIELD
118200         VARYING WSAA-ASX FROM 1 BY 1
118300         UNTIL WSAA-ASX > MRA-SUBFLD-COUNT (WSAA-RX WSAA-AFX)
118400            OR WSAA-W-PTR > 75.
118500*
118600     IF WSAA-PAREN-IS-OPEN
118700         STRING ')' DELIMITED BY SIZE
118800             INTO WSAA-W-TEXT WITH POINTER WSAA-W-PTR
118900     END-IF.
119000*
119100 3486-RENDER-ONE-110-SUBFIELD.
119200*
119300     MOVE MRA-SUB-VALUE (WSAA-RX WSAA-AFX WSAA-ASX)
119400                                         TO WSAA-CUR-SUB-VALUE.
119500*
119600     EVALUATE MRA-SUB-CODE (WSAA-RX WSAA-AFX WSAA-ASX)
119700         WHEN 'e' WHEN 'i' WHEN 'j' WHEN 'k'
119800             IF WSAA-PAREN-IS-OPEN
119900                 STRING ' : ' WSAA-CUR-SUB-VALUE
120000                     DELIMITED BY SIZE
120100                     INTO WSAA-W-TEXT WITH POINTER WSAA-W-PTR
120200             ELSE
120300                 STRING ' (' WSAA-CUR-SUB-VALUE
120400                     DELIMITED BY SIZE
120500                     INTO WSAA-W-TEXT WITH POINTER WSAA-W-PTR
120600                 MOVE 'Y'        TO WSAA-PAREN-OPEN-SW
120700             END-IF
120800         WHEN OTHER
120900             IF WSAA-PAREN-IS-OPEN
121000                 STRING '). ' WSAA-CUR-SUB-VALUE
121100                     DELIMITED BY SIZE
121200                     INTO WSAA-W-TEXT WITH POINTER WSAA-W-PTR
121300                 MOVE 'N'        TO WSAA-PAREN-OPEN-SW
121400             ELSE
121500                 IF WSAA-IS-FIRST-SUBFIELD
121600                     STRING WSAA-CUR-SUB-VALUE
121700                         DELIMITED BY SIZE
121800                         INTO WSAA-W-TEXT WITH POINTER WSAA-W-PTR
121900                 ELSE
122000                     STRING '. ' WSAA-CUR-SUB-VALUE
122100                         DELIMITED BY SIZE
122200                         INTO WSAA-W-TEXT WITH POINTER WSAA-W-PTR
122300                 END-IF
122400             END-IF
122500     END-EVALUATE.
122600*
122700     MOVE 'N'                    TO WSAA-FIRST-SUB-SW.
122800*
122900* 100/133/134 rendering: 'a', then ', '+'h' (or whichever
123000*  alone exists), then ' ('+'c'+')' when 'c' exists.
123100*
123200 3487-RENDER-PLAIN-TEXT.
123300*
123400     MOVE SPACES                 TO WSAA-W-TEXT.
123500     MOVE SPACES                 TO WSAA-AUT-A-VALUE.
123600     MOVE SPACES                 TO WSAA-AUT-H-VALUE.
123700     MOVE SPACES                 TO WSAA-AUT-C-VALUE.
123800     MOVE 1                      TO WSAA-W-PTR.
123900*
124000     PERFORM 3487-SCAN-PLAIN-SUBFIELDS
124100         VARYING WSAA-ASX FROM 1 BY 1
124200         UNTIL WSAA-ASX > MRA-SUBFLD-COUNT (WSAA-RX WSAA-AFX).
124300*
124400     IF WSAA-AUT-A-VALUE NOT = SPACES
124500         STRING WSAA-AUT-A-VALUE DELIMITED BY SIZE
124600             INTO WSAA-W-TEXT WITH POINTER WSAA-W-PTR
124700     END-IF.
124800*
124900     IF WSAA-AUT-H-VALUE NOT = SPACES
125000         IF WSAA-AUT-A-VALUE NOT = SPACES
125100             STRING ', ' WSAA-AUT-H-VALUE DELIMITED BY SIZE
125200                 INTO WSAA-W-TEXT WITH POINTER WSAA-W-PTR
125300         ELSE
125400             STRING WSAA-AUT-H-VALUE DELIMITED BY SIZE
125500                 INTO WSAA-W-TEXT WITH POINTER WSAA-W-PTR
125600         END-IF
125700     END-IF.
125800*
125900     IF WSAA-AUT-C-VALUE NOT = SPACES
126000         STRING ' (' WSAA-AUT-C-VALUE ')' DELIMITED BY SIZE
126100             INTO WSAA-W-TEXT WITH POINTER WSAA-W-PTR
126200     END-IF.
126300*
126400 3487-SCAN-PLAIN-SUBFIELDS.
126500*
126600     MOVE MRA-SUB-VALUE (WSAA-RX WSAA-AFX WSAA-ASX)
126700                                         TO WSAA-CUR-SUB-VALUE.
126800*
126900     IF MRA-SUB-CODE (WSAA-RX WSAA-AFX WSAA-ASX) = 'a'
127000         MOVE WSAA-CUR-SUB-VALUE  TO WSAA-AUT-A-VALUE
127100     END-IF.
127200     IF MRA-SUB-CODE (WSAA-RX WSAA-AFX WSAA-ASX) = 'h'
127300         MOVE WSAA-CUR-SUB-VALUE  TO WSAA-AUT-H-VALUE
127400     END-IF.
127500     IF MRA-SUB-CODE (WSAA-RX WSAA-AFX WSAA-ASX) = 'c'
127600         MOVE WSAA-CUR-SUB-VALUE  TO WSAA-AUT-C-VALUE
127700     END-IF.
127800*
127900 3488-ADD-Z-SUBFIELD.
128000*
128100     IF WSAA-OUT-SX > 8
128200         GO TO 3488-EXIT
128300     END-IF.
128400*
128500     MOVE 'z'  TO MRM-SUB-CODE  (WSAA-REF-FX WSAA-OUT-SX).
128600     MOVE WSAA-FIELD-REF TO
128700                         MRM-SUB-VALUE (WSAA-REF-FX WSAA-OUT-SX).
128800     ADD 1                       TO WSAA-OUT-SX.
128900*
129000 3488-EXIT.
129100     EXIT.
129200/
129300 3500-HANDLE-MODE-3-4 SECTION.
129400*********************************
129500*
129600* Series/universe reference fields (945) - mode 3 (845/433)
129700*  and mode 4 (846/434).  The 'A5' numerator is always ensured
129800*  here, unlike mode 2 where it only happens when additional
129900*  fields are present.
130000*
130100 3510-START.
130200*
130300     MOVE MRC-FIELD-TAG (WSAA-IX) TO WSAA-FIELD-REF.
130400*
130500     PERFORM 3450-ENSURE-AA-AND-BUILD-REF.
130600*
130700     IF WSAA-AUTHOR-MODE-RESULT = 3
130800         MOVE '433'               TO WSAA-REF-SRC-TAG-A
130900     ELSE
131000         MOVE '434'               TO WSAA-REF-SRC-TAG-A
131100     END-IF.
131200*
131300     PERFORM 3520-GENERATE-945-FIELDS
131400         VARYING WSAA-TABLE-IX FROM 1 BY 1
131500         UNTIL WSAA-TABLE-IX > MRA-FIELD-COUNT (WSAA-RX).
131600*
131700 3590-EXIT.
131800     EXIT.
131900*
132000 3520-GENERATE-945-FIELDS.
132100*
132200     MOVE MRA-FIELD-TAG (WSAA-RX WSAA-TABLE-IX) TO WSAA-TEST-TAG.
132300*
132400     IF MRM-FIELD-COUNT < 200
132500         AND WSAA-TEST-TAG = WSAA-REF-SRC-TAG-A
132600         MOVE WSAA-TABLE-IX       TO WSAA-AFX
132700         PERFORM 3530-BUILD-ONE-945-FIELD
132800     END-IF.
132900*
133000* One 945 per authority 433/434 occurrence - only the 'a'
133100*  subfields of the source field, plus 'z' = field reference;
133200*  no 'x'/'w' subfields at all.
133300*
133400 3530-BUILD-ONE-945-FIELD.
133500*
133600     ADD 1                       TO MRM-FIELD-COUNT.
133700     MOVE MRM-FIELD-COUNT        TO WSAA-REF-FX.
133800*
133900     MOVE '945'                   TO MRM-FIELD-TAG (WSAA-REF-FX).
134000     MOVE '00'                    TO MRM-FIELD-IND (WSAA-REF-FX).
134100     MOVE 1                      TO WSAA-OUT-SX.
134200*
134300     PERFORM 3535-COPY-ONE-945-A-SUBFIELD
134400         VARYING WSAA-ASX FROM 1 BY 1
134500         UNTIL WSAA-ASX > MRA-SUBFLD-COUNT (WSAA-RX WSAA-AFX)
134600            OR WSAA-OUT-SX > 8.
134700*
134800     PERFORM 3488-ADD-Z-SUBFIELD.
134900*
135000     COMPUTE MRM-SUBFLD-COUNT (WSAA-REF-FX) = WSAA-OUT-SX - 1.
135100*
135200 3535-COPY-ONE-945-A-SUBFIELD.
135300*
135400     IF MRA-SUB-CODE (WSAA-RX WSAA-AFX WSAA-ASX) = 'a'
135500         MOVE MRA-SUB-CODE  (WSAA-RX WSAA-AFX WSAA-ASX)
135600                     TO MRM-SUB-CODE  (WSAA-REF-FX WSAA-OUT-SX)
135700         MOVE MRA-SUB-VALUE (WSAA-RX WSAA-AFX WSAA-ASX)
135800                     TO MRM-SUB-VALUE (WSAA-REF-FX WSAA-OUT-SX)
135900         ADD 1                   TO WSAA-OUT-SX
136000     END-IF.
136100/
136200 3800-SORT-MRG-BY-TAG SECTION.
136300*********************************
136400*
136500* 14/01/04 RE0410 - stable exchange sort of the MRM field
136600*  table by tag, ties broken by numeric subfield 'A5' (missing
136700*  or non-numeric sorts as 0); same swap-flag technique as
136800*  BV220's 3800 section.
136900*
137000 3810-START.
137100*
137200     COMPUTE WSAA-SORT-LIMIT = MRM-FIELD-COUNT - 1.
137300*
137400     IF WSAA-SORT-LIMIT < 1
137500         GO TO 3890-EXIT
137600     END-IF.
137700*
137800     MOVE 'Y'                    TO WSAA-SWAPPED-SW.
137900*
138000     PERFORM 3820-ONE-PASS
138100         UNTIL NOT WSAA-MORE-TO-SWAP.
138200*
138300 3890-EXIT.
138400     EXIT.
138500*
138600 3820-ONE-PASS.
138700*
138800     MOVE 'N'                    TO WSAA-SWAPPED-SW.
138900*
139000     PERFORM 3830-COMPARE-ADJACENT
139100         VARYING WSAA-IX FROM 1 BY 1
139200         UNTIL WSAA-IX > WSAA-SORT-LIMIT.
139300*
139400 3830-COMPARE-ADJACENT.
139500*
139600     COMPUTE WSAA-RX = WSAA-IX + 1.
139700*
139800     MOVE WSAA-IX                TO WSAA-KEY-SUBJECT-FX.
139900     MOVE 1                      TO WSAA-KEY-SLOT.
140000     PERFORM 3850-BUILD-SORT-KEY.
140100*
140200     MOVE WSAA-RX                TO WSAA-KEY-SUBJECT-FX.
140300     MOVE 2                      TO WSAA-KEY-SLOT.
140400     PERFORM 3850-BUILD-SORT-KEY.
140500*
140600     IF WSAA-KEY-TAG (1) > WSAA-KEY-TAG (2)                       <RE0410>
140700         OR (WSAA-KEY-TAG (1) = WSAA-KEY-TAG (2)
140800             AND WSAA-KEY-NUM (1) > WSAA-KEY-NUM (2))
140900         PERFORM 3840-SWAP-FIELDS
141000         MOVE 'Y'                TO WSAA-SWAPPED-SW
141100     END-IF.
141200*
141300* Builds WSAA-KEY-TABLE (WSAA-KEY-SLOT) from the MRM field at
141400*  WSAA-KEY-SUBJECT-FX.
141500*
141600 3850-BUILD-SORT-KEY.
141700*
141800     MOVE MRM-FIELD-TAG (WSAA-KEY-SUBJECT-FX)
141900                                 TO WSAA-KEY-TAG (WSAA-KEY-SLOT).
142000     MOVE 0                      TO WSAA-KEY-NUM (WSAA-KEY-SLOT).
142100*
142200     PERFORM 3855-SCAN-FOR-KEY-AA
142300         VARYING WSAA-SX FROM 1 BY 1
142400         UNTIL WSAA-SX > MRM-SUBFLD-COUNT (WSAA-KEY-SUBJECT-FX).
142500*
142600 3855-SCAN-FOR-KEY-AA.
142700*
142800     IF MRM-SUB-CODE (WSAA-KEY-SUBJECT-FX WSAA-SX) = 'å'
142900         AND MRM-SUB-VALUE (WSAA-KEY-SUBJECT-FX WSAA-SX) IS NUMERIC
143000         MOVE MRM-SUB-VALUE-NUM (WSAA-KEY-SUBJECT-FX WSAA-SX)
143100                                 TO WSAA-KEY-NUM (WSAA-KEY-SLOT)
143200     END-IF.
143300*
143400 3840-SWAP-FIELDS.
143500*
143600     MOVE MRM-FIELD-TAG (WSAA-IX)        TO WSAA-SWAP-TAG.
143700     MOVE MRM-FIELD-IND (WSAA-IX)        TO WSAA-SWAP-IND.
143800     MOVE MRM-SUBFLD-COUNT (WSAA-IX)     TO WSAA-SWAP-SUBFLD-COUNT.
143900     PERFORM 3845-SWAP-OUT-SUBFIELD
144000         VARYING WSAA-SX FROM 1 BY 1
144100         UNTIL WSAA-SX > 8.
144200*
144300     MOVE MRM-FIELD-TAG (WSAA-RX)        TO MRM-FIELD-TAG (WSAA-IX).
144400     MOVE MRM-FIELD-IND (WSAA-RX)        TO MRM-FIELD-IND (WSAA-IX).
144500     MOVE MRM-SUBFLD-COUNT (WSAA-RX)     TO
144600                                      MRM-SUBFLD-COUNT (WSAA-IX).
144700     PERFORM 3846-COPY-SUBFIELD-BACK
144800         VARYING WSAA-SX FROM 1 BY 1
144900         UNTIL WSAA-SX > 8.
145000*
145100     MOVE WSAA-SWAP-TAG                  TO MRM-FIELD-TAG (WSAA-RX).
145200     MOVE WSAA-SWAP-IND                  TO MRM-FIELD-IND (WSAA-RX).
145300     MOVE WSAA-SWAP-SUBFLD-COUNT TO
145400                                      MRM-SUBFLD-COUNT (WSAA-RX).
145500     PERFORM 3847-RESTORE-SUBFIELD
145600         VARYING WSAA-SX FROM 1 BY 1
145700         UNTIL WSAA-SX > 8.
145800*
145900 3845-SWAP-OUT-SUBFIELD.
146000*
146100     MOVE MRM-SUB-CODE  (WSAA-IX WSAA-SX) TO
146200                            WSAA-SWAP-SUB-CODE  (WSAA-SX).
146300     MOVE MRM-SUB-VALUE (WSAA-IX WSAA-SX) TO
146400                            WSAA-SWAP-SUB-VALUE (WSAA-SX).
146500*
146600 3846-COPY-SUBFIELD-BACK.
146700*
146800     MOVE MRM-SUB-CODE  (WSAA-RX WSAA-SX) TO
146900                            MRM-SUB-CODE  (WSAA-IX WSAA-SX).
147000     MOVE MRM-SUB-VALUE (WSAA-RX WSAA-SX) TO
147100                            MRM-SUB-VALUE (WSAA-IX WSAA-SX).
147200*
147300 3847-RESTORE-SUBFIELD.
147400*
147500     MOVE WSAA-SWAP-SUB-CODE  (WSAA-SX) TO
147600                            MRM-SUB-CODE  (WSAA-RX WSAA-SX).
147700     MOVE WSAA-SWAP-SUB-VALUE (WSAA-SX) TO
147800                            MRM-SUB-VALUE (WSAA-RX WSAA-SX).
147900/
148000 3900-COPY-COMMON-UNCHANGED SECTION.
148100***************************************
148200*
148300* No field on this record carries an authority reference;
148400*  the record passes straight through to MRM, field order
148500*  preserved, no sort applied.
148600*
148700 3910-START.
148800*
148900     MOVE MRC-REC-ID              TO MRM-REC-ID.
149000     MOVE MRC-FIELD-COUNT         TO MRM-FIELD-COUNT.
149100*
149200     PERFORM 3920-APPEND-COMMON-FIELD-UNCHANGED
149300         VARYING WSAA-IX FROM 1 BY 1
149400         UNTIL WSAA-IX > MRC-FIELD-COUNT.
149500*
149600 3990-EXIT.
149700     EXIT.
149800*
149900* Copies MRC-FIELD (WSAA-IX) verbatim into the next MRM
150000*  output slot.  Shared by the whole-record unchanged path
150100*  above and the per-field unchanged path of 3100.
150200*
150300 3920-APPEND-COMMON-FIELD-UNCHANGED.
150400*
150500     IF WSAA-RECORD-HAS-AUT
150600         ADD 1                   TO MRM-FIELD-COUNT
150700         MOVE MRM-FIELD-COUNT    TO WSAA-EXP-FX
150800     ELSE
150900         MOVE WSAA-IX             TO WSAA-EXP-FX
151000     END-IF.
151100*
151200     MOVE MRC-FIELD-TAG (WSAA-IX) TO
151300                            MRM-FIELD-TAG (WSAA-EXP-FX).
151400     MOVE MRC-FIELD-IND (WSAA-IX) TO
151500                            MRM-FIELD-IND (WSAA-EXP-FX).
151600     MOVE MRC-SUBFLD-COUNT (WSAA-IX) TO
151700                                 MRM-SUBFLD-COUNT (WSAA-EXP-FX).
151800     PERFORM 3925-COPY-ONE-SUBFIELD
151900         VARYING WSAA-SX FROM 1 BY 1
152000         UNTIL WSAA-SX > 8.
152100*
152200 3925-COPY-ONE-SUBFIELD.
152300*
152400     MOVE MRC-SUB-CODE  (WSAA-IX WSAA-SX)
152500                           TO MRM-SUB-CODE  (WSAA-EXP-FX WSAA-SX).
152600     MOVE MRC-SUB-VALUE (WSAA-IX WSAA-SX)
152700                           TO MRM-SUB-VALUE (WSAA-EXP-FX WSAA-SX).
152800/
152900 4000-CLOSE SECTION.
153000*********************
153100*
153200 4010-START.
153300*
153400     CLOSE COMMON-IN
153500           AUTH-IN
153600           MERGED-OUT.
153700*
153800     DISPLAY 'BV230 RECORDS READ     = ' MRT-RECS-READ.
153900     DISPLAY 'BV230 RECORDS EXPANDED = ' MRT-RECS-EXPANDED.
154000     DISPLAY 'BV230 EXPANSION ERRORS = ' MRT-EXPANSION-ERRORS.
154100*
154200 4090-EXIT.
154300     EXIT.
154400*
154500 4100-WRITE-MERGED SECTION.
154600***************************
154700*
154800 4110-START.
154900*
155000     MOVE SPACES                  TO MOU-FIELD-LINE.
155100*
155200     PERFORM 4120-WRITE-ONE-FIELD
155300         VARYING WSAA-IX FROM 1 BY 1
155400         UNTIL WSAA-IX > MRM-FIELD-COUNT.
155500*
155600 4190-EXIT.
155700     EXIT.
155800*
155900 4120-WRITE-ONE-FIELD.
156000*
156100     MOVE MRM-REC-ID                TO MOU-REC-ID.
156200     MOVE MRM-FIELD-TAG  (WSAA-IX)   TO MOU-FIELD-TAG.
156300     MOVE MRM-FIELD-IND  (WSAA-IX)   TO MOU-FIELD-IND.
156400     MOVE MRM-SUBFLD-COUNT (WSAA-IX) TO MOU-SUBFLD-COUNT.
156500*
156600     PERFORM 4130-WRITE-ONE-SUBFIELD
156700         VARYING WSAA-SX FROM 1 BY 1
156800         UNTIL WSAA-SX > 8.
156900*
157000     WRITE MOU-FIELD-LINE.
157100*
157200 4130-WRITE-ONE-SUBFIELD.
157300*
157400     MOVE MRM-SUB-CODE  (WSAA-IX WSAA-SX)
157500                                    TO MOU-SUB-CODE  (WSAA-SX).
157600     MOVE MRM-SUB-VALUE (WSAA-IX WSAA-SX)
157700                                    TO MOU-SUB-VALUE (WSAA-SX).
