000100****************************************************************
000200*                                                               *
000300*    MRFLDREC  --  MARC FIELD-LINE RECORD IMAGE                 *
000400*                                                               *
000500*    One line per field occurrence of a bibliographic record.  *
000600*    Lines belonging to the same record are grouped by         *
000700*    xxx-REC-ID and kept in original field order; this is the  *
000800*    only layout carried by COMMON-RECS, LOCAL-RECS,           *
000900*    AUTH-RECS, CURRENT-RECS and MERGED-OUT.                    *
001000*                                                               *
001100*    Instanced once per file by COPY ... REPLACING, e.g.        *
001200*                                                               *
001300*        COPY MRFLDREC REPLACING ==:PFX:== BY ==CIN==.          *
001400*                                                               *
001500*    The 8-occurrence subfield table below lines up byte for    *
001600*    byte with the 8 named SUB-CODE/SUB-VALUE pairs of the      *
001700*    field-line layout below; OCCURS is used in place of 8      *
001800*    separate group items purely so the load/unload paragraphs  *
001900*    can walk it with a single PERFORM VARYING.                 *
002000*                                                               *
002100****************************************************************
002200*
002300 01  :PFX:-FIELD-LINE.
002400     03  :PFX:-REC-ID                PIC X(15).
002500     03  :PFX:-FIELD-TAG             PIC X(03).
002600     03  :PFX:-FIELD-IND             PIC X(02).
002700     03  :PFX:-SUBFLD-COUNT          PIC 9(02).
002800     03  :PFX:-SUBFIELD-TABLE OCCURS 8 TIMES
002900                            INDEXED BY :PFX:-SUB-IX.
003000         05  :PFX:-SUB-CODE          PIC X(01).
003100         05  :PFX:-SUB-VALUE         PIC X(11).
003200     03  FILLER                      PIC X(02).
