000100****************************************************************
000200*                                                               *
000300*    MRAUTTBL  --  IN-MEMORY AUTHORITY RECORD CACHE              *
000400*                                                               *
000500*    Working-storage image of the whole AUTH-RECS file (agency *
000600*    870979), loaded once by BV230's 1000-INITIALISE and held   *
000700*    for the life of the run so every common record's *5/*6     *
000800*    references can be resolved by a table search instead of   *
000900*    a re-read of the authority file per record on every field *
001000*    expansion.                                                 *
001100*                                                               *
001200*    Only the ten authority-record tags the expansion logic    *
001300*    actually consults are kept on load -- 100, 110, 133, 134,  *
001400*    400, 410, 500, 510, 433, 434; everything else on an        *
001500*    authority record is discarded by 1120-FILTER-AUTH-FIELD.  *
001600*    Several of those tags repeat within one authority record  *
001700*    (400/410/500/510/433/434 can all occur more than once),   *
001800*    which is why this is a field table per record and not ten *
001900*    fixed named slots.                                         *
002000*                                                               *
002100*    Single instance per program -- not COPY ... REPLACING'd,  *
002200*    since only BV230 needs an authority cache.                 *
002300*                                                               *
002400****************************************************************
002500*
002600 01  MRA-AUTHORITY-CACHE.
002700*
002800*    Number of authority records actually loaded into the
002900*    table below (0 through 150).
003000*
003100     03  MRA-AUTH-COUNT              PIC 9(03) COMP.
003200     03  FILLER                      PIC X(01).
003300*
003400     03  MRA-AUTH-RECORD OCCURS 150 TIMES
003500                             INDEXED BY MRA-RX.
003600*
003700*        Authority record id (001a) -- the value a common
003800*        field's subfield '6' is matched against.
003900*
004000         05  MRA-REC-ID              PIC X(15).
004100*
004200*        Number of field occurrences actually in use in the
004300*        table below (0 through 16).
004400*
004500         05  MRA-FIELD-COUNT         PIC 9(02) COMP.
004600         05  FILLER                  PIC X(01).
004700*
004800         05  MRA-FIELD OCCURS 16 TIMES
004900                         INDEXED BY MRA-FX.
005000*
005100             07  MRA-FIELD-TAG       PIC X(03).
005200             07  MRA-FIELD-TAG-NUM REDEFINES MRA-FIELD-TAG
005300                                     PIC 9(03).
005400*
005500             07  MRA-SUBFLD-COUNT    PIC 9(02).
005600*
005700             07  MRA-SUBFIELD OCCURS 8 TIMES
005800                             INDEXED BY MRA-SX.
005900                 09  MRA-SUB-CODE    PIC X(01).
006000                 09  MRA-SUB-VALUE   PIC X(11).
006100*
006200             07  FILLER              PIC X(02).
006300*
006400         05  FILLER                  PIC X(02).
006500*
