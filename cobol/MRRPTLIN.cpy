000100****************************************************************
000200*                                                               *
000300*    MRRPTLIN  --  REPORT-OUT LINE IMAGE                        *
000400*                                                               *
000500*    One line per record processed by BV240, carrying its key, *
000600*    ownership/deletion flags, parent relationship and the     *
000700*    catalogue extraction-code decision worked out for it by   *
000800*    3400-DERIVE-EXTRACTION-CODE.                              *
000900*                                                               *
001000****************************************************************
001100*
001200 01  MRR-REPORT-LINE.
001300     03  MRR-RECORD-ID               PIC X(15).
001400     03  MRR-AGENCY-ID               PIC X(06).
001500     03  MRR-DBC-FLAG                PIC X(01).
001600     03  MRR-DELETE-FLAG             PIC X(01).
001700     03  MRR-PARENT-REC-ID           PIC X(15).
001800     03  MRR-PARENT-AGENCY           PIC X(06).
001900     03  MRR-UNDER-PROD-FLAG         PIC X(01).
002000     03  MRR-PUBLISHED-FLAG          PIC X(01).
002100     03  FILLER                      PIC X(02).
