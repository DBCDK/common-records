000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     BV210.
000300 AUTHOR.         THANH DO.
000400 INSTALLATION.   CSC CORPORATION LIMITED.
000500 DATE-WRITTEN.   14/03/89.
000600 DATE-COMPILED.
000700 SECURITY.       CSC CONFIDENTIAL - DBC PRODUCTION LIBRARY.
000800*(C) Copyright CSC Corporation Limited 1986 - 2000.
000900*    All rights reserved. CSC Confidential.
001000*
001100*REMARKS.
001200*   This is the DanMARC2 Common/Local Record Merge program.
001300*
001400*   The program reads a COMMON-RECS field-line file and a
001500*   matching LOCAL-RECS (enrichment) field-line file, both
001600*   grouped and sorted by REC-ID, and for each record id
001700*   present merges the common record with the local record
001800*   under the field-level immutable/invalid/overwrite-group
001900*   rules, then writes the merged record to MERGED-OUT.
002000*
002100*   Before any field merging is attempted the program checks
002200*   that the run's declared original and enrichment mime
002300*   types are actually mergeable (MarcXchange family test) -
002400*   a run with an incompatible mime-type pairing is aborted.
002500*
002600***********************************************************************
002700*           AMENDMENT  HISTORY                                        *
002800***********************************************************************
002900* DATE.... VSN/MOD  WORK UNIT    BY....                               *
003000*                                                                     *
003100* 14/03/89  01/01   RE0001       Thanh Do                             *
003200*           Original DanMARC2 merge batch, immutable tags and         *
003300*           overwrite groups hard-coded per FieldRules defaults.      *
003400*                                                                     *
003500* 02/11/91  01/02   RE0114       Hong Van                             *
003600*           Added the grouped 008/009/038/039/100/110/239/245/        *
003700*           652/654 overwrite set; previously only the singleton      *
003800*           groups were recognised.                                  *
003900*                                                                     *
004000* 23/07/94  01/03   RE0206       Thanh Do                             *
004100*           Raised the in-memory field table from 80 to 200           *
004200*           occurrences for DBF/DBI records with heavy history.       *
004300*                                                                     *
004400* 17/01/97  01/04   RE0259       Kim Anh                              *
004500*           Added the include-all-fields switch for local records     *
004600*           supplied by the retro-conversion load.                    *
004700*                                                                     *
004800* 04/12/98  01/05   Y2K004       Thanh Do                             *
004900*           Year 2000 readiness review - no 2-digit year fields       *
005000*           exist in this program; WSAA-RUN-DATE is already 8-digit.  *
005100*           No code change required, tested against 01/01/2000.       *
005200*                                                                     *
005300* 19/09/01  01/06   RE0347       Hong Van                             *
005400*           Added the record-type compatibility gate between the     *
005500*           common and local sides of a pairing; a non-mergeable     *
005600*           original/enrichment pairing now aborts the run instead   *
005700*           of producing a garbage merge.                            *
005800*                                                                     *
005900* 11/05/05  01/07   RE0402       Kim Anh                              *
006000*           Control totals (records read / records merged) now        *
006100*           carried in the shared MRCNTOT copybook so BV220/BV230/    *
006200*           BV240 report the same counter layout on the job log.      *
006300*                                                                     *
006400* 22/03/06  01/08   RE0433       Minh Chau                            *
006500*           Merged record is now stamped before it is written -       *
006600*           creation date (001d) set when not already present,        *
006700*           changed timestamp (001c) always refreshed, and an         *
006800*           inherited deletion mark (004r=d) re-asserted through      *
006900*           the same add-or-replace-subfield logic so a record        *
007000*           carried through the merge keeps a canonical single        *
007100*           occurrence of each.                                       *
007200*                                                                     *
007300**DD/MM/YY*************************************************************
007400*
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER.                                IBM-AS400.
007800 OBJECT-COMPUTER.                                IBM-AS400.
007900 SPECIAL-NAMES.
008000     C01                      IS TOP-OF-FORM
008100     CLASS NUMERIC-TAG        IS '0' THRU '9'.
008200*
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT COMMON-IN         ASSIGN TO COMMON-RECS
008600                               ORGANIZATION IS LINE SEQUENTIAL.
008700     SELECT LOCAL-IN          ASSIGN TO LOCAL-RECS
008800                               ORGANIZATION IS LINE SEQUENTIAL.
008900     SELECT MERGED-OUT        ASSIGN TO MERGED-OUT
009000                               ORGANIZATION IS LINE SEQUENTIAL.
009100/
009200 DATA DIVISION.
009300 FILE SECTION.
009400*
009500 FD  COMMON-IN                LABEL RECORDS STANDARD.
009600     COPY MRFLDREC REPLACING ==:PFX:== BY ==CIN==.
009700*
009800 FD  LOCAL-IN                 LABEL RECORDS STANDARD.
009900     COPY MRFLDREC REPLACING ==:PFX:== BY ==LIN==.
010000*
010100 FD  MERGED-OUT               LABEL RECORDS STANDARD.
010200     COPY MRFLDREC REPLACING ==:PFX:== BY ==MOU==.
010300/
010400 WORKING-STORAGE SECTION.
010500*
010600 01  WSAA-PROG                   PIC X(05) VALUE 'BV210'.
010700 01  WSAA-VERSION                PIC X(02) VALUE '01'.
010800 01  WSAA-RUN-DATE                PIC 9(08) COMP-3 VALUE 0.
010900 01  WSAA-RUN-TIMESTAMP          PIC 9(14) COMP-3 VALUE 0.        <RE0433>
011000*
011100*  These switches are required by MAINB processing conventions
011200*   and should not be deleted.
011300*
011400 01  WSAA-EOF                    PIC X(01) VALUE 'N'.
011500     88  WSAA-END-OF-RUN          VALUE 'Y'.
011600 01  WSAA-COMMON-EOF              PIC X(01) VALUE 'N'.
011700     88  WSAA-NO-MORE-COMMON      VALUE 'Y'.
011800 01  WSAA-LOCAL-EOF                PIC X(01) VALUE 'N'.
011900     88  WSAA-NO-MORE-LOCAL       VALUE 'Y'.
012000 01  WSAA-CIN-HELD-SW              PIC X(01) VALUE 'N'.
012100     88  WSAA-CIN-HELD            VALUE 'Y'.
012200 01  WSAA-LIN-HELD-SW              PIC X(01) VALUE 'N'.
012300     88  WSAA-LIN-HELD            VALUE 'Y'.
012400 01  WSAA-INCLUDE-ALL-SW           PIC X(01) VALUE 'N'.
012500     88  WSAA-INCLUDE-ALL-FIELDS  VALUE 'Y'.                      <RE0259>
012600*
012700* 19/09/01 RE0347 - mime-type gate working storage.
012800*
012900 01  WSAA-CAN-MERGE-SW            PIC X(01) VALUE 'N'.            <RE0347>
013000     88  WSAA-MERGE-ALLOWED       VALUE 'Y'.                      <RE0347>
013100 01  WSAA-ORIGINAL-MIME-TYPE      PIC X(40)                       <RE0347>
013200                                  VALUE 'text/marcxchange'.       <RE0347>
013300 01  WSAA-ENRICHMENT-MIME-TYPE    PIC X(40)                       <RE0347>
013400                                  VALUE                           <RE0347>
013500                               'text/enrichment+marcxchange'.     <RE0347>
013600*
013700 01  WSAA-SUBSCRIPTS.
013800     03  WSAA-IX                  PIC 9(03) COMP.
013900     03  WSAA-SX                  PIC 9(02) COMP.
014000     03  WSAA-LX                  PIC 9(03) COMP.
014100     03  WSAA-CX                  PIC 9(03) COMP.
014200     03  WSAA-MX                  PIC 9(03) COMP.
014300     03  WSAA-GX                  PIC 9(02) COMP.
014400     03  WSAA-FX                  PIC 9(03) COMP.                 <RE0433>
014500     03  FILLER                   PIC X(02).
014600*
014700* 22/03/06 RE0433 - add-or-replace-subfield working storage.
014800*  WSAA-AOR-TAG/CODE/VALUE are the call parameters; the
014900*  routine leaves WSAA-AOR-FOUND-SW set on the field it acted
015000*  on, though no caller currently tests it.
015100*
015200 01  WSAA-AOR-TAG                PIC X(03).                       <RE0433>
015300 01  WSAA-AOR-CODE               PIC X(01).                       <RE0433>
015400 01  WSAA-AOR-VALUE              PIC X(11).                       <RE0433>
015500 01  WSAA-AOR-FOUND-SW           PIC X(01) VALUE 'N'.             <RE0433>
015600     88  WSAA-AOR-FOUND          VALUE 'Y'.                       <RE0433>
015700 01  WSAA-HAS-001D-SW            PIC X(01) VALUE 'N'.             <RE0433>
015800     88  WSAA-HAS-001D           VALUE 'Y'.                       <RE0433>
015900 01  WSAA-HAS-004-DEL-SW         PIC X(01) VALUE 'N'.             <RE0433>
016000     88  WSAA-HAS-004-DEL        VALUE 'Y'.                       <RE0433>
016100 01  WSAA-DELETE-MARK-VALUE      PIC X(11) VALUE 'd'.             <RE0433>
016200*
016300 01  WSAA-TEST-TAG                PIC X(03).
016400 01  WSAA-TEST-GROUP-NO           PIC 9(02) COMP.
016500 01  WSAA-IMMUTABLE-RESULT        PIC X(01).
016600     88  WSAA-IS-IMMUTABLE        VALUE 'Y'.
016700 01  WSAA-VALID-RESULT            PIC X(01).
016800     88  WSAA-IS-VALID-TAG        VALUE 'Y'.
016900 01  WSAA-TRIGGERED-RESULT        PIC X(01).
017000     88  WSAA-IS-TRIGGERED        VALUE 'Y'.
017100 01  WSAA-GENERAL-FOUND-SW        PIC X(01) VALUE 'N'.
017200     88  WSAA-GENERAL-FOUND       VALUE 'Y'.
017300*
017400 01  WSAA-TRIGGERED-GROUPS.
017500     03  WSAA-TRIGGERED-COUNT     PIC 9(02) COMP.
017600     03  WSAA-TRIGGERED-TABLE OCCURS 12 TIMES
017700                                  PIC 9(02) COMP.
017800*
017900* 02/11/91 RE0114 - immutable-tag and overwrite-group tables.
018000*  Packed as REDEFINES literals per the shop's table-loading
018100*  convention (see FUNC-VLPDSQNO-VLPDSQNO) rather than a series
018200*  of VALUE clauses, so the lists stay a one-line change.
018300*
018400 01  WSAA-IMMUTABLE-LITERAL       PIC X(15)
018500                                  VALUE '010020990991996'.
018600 01  WSAA-IMMUTABLE-REDEF REDEFINES WSAA-IMMUTABLE-LITERAL.
018700     03  WSAA-IMMUTABLE-TAG OCCURS 5 TIMES
018800                                  PIC X(03).
018900*
019000*  Tag / overwrite-group-number table.  Singleton groups 001,
019100*  004, 005, 006, 013, 014, 017, 035, 036, 240, 243, 300 each
019200*  get their own group number; the linked set 008, 009, 038,
019300*  039, 100, 110, 239, 245, 652, 654 all share group number 13.
019400*
019500 01  WSAA-GROUP-LITERAL.                                          <RE0114>
019600     03  FILLER PIC X(40)                                         <RE0114>
019700             VALUE '0010100402005030060401305014060170703508'.    <RE0114>
019800     03  FILLER PIC X(40)                                         <RE0114>
019900             VALUE '0360924010243113001200813009130381303913'.    <RE0114>
020000     03  FILLER PIC X(30)                                         <RE0114>
020100             VALUE '100131101323913245136521365413'.              <RE0114>
020200 01  WSAA-GROUP-TABLE REDEFINES WSAA-GROUP-LITERAL.               <RE0114>
020300     03  WSAA-GROUP-ENTRY OCCURS 22 TIMES                         <RE0114>
020400                          INDEXED BY WSAA-GX-IX.
020500         05  WSAA-GROUP-TAG       PIC X(03).
020600         05  WSAA-GROUP-NUMBER    PIC 9(02).
020700*
020800 01  WSAA-MARCX-FAMILY-TABLE.                                     <RE0347>
020900     03  WSAA-MARCX-FAMILY OCCURS 7 TIMES                         <RE0347>
021000                                  PIC X(40).                      <RE0347>
021100*
021200     COPY MRCNTOT.
021300*
021400     COPY MRRECTBL REPLACING ==:PFX:== BY ==MRC==.
021500     COPY MRRECTBL REPLACING ==:PFX:== BY ==MRL==.
021600     COPY MRRECTBL REPLACING ==:PFX:== BY ==MRS==.
021700     COPY MRRECTBL REPLACING ==:PFX:== BY ==MRK==.
021800     COPY MRRECTBL REPLACING ==:PFX:== BY ==MRM==.
021900/
022000 PROCEDURE DIVISION.
022100*
022200 0000-MAINLINE SECTION.
022300***********************
022400*
022500 0010-START.
022600*
022700     PERFORM 1000-INITIALISE.
022800     PERFORM 2000-PROCESS-RECORDS
022900         UNTIL WSAA-END-OF-RUN.
023000     PERFORM 4000-CLOSE.
023100*
023200     STOP RUN.
023300/
023400 1000-INITIALISE SECTION.
023500*************************
023600*
023700 1010-START.
023800*
023900     MOVE ZEROS                  TO MRT-CONTROL-TOTALS.
024000     MOVE ZEROS                  TO WSAA-TRIGGERED-COUNT.
024100*
024200* 22/03/06 RE0433 - the run date/timestamp is hard-coded          <RE0433>
024300*  pending the parameter-screen support already requested         <RE0433>
024400*  for BV240 (see RE0410/RE0431 there); this run is taken to      <RE0433>
024500*  start 22/03/06 11:30:00.                                       <RE0433>
024600*
024700     MOVE 20060322               TO WSAA-RUN-DATE.                <RE0433>
024800     MOVE 20060322113000         TO WSAA-RUN-TIMESTAMP.           <RE0433>
024900*
025000     OPEN INPUT  COMMON-IN
025100                 LOCAL-IN.
025200     OPEN OUTPUT MERGED-OUT.
025300*
025400     PERFORM 1100-BUILD-MARCX-TABLE.
025500     PERFORM 1300-CHECK-MIME-TYPES.                               <RE0347>
025600*
025700     PERFORM 2100-LOAD-COMMON-GROUP.
025800     PERFORM 2200-LOAD-LOCAL-GROUP.
025900*
026000 1090-EXIT.
026100     EXIT.
026200*
026300 1100-BUILD-MARCX-TABLE SECTION.                                  <RE0347>
026400*********************************
026500*
026600* 19/09/01 RE0347 - the MarcXchange family is loaded here
026700*  rather than packed as a REDEFINES literal because the
026800*  members are variable-length mime-type strings, not a fixed
026900*  code table.
027000*
027100 1110-START.
027200*
027300     MOVE 'text/marcxchange'              TO WSAA-MARCX-FAMILY (1).
027400     MOVE 'text/article+marcxchange'       TO WSAA-MARCX-FAMILY (2).
027500     MOVE 'text/authority+marcxchange'     TO WSAA-MARCX-FAMILY (3).
027600     MOVE 'text/litanalysis+marcxchange'   TO WSAA-MARCX-FAMILY (4).
027700     MOVE 'text/matvurd+marcxchange'       TO WSAA-MARCX-FAMILY (5).
027800     MOVE 'text/hostpub+marcxchange'       TO WSAA-MARCX-FAMILY (6).
027900     MOVE 'text/simple+marcxchange'        TO WSAA-MARCX-FAMILY (7).
028000*
028100 1190-EXIT.
028200     EXIT.
028300*
028400 1300-CHECK-MIME-TYPES SECTION.                                   <RE0347>
028500*********************************
028600*
028700* 19/09/01 RE0347 - CAN-MERGE is true only when the original
028800*  type is in the MarcXchange family and the enrichment type
028900*  is exactly the enrichment type literal.  A run that fails
029000*  this test cannot produce a sensible merge, so it is fatal.
029100*
029200 1310-START.
029300*
029400     MOVE 'N'                    TO WSAA-CAN-MERGE-SW.
029500     MOVE 'N'                    TO WSAA-GENERAL-FOUND-SW.
029600*
029700     PERFORM 1320-SCAN-MARCX-FAMILY
029800         VARYING WSAA-IX FROM 1 BY 1
029900         UNTIL WSAA-IX > 7
030000            OR WSAA-GENERAL-FOUND.
030100*
030200     IF WSAA-GENERAL-FOUND
030300        AND WSAA-ENRICHMENT-MIME-TYPE
030400                 = 'text/enrichment+marcxchange'
030500         MOVE 'Y'                TO WSAA-CAN-MERGE-SW
030600     END-IF.
030700*
030800     IF NOT WSAA-MERGE-ALLOWED
030900         PERFORM 9000-FATAL-ERROR
031000     END-IF.
031100*
031200 1390-EXIT.
031300     EXIT.
031400*
031500 1320-SCAN-MARCX-FAMILY.
031600*
031700     IF WSAA-ORIGINAL-MIME-TYPE = WSAA-MARCX-FAMILY (WSAA-IX)
031800         MOVE 'Y'                TO WSAA-GENERAL-FOUND-SW
031900     END-IF.
032000/
032100 2000-PROCESS-RECORDS SECTION.
032200******************************
032300*
032400 2010-START.
032500*
032600     IF MRC-REC-ID < MRL-REC-ID OR WSAA-NO-MORE-LOCAL
032700         MOVE ZEROS               TO MRL-FIELD-COUNT
032800     ELSE
032900         IF MRL-REC-ID < MRC-REC-ID OR WSAA-NO-MORE-COMMON
033000*
033100* No common record for this local id - nothing to merge it
033200*  against under this batch, so the local group is skipped.
033300*
033400             PERFORM 2200-LOAD-LOCAL-GROUP
033500             GO TO 2010-START
033600         END-IF
033700     END-IF.
033800*
033900     IF WSAA-NO-MORE-COMMON
034000         MOVE 'Y'                TO WSAA-EOF
034100         GO TO 2090-EXIT
034200     END-IF.
034300*
034400     PERFORM 3000-MERGE-RECORD.
034500     PERFORM 3700-STAMP-MERGED-RECORD.                            <RE0433>
034600     PERFORM 4100-WRITE-MERGED.
034700*
034800     ADD 1                       TO MRT-RECS-READ
034900                                     MRT-RECS-MERGED.
035000*
035100     PERFORM 2100-LOAD-COMMON-GROUP.
035200     IF MRC-REC-ID = MRL-REC-ID
035300         PERFORM 2200-LOAD-LOCAL-GROUP
035400     END-IF.
035500*
035600 2090-EXIT.
035700     EXIT.
035800/
035900 2100-LOAD-COMMON-GROUP SECTION.
036000*********************************
036100*
036200* Reads CIN field lines until REC-ID changes, building the
036300*  MRC- in-memory record table one field at a time.  The first
036400*  line of the next record is held in WSAA-CIN-HELD-SW for the
036500*  following call.
036600*
036700 2110-START.
036800*
036900     MOVE ZEROS                  TO MRC-FIELD-COUNT.
037000*
037100     IF NOT WSAA-CIN-HELD
037200         PERFORM 2120-READ-CIN-LINE
037300     END-IF.
037400*
037500     IF WSAA-NO-MORE-COMMON
037600         GO TO 2190-EXIT
037700     END-IF.
037800*
037900     MOVE CIN-REC-ID              TO MRC-REC-ID.
038000*
038100 2130-COPY-CIN-LOOP.
038200*
038300     IF WSAA-NO-MORE-COMMON OR CIN-REC-ID NOT = MRC-REC-ID
038400         MOVE 'Y'                TO WSAA-CIN-HELD-SW
038500         GO TO 2190-EXIT
038600     END-IF.
038700*
038800     ADD 1                       TO MRC-FIELD-COUNT.
038900     MOVE CIN-FIELD-TAG  TO MRC-FIELD-TAG  (MRC-FIELD-COUNT).
039000     MOVE CIN-FIELD-IND  TO MRC-FIELD-IND  (MRC-FIELD-COUNT).
039100     MOVE CIN-SUBFLD-COUNT
039200                          TO MRC-SUBFLD-COUNT (MRC-FIELD-COUNT).
039300     PERFORM 2140-COPY-CIN-SUBFIELD
039400         VARYING WSAA-SX FROM 1 BY 1
039500         UNTIL WSAA-SX > 8.
039600*
039700     MOVE 'N'                    TO WSAA-CIN-HELD-SW.
039800     PERFORM 2120-READ-CIN-LINE.
039900     GO TO 2130-COPY-CIN-LOOP.
040000*
040100 2190-EXIT.
040200     EXIT.
040300*
040400 2120-READ-CIN-LINE.
040500*
040600     READ COMMON-IN
040700         AT END
040800             MOVE 'Y'             TO WSAA-COMMON-EOF
040900     END-READ.
041000*
041100 2140-COPY-CIN-SUBFIELD.
041200*
041300     MOVE CIN-SUB-CODE (WSAA-SX)
041400                 TO MRC-SUB-CODE  (MRC-FIELD-COUNT WSAA-SX).
041500     MOVE CIN-SUB-VALUE (WSAA-SX)
041600                 TO MRC-SUB-VALUE (MRC-FIELD-COUNT WSAA-SX).
041700/
041800 2200-LOAD-LOCAL-GROUP SECTION.
041900********************************
042000*
042100* Same lookahead-buffer technique as 2100, against LIN.
042200*
042300 2210-START.
042400*
042500     MOVE ZEROS                  TO MRL-FIELD-COUNT.
042600*
042700     IF NOT WSAA-LIN-HELD
042800         PERFORM 2220-READ-LIN-LINE
042900     END-IF.
043000*
043100     IF WSAA-NO-MORE-LOCAL
043200         GO TO 2290-EXIT
043300     END-IF.
043400*
043500     MOVE LIN-REC-ID              TO MRL-REC-ID.
043600*
043700 2230-COPY-LIN-LOOP.
043800*
043900     IF WSAA-NO-MORE-LOCAL OR LIN-REC-ID NOT = MRL-REC-ID
044000         MOVE 'Y'                TO WSAA-LIN-HELD-SW
044100         GO TO 2290-EXIT
044200     END-IF.
044300*
044400     ADD 1                       TO MRL-FIELD-COUNT.
044500     MOVE LIN-FIELD-TAG  TO MRL-FIELD-TAG  (MRL-FIELD-COUNT).
044600     MOVE LIN-FIELD-IND  TO MRL-FIELD-IND  (MRL-FIELD-COUNT).
044700     MOVE LIN-SUBFLD-COUNT
044800                          TO MRL-SUBFLD-COUNT (MRL-FIELD-COUNT).
044900     PERFORM 2240-COPY-LIN-SUBFIELD
045000         VARYING WSAA-SX FROM 1 BY 1
045100         UNTIL WSAA-SX > 8.
045200*
045300     MOVE 'N'                    TO WSAA-LIN-HELD-SW.
045400     PERFORM 2220-READ-LIN-LINE.
045500     GO TO 2230-COPY-LIN-LOOP.
045600*
045700 2290-EXIT.
045800     EXIT.
045900*
046000 2220-READ-LIN-LINE.
046100*
046200     READ LOCAL-IN
046300         AT END
046400             MOVE 'Y'             TO WSAA-LOCAL-EOF
046500     END-READ.
046600*
046700 2240-COPY-LIN-SUBFIELD.
046800*
046900     MOVE LIN-SUB-CODE (WSAA-SX)
047000                 TO MRL-SUB-CODE  (MRL-FIELD-COUNT WSAA-SX).
047100     MOVE LIN-SUB-VALUE (WSAA-SX)
047200                 TO MRL-SUB-VALUE (MRL-FIELD-COUNT WSAA-SX).
047300/
047400 3000-MERGE-RECORD SECTION.
047500***************************
047600*
047700* Drives the three steps of the DanMARC2 merge - local pass,
047800*  common pass, then the 2-way interleave of the two sorted
047900*  intermediate files into the single merged output.
048000*
048100 3010-START.
048200*
048300     PERFORM 3100-LOCAL-PASS.
048400     PERFORM 3200-COMMON-PASS.
048500     PERFORM 3300-INTERLEAVE-MERGE.
048600*
048700     MOVE MRC-REC-ID              TO MRM-REC-ID.
048800*
048900 3090-EXIT.
049000     EXIT.
049100/
049200 3100-LOCAL-PASS SECTION.
049300*************************
049400*
049500* For each local field, in order: drop it if its tag is
049600*  immutable; otherwise drop it if its tag is invalid (not
049700*  3 digits, unless the include-all-fields switch is on);
049800*  otherwise keep it and register its overwrite group, if
049900*  any, as triggered.
050000*
050100 3110-START.
050200*
050300     MOVE ZEROS                  TO MRS-FIELD-COUNT.
050400     MOVE ZEROS                  TO WSAA-TRIGGERED-COUNT.
050500*
050600     PERFORM 3120-LOCAL-PASS-ONE
050700         VARYING WSAA-LX FROM 1 BY 1
050800         UNTIL WSAA-LX > MRL-FIELD-COUNT.
050900*
051000 3190-EXIT.
051100     EXIT.
051200*
051300 3120-LOCAL-PASS-ONE.
051400*
051500     MOVE MRL-FIELD-TAG (WSAA-LX) TO WSAA-TEST-TAG.
051600     PERFORM 3500-TEST-IMMUTABLE-TAG.
051700*
051800     IF WSAA-IS-IMMUTABLE
051900         GO TO 3129-NEXT-FIELD
052000     END-IF.
052100*
052200     PERFORM 3600-TEST-VALID-TAG.
052300*
052400     IF WSAA-IS-VALID-TAG OR WSAA-INCLUDE-ALL-FIELDS
052500         PERFORM 3130-APPEND-LOCAL-SURVIVOR
052600         PERFORM 3400-LOOKUP-GROUP-NUMBER
052700         IF WSAA-TEST-GROUP-NO NOT = 0
052800             PERFORM 3430-REGISTER-TRIGGERED-GROUP
052900         END-IF
053000     END-IF.
053100*
053200 3129-NEXT-FIELD.
053300     CONTINUE.
053400*
053500 3130-APPEND-LOCAL-SURVIVOR.
053600*
053700     ADD 1                       TO MRS-FIELD-COUNT.
053800     MOVE MRL-FIELD-TAG  (WSAA-LX)
053900                          TO MRS-FIELD-TAG  (MRS-FIELD-COUNT).
054000     MOVE MRL-FIELD-IND  (WSAA-LX)
054100                          TO MRS-FIELD-IND  (MRS-FIELD-COUNT).
054200     MOVE MRL-SUBFLD-COUNT (WSAA-LX)
054300                          TO MRS-SUBFLD-COUNT (MRS-FIELD-COUNT).
054400     PERFORM 3135-COPY-LOCAL-SUBFIELD
054500         VARYING WSAA-SX FROM 1 BY 1
054600         UNTIL WSAA-SX > 8.
054700*
054800 3135-COPY-LOCAL-SUBFIELD.
054900*
055000     MOVE MRL-SUB-CODE  (WSAA-LX WSAA-SX)
055100                TO MRS-SUB-CODE  (MRS-FIELD-COUNT WSAA-SX).
055200     MOVE MRL-SUB-VALUE (WSAA-LX WSAA-SX)
055300                TO MRS-SUB-VALUE (MRS-FIELD-COUNT WSAA-SX).
055400/
055500 3200-COMMON-PASS SECTION.
055600**************************
055700*
055800* For each common field, in order: drop it if its tag is
055900*  invalid (always enforced for the common record), or if
056000*  its tag is in a triggered overwrite group; otherwise keep
056100*  it.
056200*
056300 3210-START.
056400*
056500     MOVE ZEROS                  TO MRK-FIELD-COUNT.
056600*
056700     PERFORM 3220-COMMON-PASS-ONE
056800         VARYING WSAA-CX FROM 1 BY 1
056900         UNTIL WSAA-CX > MRC-FIELD-COUNT.
057000*
057100 3290-EXIT.
057200     EXIT.
057300*
057400 3220-COMMON-PASS-ONE.
057500*
057600     MOVE MRC-FIELD-TAG (WSAA-CX) TO WSAA-TEST-TAG.
057700     PERFORM 3600-TEST-VALID-TAG.
057800*
057900     IF NOT WSAA-IS-VALID-TAG
058000         GO TO 3229-NEXT-FIELD
058100     END-IF.
058200*
058300     PERFORM 3400-LOOKUP-GROUP-NUMBER.
058400     PERFORM 3440-TEST-GROUP-TRIGGERED.
058500*
058600     IF NOT WSAA-IS-TRIGGERED
058700         PERFORM 3230-APPEND-COMMON-SURVIVOR
058800     END-IF.
058900*
059000 3229-NEXT-FIELD.
059100     CONTINUE.
059200*
059300 3230-APPEND-COMMON-SURVIVOR.
059400*
059500     ADD 1                       TO MRK-FIELD-COUNT.
059600     MOVE MRC-FIELD-TAG  (WSAA-CX)
059700                          TO MRK-FIELD-TAG  (MRK-FIELD-COUNT).
059800     MOVE MRC-FIELD-IND  (WSAA-CX)
059900                          TO MRK-FIELD-IND  (MRK-FIELD-COUNT).
060000     MOVE MRC-SUBFLD-COUNT (WSAA-CX)
060100                          TO MRK-SUBFLD-COUNT (MRK-FIELD-COUNT).
060200     PERFORM 3235-COPY-COMMON-SUBFIELD
060300         VARYING WSAA-SX FROM 1 BY 1
060400         UNTIL WSAA-SX > 8.
060500*
060600 3235-COPY-COMMON-SUBFIELD.
060700*
060800     MOVE MRC-SUB-CODE  (WSAA-CX WSAA-SX)
060900                TO MRK-SUB-CODE  (MRK-FIELD-COUNT WSAA-SX).
061000     MOVE MRC-SUB-VALUE (WSAA-CX WSAA-SX)
061100                TO MRK-SUB-VALUE (MRK-FIELD-COUNT WSAA-SX).
061200/
061300 3300-INTERLEAVE-MERGE SECTION.
061400*******************************
061500*
061600* 2-way merge of the common-survivor list (MRK-) and the
061700*  local-survivor list (MRS-), both already in their original
061800*  order: while both lists have fields remaining, take the
061900*  common field when its tag compares <= the local field's
062000*  tag (so equal tags favour the common copy), otherwise take
062100*  the local field; then append whatever is left of either
062200*  list.
062300*
062400 3310-START.
062500*
062600     MOVE ZEROS                  TO MRM-FIELD-COUNT.
062700     MOVE 1                      TO WSAA-CX.
062800     MOVE 1                      TO WSAA-LX.
062900*
063000     PERFORM 3320-MERGE-STEP
063100         UNTIL WSAA-CX > MRK-FIELD-COUNT
063200           AND WSAA-LX > MRS-FIELD-COUNT.
063300*
063400 3390-EXIT.
063500     EXIT.
063600*
063700 3320-MERGE-STEP.
063800*
063900     IF WSAA-CX > MRK-FIELD-COUNT
064000         PERFORM 3340-TAKE-LOCAL-FIELD
064100         GO TO 3329-STEP-DONE
064200     END-IF.
064300*
064400     IF WSAA-LX > MRS-FIELD-COUNT
064500         PERFORM 3330-TAKE-COMMON-FIELD
064600         GO TO 3329-STEP-DONE
064700     END-IF.
064800*
064900     IF MRK-FIELD-TAG (WSAA-CX) NOT > MRS-FIELD-TAG (WSAA-LX)
065000         PERFORM 3330-TAKE-COMMON-FIELD
065100     ELSE
065200         PERFORM 3340-TAKE-LOCAL-FIELD
065300     END-IF.
065400*
065500 3329-STEP-DONE.
065600     CONTINUE.
065700*
065800 3330-TAKE-COMMON-FIELD.
065900*
066000     ADD 1                       TO MRM-FIELD-COUNT.
066100     MOVE MRK-FIELD-TAG  (WSAA-CX)
066200                          TO MRM-FIELD-TAG  (MRM-FIELD-COUNT).
066300     MOVE MRK-FIELD-IND  (WSAA-CX)
066400                          TO MRM-FIELD-IND  (MRM-FIELD-COUNT).
066500     MOVE MRK-SUBFLD-COUNT (WSAA-CX)
066600                          TO MRM-SUBFLD-COUNT (MRM-FIELD-COUNT).
066700     PERFORM 3335-COPY-COMMON-TO-MERGED
066800         VARYING WSAA-SX FROM 1 BY 1
066900         UNTIL WSAA-SX > 8.
067000     ADD 1                       TO WSAA-CX.
067100*
067200 3335-COPY-COMMON-TO-MERGED.
067300*
067400     MOVE MRK-SUB-CODE  (WSAA-CX WSAA-SX)
067500                TO MRM-SUB-CODE  (MRM-FIELD-COUNT WSAA-SX).
067600     MOVE MRK-SUB-VALUE (WSAA-CX WSAA-SX)
067700                TO MRM-SUB-VALUE (MRM-FIELD-COUNT WSAA-SX).
067800*
067900 3340-TAKE-LOCAL-FIELD.
068000*
068100     ADD 1                       TO MRM-FIELD-COUNT.
068200     MOVE MRS-FIELD-TAG  (WSAA-LX)
068300                          TO MRM-FIELD-TAG  (MRM-FIELD-COUNT).
068400     MOVE MRS-FIELD-IND  (WSAA-LX)
068500                          TO MRM-FIELD-IND  (MRM-FIELD-COUNT).
068600     MOVE MRS-SUBFLD-COUNT (WSAA-LX)
068700                          TO MRM-SUBFLD-COUNT (MRM-FIELD-COUNT).
068800     PERFORM 3345-COPY-LOCAL-TO-MERGED
068900         VARYING WSAA-SX FROM 1 BY 1
069000         UNTIL WSAA-SX > 8.
069100     ADD 1                       TO WSAA-LX.
069200*
069300 3345-COPY-LOCAL-TO-MERGED.
069400*
069500     MOVE MRS-SUB-CODE  (WSAA-LX WSAA-SX)
069600                TO MRM-SUB-CODE  (MRM-FIELD-COUNT WSAA-SX).
069700     MOVE MRS-SUB-VALUE (WSAA-LX WSAA-SX)
069800                TO MRM-SUB-VALUE (MRM-FIELD-COUNT WSAA-SX).
069900/
070000 3400-LOOKUP-GROUP-NUMBER SECTION.
070100***********************************
070200*
070300* Sets WSAA-TEST-GROUP-NO to the overwrite-group number of
070400*  WSAA-TEST-TAG, or zero when the tag belongs to no group.
070500*
070600 3410-START.
070700*
070800     MOVE ZEROS                  TO WSAA-TEST-GROUP-NO.
070900*
071000     PERFORM 3420-SCAN-GROUP-TABLE
071100         VARYING WSAA-GX FROM 1 BY 1
071200         UNTIL WSAA-GX > 22
071300            OR WSAA-TEST-GROUP-NO NOT = 0.
071400*
071500 3490-EXIT.
071600     EXIT.
071700*
071800 3420-SCAN-GROUP-TABLE.
071900*
072000     IF WSAA-TEST-TAG = WSAA-GROUP-TAG (WSAA-GX)
072100         MOVE WSAA-GROUP-NUMBER (WSAA-GX)
072200                                  TO WSAA-TEST-GROUP-NO
072300     END-IF.
072400/
072500 3430-REGISTER-TRIGGERED-GROUP SECTION.
072600****************************************
072700*
072800* Adds WSAA-TEST-GROUP-NO to WSAA-TRIGGERED-TABLE unless it
072900*  is there already.
073000*
073100 3431-START.
073200*
073300     MOVE 'N'                    TO WSAA-GENERAL-FOUND-SW.
073400*
073500     PERFORM 3432-CHECK-ALREADY-TRIGGERED
073600         VARYING WSAA-GX FROM 1 BY 1
073700         UNTIL WSAA-GX > WSAA-TRIGGERED-COUNT
073800            OR WSAA-GENERAL-FOUND.
073900*
074000     IF NOT WSAA-GENERAL-FOUND
074100         ADD 1                    TO WSAA-TRIGGERED-COUNT
074200         MOVE WSAA-TEST-GROUP-NO
074300                 TO WSAA-TRIGGERED-TABLE (WSAA-TRIGGERED-COUNT)
074400     END-IF.
074500*
074600 3490-EXIT.
074700     EXIT.
074800*
074900 3432-CHECK-ALREADY-TRIGGERED.
075000*
075100     IF WSAA-TRIGGERED-TABLE (WSAA-GX) = WSAA-TEST-GROUP-NO
075200         MOVE 'Y'                TO WSAA-GENERAL-FOUND-SW
075300     END-IF.
075400/
075500 3440-TEST-GROUP-TRIGGERED SECTION.
075600************************************
075700*
075800* Sets WSAA-IS-TRIGGERED when WSAA-TEST-GROUP-NO (set by
075900*  3400 immediately before this is performed) is a non-zero
076000*  group number present in WSAA-TRIGGERED-TABLE.
076100*
076200 3441-START.
076300*
076400     MOVE 'N'                    TO WSAA-TRIGGERED-RESULT.
076500*
076600     IF WSAA-TEST-GROUP-NO NOT = 0
076700         PERFORM 3442-CHECK-ONE-TRIGGERED
076800             VARYING WSAA-GX FROM 1 BY 1
076900             UNTIL WSAA-GX > WSAA-TRIGGERED-COUNT
077000                OR WSAA-IS-TRIGGERED
077100     END-IF.
077200*
077300 3490-EXIT.
077400     EXIT.
077500*
077600 3442-CHECK-ONE-TRIGGERED.
077700*
077800     IF WSAA-TRIGGERED-TABLE (WSAA-GX) = WSAA-TEST-GROUP-NO
077900         MOVE 'Y'                TO WSAA-TRIGGERED-RESULT
078000     END-IF.
078100/
078200 3500-TEST-IMMUTABLE-TAG SECTION.
078300**********************************
078400*
078500* Sets WSAA-IS-IMMUTABLE when WSAA-TEST-TAG matches one of
078600*  the five permanently immutable tags.
078700*
078800 3510-START.
078900*
079000     MOVE 'N'                    TO WSAA-IMMUTABLE-RESULT.
079100*
079200     PERFORM 3520-SCAN-IMMUTABLE-TABLE
079300         VARYING WSAA-IX FROM 1 BY 1
079400         UNTIL WSAA-IX > 5
079500            OR WSAA-IS-IMMUTABLE.
079600*
079700 3590-EXIT.
079800     EXIT.
079900*
080000 3520-SCAN-IMMUTABLE-TABLE.
080100*
080200     IF WSAA-TEST-TAG = WSAA-IMMUTABLE-TAG (WSAA-IX)
080300         MOVE 'Y'                TO WSAA-IMMUTABLE-RESULT
080400     END-IF.
080500/
080600 3600-TEST-VALID-TAG SECTION.
080700******************************
080800*
080900* A tag is valid when it is exactly 3 digits; the default
081000*  invalid-tag set carved out on top of that test is empty,
081100*  so the numeric test alone is sufficient here.
081200*
081300 3610-START.
081400*
081500     IF WSAA-TEST-TAG IS NUMERIC-TAG
081600         MOVE 'Y'                TO WSAA-VALID-RESULT
081700     ELSE
081800         MOVE 'N'                TO WSAA-VALID-RESULT
081900     END-IF.
082000*
082100 3690-EXIT.
082200     EXIT.
082300/
082400 3700-STAMP-MERGED-RECORD SECTION.                                <RE0433>
082500***************************************
082600*
082700* 22/03/06 RE0433 - sets the 001d creation date (only if the
082800*  merged record does not already carry one) and the 001c
082900*  changed timestamp (always), then re-asserts an inherited
083000*  004r='d' deletion mark through the same add-or-replace-
083100*  subfield routine so it stays a single canonical occurrence.
083200*
083300*  The 001c value is truncated to the 11-character subfield
083400*  width carried by MRRECTBL - the rightmost two digits of the
083500*  14-digit CCYYMMDDHHMMSS timestamp are dropped.  Comparisons
083600*  against 001c elsewhere in this suite are exact-value tests,
083700*  never width-dependent, so the truncation is cosmetic only.
083800*
083900 3710-START.
084000*
084100     PERFORM 3705-TEST-HAS-001D.
084200*
084300     IF NOT WSAA-HAS-001D
084400         MOVE '001'               TO WSAA-AOR-TAG
084500         MOVE 'd'                 TO WSAA-AOR-CODE
084600         MOVE WSAA-RUN-DATE       TO WSAA-AOR-VALUE
084700         PERFORM 3750-ADD-OR-REPLACE-SUBFIELD
084800     END-IF.
084900*
085000     MOVE '001'                   TO WSAA-AOR-TAG.
085100     MOVE 'c'                     TO WSAA-AOR-CODE.
085200     MOVE WSAA-RUN-TIMESTAMP      TO WSAA-AOR-VALUE.
085300     PERFORM 3750-ADD-OR-REPLACE-SUBFIELD.
085400*
085500     PERFORM 3706-TEST-HAS-004-DEL.
085600*
085700     IF WSAA-HAS-004-DEL
085800         MOVE '004'               TO WSAA-AOR-TAG
085900         MOVE 'r'                 TO WSAA-AOR-CODE
086000         MOVE WSAA-DELETE-MARK-VALUE
086100                                   TO WSAA-AOR-VALUE
086200         PERFORM 3750-ADD-OR-REPLACE-SUBFIELD
086300     END-IF.
086400*
086500 3790-EXIT.
086600     EXIT.
086700*
086800 3705-TEST-HAS-001D.
086900*
087000     MOVE 'N'                    TO WSAA-HAS-001D-SW.
087100*
087200     PERFORM 3707-SCAN-FIELD-FOR-001D
087300         VARYING WSAA-FX FROM 1 BY 1
087400         UNTIL WSAA-FX > MRM-FIELD-COUNT
087500            OR WSAA-HAS-001D.
087600*
087700 3706-TEST-HAS-004-DEL.
087800*
087900     MOVE 'N'                    TO WSAA-HAS-004-DEL-SW.
088000*
088100     PERFORM 3708-SCAN-FIELD-FOR-004-DEL
088200         VARYING WSAA-FX FROM 1 BY 1
088300         UNTIL WSAA-FX > MRM-FIELD-COUNT
088400            OR WSAA-HAS-004-DEL.
088500*
088600 3707-SCAN-FIELD-FOR-001D.
088700*
088800     IF MRM-FIELD-TAG (WSAA-FX) = '001'
088900         PERFORM 3709-SCAN-SUBFIELD-FOR-D
089000             VARYING WSAA-SX FROM 1 BY 1
089100             UNTIL WSAA-SX > MRM-SUBFLD-COUNT (WSAA-FX)
089200                OR WSAA-HAS-001D
089300     END-IF.
089400*
089500 3708-SCAN-FIELD-FOR-004-DEL.
089600*
089700     IF MRM-FIELD-TAG (WSAA-FX) = '004'
089800         PERFORM 3711-SCAN-SUBFIELD-FOR-DEL-R
089900             VARYING WSAA-SX FROM 1 BY 1
090000             UNTIL WSAA-SX > MRM-SUBFLD-COUNT (WSAA-FX)
090100                OR WSAA-HAS-004-DEL
090200     END-IF.
090300*
090400 3709-SCAN-SUBFIELD-FOR-D.
090500*
090600     IF MRM-SUB-CODE (WSAA-FX WSAA-SX) = 'd'
090700         MOVE 'Y'                TO WSAA-HAS-001D-SW
090800     END-IF.
090900*
091000 3711-SCAN-SUBFIELD-FOR-DEL-R.
091100*
091200     IF MRM-SUB-CODE  (WSAA-FX WSAA-SX) = 'r'
091300        AND MRM-SUB-VALUE (WSAA-FX WSAA-SX) = WSAA-DELETE-MARK-VALUE
091400         MOVE 'Y'                TO WSAA-HAS-004-DEL-SW
091500     END-IF.
091600/
091700 3750-ADD-OR-REPLACE-SUBFIELD SECTION.                            <RE0433>
091800***************************************
091900*
092000* 22/03/06 RE0433 - generic record-table utility used by
092100*  3710-START above.  Finds the first field on the merged
092200*  record (MRM-) whose tag matches WSAA-AOR-TAG; within that
092300*  field, replaces the first subfield whose code matches
092400*  WSAA-AOR-CODE with WSAA-AOR-VALUE, or appends a new
092500*  subfield if the code is not present; if no field with the
092600*  tag exists at all, appends a new field (indicator '00')
092700*  carrying that single subfield.
092800*
092900 3751-START.
093000*
093100     MOVE 'N'                    TO WSAA-AOR-FOUND-SW.
093200     MOVE ZEROS                  TO WSAA-FX.
093300*
093400     PERFORM 3752-TEST-ONE-FIELD-TAG
093500         VARYING WSAA-FX FROM 1 BY 1
093600         UNTIL WSAA-FX > MRM-FIELD-COUNT
093700            OR WSAA-AOR-FOUND.
093800*
093900     IF WSAA-AOR-FOUND
094000         PERFORM 3753-REPLACE-OR-APPEND-SUBFLD
094100     ELSE
094200         PERFORM 3754-APPEND-NEW-FIELD
094300     END-IF.
094400*
094500 3790-EXIT.
094600     EXIT.
094700*
094800 3752-TEST-ONE-FIELD-TAG.
094900*
095000     IF MRM-FIELD-TAG (WSAA-FX) = WSAA-AOR-TAG
095100         MOVE 'Y'                TO WSAA-AOR-FOUND-SW
095200     END-IF.
095300*
095400 3753-REPLACE-OR-APPEND-SUBFLD.
095500*
095600     MOVE 'N'                    TO WSAA-AOR-FOUND-SW.
095700     MOVE ZEROS                  TO WSAA-SX.
095800*
095900     PERFORM 3755-TEST-ONE-SUBFLD-CODE
096000         VARYING WSAA-SX FROM 1 BY 1
096100         UNTIL WSAA-SX > MRM-SUBFLD-COUNT (WSAA-FX)
096200            OR WSAA-AOR-FOUND.
096300*
096400     IF WSAA-AOR-FOUND
096500         MOVE WSAA-AOR-VALUE
096600                 TO MRM-SUB-VALUE (WSAA-FX WSAA-SX)
096700     ELSE
096800         IF MRM-SUBFLD-COUNT (WSAA-FX) < 8
096900             ADD 1                TO MRM-SUBFLD-COUNT (WSAA-FX)
097000             MOVE WSAA-AOR-CODE
097100                     TO MRM-SUB-CODE
097200                        (WSAA-FX MRM-SUBFLD-COUNT (WSAA-FX))
097300             MOVE WSAA-AOR-VALUE
097400                     TO MRM-SUB-VALUE
097500                        (WSAA-FX MRM-SUBFLD-COUNT (WSAA-FX))
097600         END-IF
097700     END-IF.
097800*
097900 3755-TEST-ONE-SUBFLD-CODE.
098000*
098100     IF MRM-SUB-CODE (WSAA-FX WSAA-SX) = WSAA-AOR-CODE
098200         MOVE 'Y'                TO WSAA-AOR-FOUND-SW
098300     END-IF.
098400*
098500 3754-APPEND-NEW-FIELD.
098600*
098700     IF MRM-FIELD-COUNT < 200
098800         ADD 1                    TO MRM-FIELD-COUNT
098900         MOVE WSAA-AOR-TAG        TO MRM-FIELD-TAG (MRM-FIELD-COUNT)
099000         MOVE '00'                TO MRM-FIELD-IND (MRM-FIELD-COUNT)
099100         MOVE 1                   TO MRM-SUBFLD-COUNT (MRM-FIELD-COUNT)
099200         MOVE WSAA-AOR-CODE
099300                 TO MRM-SUB-CODE  (MRM-FIELD-COUNT 1)
099400         MOVE WSAA-AOR-VALUE
099500                 TO MRM-SUB-VALUE (MRM-FIELD-COUNT 1)
099600     END-IF.
099700/
099800 4000-CLOSE SECTION.
099900*********************
100000*
100100 4010-START.
100200*
100300     CLOSE COMMON-IN
100400           LOCAL-IN
100500           MERGED-OUT.
100600*
100700     DISPLAY 'BV210 RECORDS READ     = ' MRT-RECS-READ.
100800     DISPLAY 'BV210 RECORDS MERGED   = ' MRT-RECS-MERGED.
100900*
101000 4090-EXIT.
101100     EXIT.
101200*
101300 4100-WRITE-MERGED SECTION.
101400***************************
101500*
101600* Unloads the MRM- in-memory record table back to MOU field
101700*  lines, one per field occurrence, and writes them to
101800*  MERGED-OUT.
101900*
102000 4110-START.
102100*
102200     MOVE SPACES                 TO MOU-FIELD-LINE.
102300*
102400     PERFORM 4120-WRITE-ONE-FIELD
102500         VARYING WSAA-MX FROM 1 BY 1
102600         UNTIL WSAA-MX > MRM-FIELD-COUNT.
102700*
102800 4190-EXIT.
102900     EXIT.
103000*
103100 4120-WRITE-ONE-FIELD.
103200*
103300     MOVE MRM-REC-ID              TO MOU-REC-ID.
103400     MOVE MRM-FIELD-TAG  (WSAA-MX) TO MOU-FIELD-TAG.
103500     MOVE MRM-FIELD-IND  (WSAA-MX) TO MOU-FIELD-IND.
103600     MOVE MRM-SUBFLD-COUNT (WSAA-MX)
103700                                   TO MOU-SUBFLD-COUNT.
103800*
103900     PERFORM 4130-WRITE-ONE-SUBFIELD
104000         VARYING WSAA-SX FROM 1 BY 1
104100         UNTIL WSAA-SX > 8.
104200*
104300     WRITE MOU-FIELD-LINE.
104400*
104500 4130-WRITE-ONE-SUBFIELD.
104600*
104700     MOVE MRM-SUB-CODE  (WSAA-MX WSAA-SX)
104800                                   TO MOU-SUB-CODE  (WSAA-SX).
104900     MOVE MRM-SUB-VALUE (WSAA-MX WSAA-SX)
105000                                   TO MOU-SUB-VALUE (WSAA-SX).
105100/
105200 9000-FATAL-ERROR SECTION.
105300***************************
105400*
105500* 19/09/01 RE0347 - abends the run when the declared original
105600*  and enrichment mime types cannot be merged.  No partial
105700*  MERGED-OUT is left open on disk.
105800*
105900 9010-START.
106000*
106100     DISPLAY 'BV210 FATAL - MIME TYPES CANNOT BE MERGED'.
106200     DISPLAY 'BV210 ORIGINAL    = ' WSAA-ORIGINAL-MIME-TYPE.
106300     DISPLAY 'BV210 ENRICHMENT  = ' WSAA-ENRICHMENT-MIME-TYPE.
106400*
106500     CLOSE COMMON-IN
106600           LOCAL-IN
106700           MERGED-OUT.
106800*
106900     MOVE 16                     TO RETURN-CODE.
107000     STOP RUN.
107100*
107200 9090-EXIT.
107300     EXIT.
