000100****************************************************************
000200*                                                               *
000300*    MRCNTOT  --  RUN CONTROL TOTALS                            *
000400*                                                               *
000500*    One set of counters per batch run, printed on the job log *
000600*    by each program's 4000-CLOSE section.  Not every counter  *
000700*    is used by every program -- a program that does not merge *
000800*    leaves MRT-RECS-MERGED at zero, and so on.                *
001000*                                                               *
001100****************************************************************
001200*
001300 01  MRT-CONTROL-TOTALS.
001400     03  MRT-RECS-READ               PIC 9(07) COMP.
001500     03  MRT-RECS-MERGED             PIC 9(07) COMP.
001600     03  MRT-RECS-EXPANDED           PIC 9(07) COMP.
001700     03  MRT-RECS-REPORTED           PIC 9(07) COMP.
001800     03  MRT-EXPANSION-ERRORS        PIC 9(07) COMP.
001900     03  FILLER                      PIC X(02).
